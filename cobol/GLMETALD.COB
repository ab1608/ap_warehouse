000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLMETALD.                                                
000120 AUTHOR.         R. HAUSER.                                               
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   SEPTEMBER 20, 1987.                                      
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19871231*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1987-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19871231*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D METADATA-LOAD.  LOADS THE COMPASS/WBS/COST-CENTER REFERENCE            
000340*D FLAT FILES INTO THE REFERENCE TABLES USED BY THE NIGHTLY GOLD          
000350*D TRANSFORM (GLGACTLS/GLGCCDET/GLGCWBS/GLGCCCM/GLGASSEM).  ALSO          
000360*D DERIVES THE COMPASS FINANCIAL-STATEMENT HIERARCHY (PARENT              
000370*D CHAIN WALK TO ROOT) AND THE ENHANCED CHART OF ACCOUNTS.                
000380*D RUN AS JOB STEP GLD010 AHEAD OF GLIMPORT IN THE GLDNIGHT RUN.          
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 871231-000-01 RGH  New program.                                CR00006 
000450*H 990211-000-05 MHT  Y2K - CCYY fiscal year throughout.          CR00701 
000460*H 081206-041-01 SPD  Added FS hierarchy walk and enhanced        CR01019 
000470*H               chart-of-accounts derivation (R10).              CR01019 
000480*H 140311-041-02 SPD  Added per-table record-count reporting      CR01188 
000490*H               to the operations log.                           CR01188 
000500*H                                                                        
000510*H****************************************************************        
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER.    IBM-370.                                             
000550 OBJECT-COMPUTER.    IBM-370.                                             
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM.                                                  
000580                                                                          
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT FSI-FILE  ASSIGN TO UT-S-FSITEM                               
000620            FILE STATUS IS WS-FSI-STATUS.                                 
000630     SELECT FSP-FILE  ASSIGN TO UT-S-FSPRNT                               
000640            FILE STATUS IS WS-FSP-STATUS.                                 
000650     SELECT GLA-FILE  ASSIGN TO UT-S-GLACCT                               
000660            FILE STATUS IS WS-GLA-STATUS.                                 
000670     SELECT G2C-FILE  ASSIGN TO UT-S-GL2CMP                               
000680            FILE STATUS IS WS-G2C-STATUS.                                 
000690     SELECT WBS-FILE  ASSIGN TO UT-S-WBSELM                               
000700            FILE STATUS IS WS-WBS-STATUS.                                 
000710     SELECT WTC-FILE  ASSIGN TO UT-S-WBSTYP                               
000720            FILE STATUS IS WS-WTC-STATUS.                                 
000730     SELECT PCT-FILE  ASSIGN TO UT-S-PRFCTR                               
000740            FILE STATUS IS WS-PCT-STATUS.                                 
000750     SELECT SIG-FILE  ASSIGN TO UT-S-SIGNAT                               
000760            FILE STATUS IS WS-SIG-STATUS.                                 
000770     SELECT CCT-FILE  ASSIGN TO UT-S-CSTCTR                               
000780            FILE STATUS IS WS-CCT-STATUS.                                 
000790     SELECT N2C-FILE  ASSIGN TO UT-S-NOD2CM                               
000800            FILE STATUS IS WS-N2C-STATUS.                                 
000810     SELECT FPD-FILE  ASSIGN TO UT-S-FSCPRD                               
000820            FILE STATUS IS WS-FPD-STATUS.                                 
000830     SELECT FSC-FILE  ASSIGN TO UT-S-FSCSCN                               
000840            FILE STATUS IS WS-FSC-STATUS.                                 
000850     SELECT CDV-FILE  ASSIGN TO UT-S-CODIVN                               
000860            FILE STATUS IS WS-CDV-STATUS.                                 
000870     SELECT FSH-FILE  ASSIGN TO UT-S-FSHIER                               
000880            FILE STATUS IS WS-FSH-STATUS.                                 
000890     SELECT COA-FILE  ASSIGN TO UT-S-CHTACC                               
000900            FILE STATUS IS WS-COA-STATUS.                                 
000910                                                                          
000920*****************************************************************         
000930 DATA DIVISION.                                                           
000940*****************************************************************         
000950 FILE SECTION.                                                            
000960                                                                          
000970 FD  FSI-FILE                                                             
000980     LABEL RECORDS ARE STANDARD.                                          
000990     COPY WFSICPY.                                                        
001000 FD  FSP-FILE                                                             
001010     LABEL RECORDS ARE STANDARD.                                          
001020     COPY WFSPCPY.                                                        
001030 FD  GLA-FILE                                                             
001040     LABEL RECORDS ARE STANDARD.                                          
001050     COPY WGLACPY.                                                        
001060 FD  G2C-FILE                                                             
001070     LABEL RECORDS ARE STANDARD.                                          
001080     COPY WG2CCPY.                                                        
001090 FD  WBS-FILE                                                             
001100     LABEL RECORDS ARE STANDARD.                                          
001110     COPY WWBSCPY.                                                        
001120 FD  WTC-FILE                                                             
001130     LABEL RECORDS ARE STANDARD.                                          
001140     COPY WWTCCPY.                                                        
001150 FD  PCT-FILE                                                             
001160     LABEL RECORDS ARE STANDARD.                                          
001170     COPY WPCTCPY.                                                        
001180 FD  SIG-FILE                                                             
001190     LABEL RECORDS ARE STANDARD.                                          
001200     COPY WSIGCPY.                                                        
001210 FD  CCT-FILE                                                             
001220     LABEL RECORDS ARE STANDARD.                                          
001230     COPY WCCTCPY.                                                        
001240 FD  N2C-FILE                                                             
001250     LABEL RECORDS ARE STANDARD.                                          
001260     COPY WN2CCPY.                                                        
001270 FD  FPD-FILE                                                             
001280     LABEL RECORDS ARE STANDARD.                                          
001290     COPY WFPDCPY.                                                        
001300 FD  FSC-FILE                                                             
001310     LABEL RECORDS ARE STANDARD.                                          
001320     COPY WFSCCPY.                                                        
001330 FD  CDV-FILE                                                             
001340     LABEL RECORDS ARE STANDARD.                                          
001350     COPY WCDVCPY.                                                        
001360 FD  FSH-FILE                                                             
001370     LABEL RECORDS ARE STANDARD.                                          
001380     COPY WFSHCPY.                                                        
001390 FD  COA-FILE                                                             
001400     LABEL RECORDS ARE STANDARD.                                          
001410     COPY WCOACPY.                                                        
001420                                                                          
001430*****************************************************************         
001440 WORKING-STORAGE SECTION.                                                 
001450*****************************************************************         
001460                                                                          
001470 01  WS-FILE-STATUSES.                                                    
001480     05  WS-FSI-STATUS               PIC X(02).                           
001490     05  WS-FSP-STATUS               PIC X(02).                           
001500     05  WS-OTHER-STATUS             PIC X(02).                           
001510     05  WS-FSH-STATUS               PIC X(02).                           
001520     05  WS-COA-STATUS               PIC X(02).                           
001530     05  FILLER                      PIC X(20).                           
001540                                                                          
001550 01  WS-EOF-SWITCHES.                                                     
001560     05  WS-FSI-EOF-FLAG             PIC X(01)  VALUE 'N'.                
001570         88  WS-FSI-EOF                  VALUE 'Y'.                       
001580     05  WS-FSP-EOF-FLAG             PIC X(01)  VALUE 'N'.                
001590         88  WS-FSP-EOF                  VALUE 'Y'.                       
001600     05  WS-OTHER-EOF-FLAG           PIC X(01)  VALUE 'N'.                
001610         88  WS-OTHER-EOF                VALUE 'Y'.                       
001620     05  FILLER                      PIC X(10).                           
001630                                                                          
001640 01  WS-COUNTERS.                                                         
001650     05  WS-RECORD-COUNT             PIC 9(07)  COMP.                     
001660     05  WS-HOP-COUNT                PIC 9(02)  COMP.                     
001670     05  WS-COA-ID                   PIC 9(08)  COMP.                     
001680     05  WS-COA-ID-X REDEFINES WS-COA-ID                                  
001690                                     PIC X(04).                           
001700     05  WS-FSP-ROW-COUNT            PIC 9(04)  COMP.                     
001710     05  WS-FSI-ROW-COUNT            PIC 9(04)  COMP.                     
001720     05  WS-FSP-NDX                  PIC 9(04)  COMP.                     
001730     05  WS-FSI-NDX                  PIC 9(04)  COMP.                     
001740     05  WS-HOP-NDX                  PIC 9(02)  COMP.                     
001750     05  WS-STEP-NDX                 PIC 9(04)  COMP.                     
001760     05  FILLER                      PIC X(10).                           
001770                                                                          
001780* -- FS-PARENT-LEVEL TABLE, LOADED ONCE, WALKED PER FSP ROW --            
001790 01  WS-FSP-TABLE.                                                        
001800     05  WS-FSP-ROWS                 OCCURS 2000 TIMES.                   
001810         10  WS-FSP-ID               PIC 9(06).                           
001820         10  WS-FSP-COMPASS-CODE     PIC X(10).                           
001830         10  WS-FSP-PARENT-ID        PIC 9(06).                           
001840         10  WS-FSP-ITEM-TEXT        PIC X(40).                           
001850                                                                          
001860* -- FS-ITEM TABLE, LOADED ONCE, LOOKED UP BY COMPASS CODE --             
001870 01  WS-FSI-TABLE.                                                        
001880     05  WS-FSI-ROWS                 OCCURS 2000 TIMES.                   
001890         10  WS-FSI-COMPASS-CODE     PIC X(10).                           
001900         10  WS-FSI-P-L-LINE-TEXT    PIC X(40).                           
001910                                                                          
001920 01  WS-HOP-TABLE.                                                        
001930     05  WS-HOP-TEXT                 OCCURS 10 TIMES                      
001940                                     PIC X(40).                           
001950                                                                          
001960 01  WS-WORK-FIELDS.                                                      
001970     05  WS-WALK-ID                  PIC 9(06).                           
001980     05  WS-WALK-ID-X REDEFINES WS-WALK-ID                                
001990                                     PIC X(06).                           
002000     05  WS-ITEM-TEXT-RESOLVED       PIC X(40).                           
002010     05  WS-PATH-BUILD               PIC X(240).                          
002020     05  WS-FOUND-SWITCH             PIC X(01).                           
002030         88  WS-ROW-FOUND                VALUE 'Y'.                       
002040         88  WS-ROW-NOT-FOUND            VALUE 'N'.                       
002050     05  FILLER                      PIC X(20).                           
002060                                                                          
002070* -- TABLE-NAME LITERALS FOR THE NIGHTLY OPERATIONS LOG --                
002080 01  WS-TABLE-NAME-TABLE.                                                 
002090     05  FILLER  PIC X(20)  VALUE 'GL_ACCOUNTS'.                          
002100     05  FILLER  PIC X(20)  VALUE 'GL_TO_COMPASS'.                        
002110     05  FILLER  PIC X(20)  VALUE 'WBS_ELEMENTS'.                         
002120     05  FILLER  PIC X(20)  VALUE 'WBS_CODIFICATION'.                     
002130     05  FILLER  PIC X(20)  VALUE 'PROFIT_CENTERS'.                       
002140     05  FILLER  PIC X(20)  VALUE 'SIGNATURES'.                           
002150     05  FILLER  PIC X(20)  VALUE 'COST_CENTERS'.                         
002160     05  FILLER  PIC X(20)  VALUE 'NODE_TO_COMPASS'.                      
002170     05  FILLER  PIC X(20)  VALUE 'FISCAL_PERIODS'.                       
002180     05  FILLER  PIC X(20)  VALUE 'FISCAL_SCENARIOS'.                     
002190     05  FILLER  PIC X(20)  VALUE 'COMPANY_DIVISIONS'.                    
002200 01  WS-TABLE-NAMES REDEFINES WS-TABLE-NAME-TABLE.                        
002210     05  WS-TABLE-NAME               OCCURS 11 TIMES                      
002220                                     PIC X(20).                           
002230                                                                          
002240 01  WS-LOG-LINE.                                                         
002250     05  WS-LOG-TEXT                 PIC X(20)  VALUE SPACES.             
002260     05  FILLER                      PIC X(01)  VALUE SPACES.             
002270     05  WS-LOG-COUNT-ED             PIC ZZZ,ZZZ,ZZ9.                     
002280     05  FILLER                      PIC X(15)  VALUE SPACES.             
002290                                                                          
002300*****************************************************************         
002310 PROCEDURE DIVISION.                                                      
002320*****************************************************************         
002330                                                                          
002340 0000-MAINLINE.                                                           
002350                                                                          
002360     PERFORM 1000-LOAD-REFERENCE-FILES THRU 1000-EXIT.                    
002370     PERFORM 2000-BUILD-FS-HIERARCHY   THRU 2000-EXIT.                    
002380     PERFORM 3000-BUILD-CHART-OF-ACCTS THRU 3000-EXIT.                    
002390     STOP RUN.                                                            
002400                                                                          
002410*****************************************************************         
002420 1000-LOAD-REFERENCE-FILES.                                               
002430* READ EACH REFERENCE FLAT FILE, REPLACING ANY PRIOR VERSION OF           
002440* THE TABLE, AND REPORT THE RECORD COUNT TO THE OPERATIONS LOG.           
002450* FS-ITEM AND FS-PARENT-LEVEL ARE ALSO LOADED INTO WORKING                
002460* STORAGE FOR THE HIERARCHY WALK IN 2000-BUILD-FS-HIERARCHY.              
002470                                                                          
002480     PERFORM 1100-LOAD-FSI-TABLE THRU 1100-EXIT.                          
002490     PERFORM 1200-LOAD-FSP-TABLE THRU 1200-EXIT.                          
002500     PERFORM 1300-COUNT-ONE-FILE THRU 1300-EXIT                           
002510         VARYING WS-STEP-NDX FROM 1 BY 1                                  
002520         UNTIL WS-STEP-NDX > 11.                                          
002530 1000-EXIT.                                                               
002540     EXIT.                                                                
002550                                                                          
002560*****************************************************************         
002570 1100-LOAD-FSI-TABLE.                                                     
002580* LOADS FS-ITEM (COMPASS CODE MASTER) INTO WS-FSI-TABLE.                  
002590                                                                          
002600     MOVE 0 TO WS-FSI-ROW-COUNT.                                          
002610     SET WS-FSI-EOF-FLAG TO 'N'.                                          
002620     OPEN INPUT FSI-FILE.                                                 
002630     PERFORM 1110-READ-ONE-FSI THRU 1110-EXIT                             
002640         UNTIL WS-FSI-EOF.                                                
002650     CLOSE FSI-FILE.                                                      
002660     MOVE 'FS_ITEMS'         TO WS-LOG-TEXT.                              
002670     MOVE WS-FSI-ROW-COUNT   TO WS-LOG-COUNT-ED.                          
002680     PERFORM 9000-DISPLAY-TABLE-COUNT THRU 9000-EXIT.                     
002690 1100-EXIT.                                                               
002700     EXIT.                                                                
002710                                                                          
002720 1110-READ-ONE-FSI.                                                       
002730     ADD 1 TO WS-FSI-ROW-COUNT.                                           
002740     READ FSI-FILE INTO WS-FSI-ROWS(WS-FSI-ROW-COUNT)                     
002750         AT END                                                           
002760             SUBTRACT 1 FROM WS-FSI-ROW-COUNT                             
002770             SET WS-FSI-EOF TO TRUE                                       
002780     END-READ.                                                            
002790 1110-EXIT.                                                               
002800     EXIT.                                                                
002810                                                                          
002820*****************************************************************         
002830 1200-LOAD-FSP-TABLE.                                                     
002840* LOADS FS-PARENT-LEVEL (HIERARCHY PARENT CHAIN) INTO                     
002850* WS-FSP-TABLE.                                                           
002860                                                                          
002870     MOVE 0 TO WS-FSP-ROW-COUNT.                                          
002880     SET WS-FSP-EOF-FLAG TO 'N'.                                          
002890     OPEN INPUT FSP-FILE.                                                 
002900     PERFORM 1210-READ-ONE-FSP THRU 1210-EXIT                             
002910         UNTIL WS-FSP-EOF.                                                
002920     CLOSE FSP-FILE.                                                      
002930     MOVE 'FS_PARENT_LEVELS'  TO WS-LOG-TEXT.                             
002940     MOVE WS-FSP-ROW-COUNT    TO WS-LOG-COUNT-ED.                         
002950     PERFORM 9000-DISPLAY-TABLE-COUNT THRU 9000-EXIT.                     
002960 1200-EXIT.                                                               
002970     EXIT.                                                                
002980                                                                          
002990 1210-READ-ONE-FSP.                                                       
003000     ADD 1 TO WS-FSP-ROW-COUNT.                                           
003010     READ FSP-FILE                                                        
003020         AT END                                                           
003030             SUBTRACT 1 FROM WS-FSP-ROW-COUNT                             
003040             SET WS-FSP-EOF TO TRUE                                       
003050         NOT AT END                                                       
003060             MOVE FSP-ID          TO WS-FSP-ID(WS-FSP-ROW-COUNT)          
003070             MOVE FSP-COMPASS-CODE                                        
003080                     TO WS-FSP-COMPASS-CODE(WS-FSP-ROW-COUNT)             
003090             MOVE FSP-PARENT-ID   TO WS-FSP-PARENT-ID                     
003100                                     (WS-FSP-ROW-COUNT)                   
003110     END-READ.                                                            
003120 1210-EXIT.                                                               
003130     EXIT.                                                                
003140                                                                          
003150*****************************************************************         
003160 1300-COUNT-ONE-FILE.                                                     
003170* GENERIC PASS-THROUGH COUNT FOR THE REMAINING SIMPLE MASTER              
003180* FILES (GL-ACCOUNT, GL-TO-COMPASS, WBS-ELEMENT, WBS-                     
003190* CODIFICATION, PROFIT-CENTER, SIGNATURE, COST-CENTER, NODE-              
003200* TO-COMPASS, FISCAL-PERIOD, FISCAL-SCENARIO, COMPANY-DIVISION).          
003210* EACH IS RE-READ IN FULL BY THE DOWNSTREAM PROGRAM THAT NEEDS            
003220* IT (GLWBSENH, GLREFLNK, GLGACTLS ...); THIS STEP ONLY VALIDATES         
003230* THE DATASET IS PRESENT AND REPORTS ITS RECORD COUNT.                    
003240                                                                          
003250     EVALUATE WS-STEP-NDX                                                 
003260         WHEN  1  OPEN INPUT GLA-FILE                                     
003270         WHEN  2  OPEN INPUT G2C-FILE                                     
003280         WHEN  3  OPEN INPUT WBS-FILE                                     
003290         WHEN  4  OPEN INPUT WTC-FILE                                     
003300         WHEN  5  OPEN INPUT PCT-FILE                                     
003310         WHEN  6  OPEN INPUT SIG-FILE                                     
003320         WHEN  7  OPEN INPUT CCT-FILE                                     
003330         WHEN  8  OPEN INPUT N2C-FILE                                     
003340         WHEN  9  OPEN INPUT FPD-FILE                                     
003350         WHEN 10  OPEN INPUT FSC-FILE                                     
003360         WHEN 11  OPEN INPUT CDV-FILE                                     
003370     END-EVALUATE.                                                        
003380     MOVE 0 TO WS-RECORD-COUNT.                                           
003390     SET WS-OTHER-EOF-FLAG TO 'N'.                                        
003400     PERFORM 1310-READ-ONE-ROW THRU 1310-EXIT                             
003410         UNTIL WS-OTHER-EOF.                                              
003420     EVALUATE WS-STEP-NDX                                                 
003430         WHEN  1  CLOSE GLA-FILE                                          
003440         WHEN  2  CLOSE G2C-FILE                                          
003450         WHEN  3  CLOSE WBS-FILE                                          
003460         WHEN  4  CLOSE WTC-FILE                                          
003470         WHEN  5  CLOSE PCT-FILE                                          
003480         WHEN  6  CLOSE SIG-FILE                                          
003490         WHEN  7  CLOSE CCT-FILE                                          
003500         WHEN  8  CLOSE N2C-FILE                                          
003510         WHEN  9  CLOSE FPD-FILE                                          
003520         WHEN 10  CLOSE FSC-FILE                                          
003530         WHEN 11  CLOSE CDV-FILE                                          
003540     END-EVALUATE.                                                        
003550     MOVE WS-TABLE-NAME(WS-STEP-NDX) TO WS-LOG-TEXT.                      
003560     MOVE WS-RECORD-COUNT            TO WS-LOG-COUNT-ED.                  
003570     PERFORM 9000-DISPLAY-TABLE-COUNT THRU 9000-EXIT.                     
003580 1300-EXIT.                                                               
003590     EXIT.                                                                
003600                                                                          
003610 1310-READ-ONE-ROW.                                                       
003620     EVALUATE WS-STEP-NDX                                                 
003630         WHEN  1  READ GLA-FILE AT END SET WS-OTHER-EOF TO TRUE           
003640                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003650         WHEN  2  READ G2C-FILE AT END SET WS-OTHER-EOF TO TRUE           
003660                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003670         WHEN  3  READ WBS-FILE AT END SET WS-OTHER-EOF TO TRUE           
003680                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003690         WHEN  4  READ WTC-FILE AT END SET WS-OTHER-EOF TO TRUE           
003700                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003710         WHEN  5  READ PCT-FILE AT END SET WS-OTHER-EOF TO TRUE           
003720                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003730         WHEN  6  READ SIG-FILE AT END SET WS-OTHER-EOF TO TRUE           
003740                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003750         WHEN  7  READ CCT-FILE AT END SET WS-OTHER-EOF TO TRUE           
003760                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003770         WHEN  8  READ N2C-FILE AT END SET WS-OTHER-EOF TO TRUE           
003780                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003790         WHEN  9  READ FPD-FILE AT END SET WS-OTHER-EOF TO TRUE           
003800                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003810         WHEN 10  READ FSC-FILE AT END SET WS-OTHER-EOF TO TRUE           
003820                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003830         WHEN 11  READ CDV-FILE AT END SET WS-OTHER-EOF TO TRUE           
003840                  NOT AT END ADD 1 TO WS-RECORD-COUNT END-READ            
003850     END-EVALUATE.                                                        
003860 1310-EXIT.                                                               
003870     EXIT.                                                                
003880                                                                          
003890*****************************************************************         
003900 2000-BUILD-FS-HIERARCHY.                                                 
003910* R10 - INNER JOIN FSP TO FSI ON COMPASS CODE (BLANK ITEM TEXT            
003920* SUBSTITUTED BY THE COMPASS CODE), THEN WALK ID->PARENT-ID TO            
003930* THE ROOT FOR EACH ROW.  LEVEL = HOPS TAKEN (ROOT = 0); PATH =           
003940* ROOT-FIRST TEXTS JOINED BY ' > '.                                       
003950                                                                          
003960     OPEN OUTPUT FSH-FILE.                                                
003970     PERFORM 2100-BUILD-ONE-HIER-ROW THRU 2100-EXIT                       
003980         VARYING WS-FSP-NDX FROM 1 BY 1                                   
003990         UNTIL WS-FSP-NDX > WS-FSP-ROW-COUNT.                             
004000     CLOSE FSH-FILE.                                                      
004010 2000-EXIT.                                                               
004020     EXIT.                                                                
004030                                                                          
004040 2100-BUILD-ONE-HIER-ROW.                                                 
004050     PERFORM 2110-RESOLVE-ITEM-TEXT   THRU 2110-EXIT.                     
004060     PERFORM 2120-WALK-PARENT-CHAIN   THRU 2120-EXIT.                     
004070     PERFORM 2130-BUILD-PATH-STRING   THRU 2130-EXIT.                     
004080     MOVE WS-FSP-COMPASS-CODE(WS-FSP-NDX) TO FSH-COMPASS-CODE.            
004090     COMPUTE FSH-LEVEL = WS-HOP-COUNT - 1.                                
004100     MOVE WS-PATH-BUILD                   TO FSH-PATH-TEXT.               
004110     MOVE WS-HOP-TABLE                    TO FSH-LEVEL-TEXT(1).           
004120     WRITE FSH-FS-HIERARCHY-RECORD.                                       
004130 2100-EXIT.                                                               
004140     EXIT.                                                                
004150                                                                          
004160 2110-RESOLVE-ITEM-TEXT.                                                  
004170* R10 - BLANK ITEM TEXT IS REPLACED BY THE COMPASS CODE ITSELF.           
004180     MOVE SPACES TO WS-ITEM-TEXT-RESOLVED.                                
004190     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004200     PERFORM 2111-SCAN-FSI-ROW THRU 2111-EXIT                             
004210         VARYING WS-FSI-NDX FROM 1 BY 1                                   
004220         UNTIL WS-FSI-NDX > WS-FSI-ROW-COUNT                              
004230         OR WS-ROW-FOUND.                                                 
004240     IF WS-ROW-NOT-FOUND OR WS-ITEM-TEXT-RESOLVED = SPACES                
004250         MOVE WS-FSP-COMPASS-CODE(WS-FSP-NDX)                             
004260                                 TO WS-ITEM-TEXT-RESOLVED(1:10)           
004270     END-IF.                                                              
004280 2110-EXIT.                                                               
004290     EXIT.                                                                
004300                                                                          
004310 2111-SCAN-FSI-ROW.                                                       
004320     IF WS-FSI-COMPASS-CODE(WS-FSI-NDX) =                                 
004330             WS-FSP-COMPASS-CODE(WS-FSP-NDX)                              
004340         MOVE WS-FSI-P-L-LINE-TEXT(WS-FSI-NDX)                            
004350                                 TO WS-ITEM-TEXT-RESOLVED                 
004360         SET WS-ROW-FOUND TO TRUE                                         
004370     END-IF.                                                              
004380 2111-EXIT.                                                               
004390     EXIT.                                                                
004400                                                                          
004410 2120-WALK-PARENT-CHAIN.                                                  
004420* WALKS ID -> PARENT-ID FROM THE CURRENT ROW TO A ROOT ROW                
004430* (PARENT-ID OF ZERO), RECORDING ONE TEXT PER HOP, CHILD FIRST.           
004440     MOVE 0                     TO WS-HOP-COUNT.                          
004450     MOVE WS-FSP-ID(WS-FSP-NDX) TO WS-WALK-ID.                            
004460     MOVE WS-ITEM-TEXT-RESOLVED TO WS-HOP-TEXT(1).                        
004470     ADD 1 TO WS-HOP-COUNT.                                               
004480     PERFORM 2121-WALK-ONE-HOP THRU 2121-EXIT                             
004490         UNTIL WS-WALK-ID = ZERO                                          
004500         OR WS-HOP-COUNT > 9.                                             
004510 2120-EXIT.                                                               
004520     EXIT.                                                                
004530                                                                          
004540 2121-WALK-ONE-HOP.                                                       
004550     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004560     PERFORM 2122-FIND-PARENT-ROW THRU 2122-EXIT                          
004570         VARYING WS-FSI-NDX FROM 1 BY 1                                   
004580         UNTIL WS-FSI-NDX > WS-FSP-ROW-COUNT                              
004590         OR WS-ROW-FOUND.                                                 
004600     IF WS-ROW-NOT-FOUND                                                  
004610         MOVE ZERO TO WS-WALK-ID                                          
004620     END-IF.                                                              
004630 2121-EXIT.                                                               
004640     EXIT.                                                                
004650                                                                          
004660 2122-FIND-PARENT-ROW.                                                    
004670* WS-FSI-NDX IS REUSED HERE AS A SCAN INDEX OVER WS-FSP-TABLE.            
004680     IF WS-FSP-ID(WS-FSI-NDX) = WS-WALK-ID                                
004690         ADD 1 TO WS-HOP-COUNT                                            
004700         MOVE WS-FSP-ITEM-TEXT(WS-FSI-NDX)                                
004710                      TO WS-HOP-TEXT(WS-HOP-COUNT)                        
004720         IF WS-FSP-PARENT-ID(WS-FSI-NDX) = ZERO                           
004730             MOVE ZERO TO WS-WALK-ID                                      
004740         ELSE                                                             
004750             MOVE WS-FSP-PARENT-ID(WS-FSI-NDX) TO WS-WALK-ID              
004760         END-IF                                                           
004770         SET WS-ROW-FOUND TO TRUE                                         
004780     END-IF.                                                              
004790 2122-EXIT.                                                               
004800     EXIT.                                                                
004810                                                                          
004820 2130-BUILD-PATH-STRING.                                                  
004830* ROOT-FIRST PATH = REVERSE OF THE CHILD-FIRST HOP TABLE, TEXTS           
004840* JOINED BY ' > '.                                                        
004850     MOVE SPACES TO WS-PATH-BUILD.                                        
004860     MOVE WS-HOP-COUNT TO WS-HOP-NDX.                                     
004870     STRING WS-HOP-TEXT(WS-HOP-NDX) DELIMITED BY SIZE                     
004880         INTO WS-PATH-BUILD                                               
004890     END-STRING.                                                          
004900     PERFORM 2131-APPEND-ONE-HOP THRU 2131-EXIT                           
004910         VARYING WS-HOP-NDX FROM WS-HOP-NDX BY -1                         
004920         UNTIL WS-HOP-NDX < 1.                                            
004930 2130-EXIT.                                                               
004940     EXIT.                                                                
004950                                                                          
004960 2131-APPEND-ONE-HOP.                                                     
004970     IF WS-HOP-NDX < WS-HOP-COUNT                                         
004980         STRING WS-PATH-BUILD    DELIMITED BY '  '                        
004990                ' > '            DELIMITED BY SIZE                        
005000                WS-HOP-TEXT(WS-HOP-NDX) DELIMITED BY SIZE                 
005010             INTO WS-PATH-BUILD                                           
005020         END-STRING                                                       
005030     END-IF.                                                              
005040 2131-EXIT.                                                               
005050     EXIT.                                                                
005060                                                                          
005070*****************************************************************         
005080 3000-BUILD-CHART-OF-ACCTS.                                               
005090* R4/R12 - INNER JOIN GL-TO-COMPASS WITH GL-ACCOUNT ON G/L                
005100* ACCOUNT (ONE-TO-ONE), LEFT-JOIN THE FS HIERARCHY ON COMPASS             
005110* CODE (MANY ACCOUNTS MAY SHARE ONE HIERARCHY ROW).                       
005120                                                                          
005130     MOVE 0 TO WS-COA-ID.                                                 
005140     OPEN INPUT  G2C-FILE.                                                
005150     OPEN INPUT  GLA-FILE.                                                
005160     OPEN INPUT  FSH-FILE.                                                
005170     OPEN OUTPUT COA-FILE.                                                
005180     SET WS-OTHER-EOF-FLAG TO 'N'.                                        
005190     PERFORM 3100-BUILD-ONE-COA-ROW THRU 3100-EXIT                        
005200         UNTIL WS-OTHER-EOF.                                              
005210     CLOSE G2C-FILE GLA-FILE FSH-FILE COA-FILE.                           
005220 3000-EXIT.                                                               
005230     EXIT.                                                                
005240                                                                          
005250 3100-BUILD-ONE-COA-ROW.                                                  
005260     READ G2C-FILE                                                        
005270         AT END SET WS-OTHER-EOF TO TRUE                                  
005280         NOT AT END PERFORM 3110-JOIN-ONE-ACCOUNT THRU 3110-EXIT          
005290     END-READ.                                                            
005300 3100-EXIT.                                                               
005310     EXIT.                                                                
005320                                                                          
005330 3110-JOIN-ONE-ACCOUNT.                                                   
005340     MOVE SPACES TO GLA-SHORT-TEXT GLA-LONG-TEXT.                         
005350     MOVE 0      TO GLA-G-L-ACCOUNT.                                      
005360     PERFORM 3111-FIND-GL-ACCOUNT THRU 3111-EXIT.                         
005370     MOVE SPACES TO FSH-PATH-TEXT.                                        
005380     MOVE 0      TO FSH-LEVEL.                                            
005390     PERFORM 3112-FIND-HIERARCHY   THRU 3112-EXIT.                        
005400     ADD 1                 TO WS-COA-ID.                                  
005410     MOVE WS-COA-ID        TO COA-ID.                                     
005420     MOVE G2C-COMPASS-CODE TO COA-COMPASS-CODE.                           
005430     MOVE FSH-PATH-TEXT(1:40) TO COA-P-L-LINE-TEXT.                       
005440     MOVE G2C-G-L-ACCOUNT  TO COA-G-L-ACCOUNT.                            
005450     MOVE GLA-SHORT-TEXT   TO COA-SHORT-TEXT.                             
005460     MOVE GLA-LONG-TEXT    TO COA-LONG-TEXT.                              
005470     MOVE FSH-LEVEL        TO COA-LEVEL.                                  
005480     MOVE FSH-PATH-TEXT    TO COA-PATH-TEXT.                              
005490     MOVE FSH-LEVEL-TEXT(1) TO COA-LEVEL-TEXT(1).                         
005500     WRITE COA-CHART-OF-ACCOUNTS-RECORD.                                  
005510 3110-EXIT.                                                               
005520     EXIT.                                                                
005530                                                                          
005540 3111-FIND-GL-ACCOUNT.                                                    
005550* GL-ACCOUNT IS RE-READ FROM THE TOP FOR EACH G2C ROW; THE                
005560* REFERENCE FILE IS SMALL ENOUGH THAT A SEQUENTIAL RESCAN IS              
005570* CHEAPER THAN BUILDING A THIRD IN-MEMORY TABLE.                          
005580     CLOSE GLA-FILE.                                                      
005590     OPEN INPUT GLA-FILE.                                                 
005600     SET WS-ROW-NOT-FOUND TO TRUE.                                        
005610     PERFORM 3113-SCAN-GLA-ROW THRU 3113-EXIT                             
005620         UNTIL WS-ROW-FOUND.                                              
005630 3111-EXIT.                                                               
005640     EXIT.                                                                
005650                                                                          
005660 3113-SCAN-GLA-ROW.                                                       
005670     READ GLA-FILE                                                        
005680         AT END SET WS-ROW-FOUND TO TRUE                                  
005690         NOT AT END                                                       
005700             IF GLA-G-L-ACCOUNT = G2C-G-L-ACCOUNT                         
005710                 SET WS-ROW-FOUND TO TRUE                                 
005720             END-IF                                                       
005730     END-READ.                                                            
005740 3113-EXIT.                                                               
005750     EXIT.                                                                
005760                                                                          
005770 3112-FIND-HIERARCHY.                                                     
005780     CLOSE FSH-FILE.                                                      
005790     OPEN INPUT FSH-FILE.                                                 
005800     SET WS-ROW-NOT-FOUND TO TRUE.                                        
005810     PERFORM 3114-SCAN-FSH-ROW THRU 3114-EXIT                             
005820         UNTIL WS-ROW-FOUND.                                              
005830 3112-EXIT.                                                               
005840     EXIT.                                                                
005850                                                                          
005860 3114-SCAN-FSH-ROW.                                                       
005870     READ FSH-FILE                                                        
005880         AT END SET WS-ROW-FOUND TO TRUE                                  
005890         NOT AT END                                                       
005900             IF FSH-COMPASS-CODE = G2C-COMPASS-CODE                       
005910                 SET WS-ROW-FOUND TO TRUE                                 
005920             END-IF                                                       
005930     END-READ.                                                            
005940 3114-EXIT.                                                               
005950     EXIT.                                                                
005960                                                                          
005970*****************************************************************         
005980 9000-DISPLAY-TABLE-COUNT.                                                
005990* WRITES THE STANDARD 'UPDATED METADATA TABLE: <T> WITH N                 
006000* RECORDS' LINE THAT OPERATIONS GREPS OUT OF THE JOB LOG.                 
006010     DISPLAY 'UPDATED METADATA TABLE: ' WS-LOG-TEXT                       
006020             ' WITH ' WS-LOG-COUNT-ED ' RECORDS'.                         
006030 9000-EXIT.                                                               
006040     EXIT.                                                                
