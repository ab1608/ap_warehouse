000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLGCCCM.                                                 
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   JANUARY 23, 1989.                                        
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19890123*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1989-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19890123*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D GOLD-COMMIT-CC.  ENRICHES EVERY STAGED COST-CENTER COMMITMENT          
000340*D ROW.  PARSES THE DELIVERY/DOCUMENT DATE TEXT FIELDS, FORCES            
000350*D FISCAL TYPE TO 'COST CENTER', AND RESOLVES THE COMPASS CODE            
000360*D BY PREFERRING THE COST-CENTER-TO-COMPASS LOOKUP OVER THE G/L           
000370*D ACCOUNT LOOKUP.  COMMITMENT AMOUNTS KEEP THEIR NATIVE SIGN.            
000380*D JOB STEP GLD080.                                                       
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 890123-000-06 DLB  New program.                                CR00048 
000450*H 990211-000-14 MHT  Y2K - CCYY fiscal year and delivery/        CR00701 
000460*H               document date fields widened to CCYY.            CR00701 
000470*H 081206-041-08 SPD  Added delivery/document date parsing        CR01019 
000480*H               (R9) for the cost-center commitment extract.     CR01019 
000490*H 140311-041-16 SPD  Compass code now prefers the cost-center    CR01188 
000500*H               lookup over the G/L account lookup; the          CR01188 
000510*H               profit center is left as staged (no override).   CR01188 
000520*H                                                                        
000530*H****************************************************************        
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER.    IBM-370.                                             
000570 OBJECT-COMPUTER.    IBM-370.                                             
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM.                                                  
000600                                                                          
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630     SELECT CCM-FILE  ASSIGN TO UT-S-STGCCM                               
000640            FILE STATUS IS WS-CCM-STATUS.                                 
000650     SELECT GLA-FILE  ASSIGN TO UT-S-GLACOM                               
000660            FILE STATUS IS WS-GLA-STATUS.                                 
000670     SELECT CCT-FILE  ASSIGN TO UT-S-CCTCMP                               
000680            FILE STATUS IS WS-CCT-STATUS.                                 
000690     SELECT FSI-FILE  ASSIGN TO UT-S-FSITEM                               
000700            FILE STATUS IS WS-FSI-STATUS.                                 
000710     SELECT GLD-FILE  ASSIGN TO UT-S-GLDCCM                               
000720            FILE STATUS IS WS-GLD-STATUS.                                 
000730                                                                          
000740*****************************************************************         
000750 DATA DIVISION.                                                           
000760*****************************************************************         
000770 FILE SECTION.                                                            
000780                                                                          
000790 FD  CCM-FILE                                                             
000800     LABEL RECORDS ARE STANDARD.                                          
000810     COPY WTRNCPY.                                                        
000820                                                                          
000830 FD  GLA-FILE                                                             
000840     LABEL RECORDS ARE STANDARD.                                          
000850     COPY WGLACPY.                                                        
000860                                                                          
000870 FD  CCT-FILE                                                             
000880     LABEL RECORDS ARE STANDARD.                                          
000890     COPY WCCTCPY.                                                        
000900                                                                          
000910 FD  FSI-FILE                                                             
000920     LABEL RECORDS ARE STANDARD.                                          
000930     COPY WFSICPY.                                                        
000940                                                                          
000950 FD  GLD-FILE                                                             
000960     LABEL RECORDS ARE STANDARD.                                          
000970     COPY WGLDCPY.                                                        
000980                                                                          
000990*****************************************************************         
001000 WORKING-STORAGE SECTION.                                                 
001010*****************************************************************         
001020                                                                          
001030 01  WS-FILE-STATUSES.                                                    
001040     05  WS-CCM-STATUS              PIC X(02).                            
001050     05  WS-GLA-STATUS              PIC X(02).                            
001060     05  WS-CCT-STATUS              PIC X(02).                            
001070     05  WS-FSI-STATUS              PIC X(02).                            
001080     05  WS-GLD-STATUS              PIC X(02).                            
001090     05  FILLER                     PIC X(10).                            
001100 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001110     05  WS-STATUS-BYTE             OCCURS 09 TIMES PIC X(02).            
001120                                                                          
001130 01  WS-EOF-SWITCHES.                                                     
001140     05  WS-GLA-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001150         88  WS-GLA-EOF                 VALUE 'Y'.                        
001160     05  WS-CCT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001170         88  WS-CCT-EOF                 VALUE 'Y'.                        
001180     05  WS-FSI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001190         88  WS-FSI-EOF                 VALUE 'Y'.                        
001200     05  WS-CCM-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001210         88  WS-CCM-EOF                 VALUE 'Y'.                        
001220     05  FILLER                     PIC X(10).                            
001230                                                                          
001240 01  WS-FOUND-SWITCHES.                                                   
001250     05  WS-GLA-FOUND-FLAG          PIC X(01).                            
001260         88  WS-GLA-FOUND               VALUE 'Y'.                        
001270         88  WS-GLA-NOT-FOUND           VALUE 'N'.                        
001280     05  WS-CCT-FOUND-FLAG          PIC X(01).                            
001290         88  WS-CCT-FOUND               VALUE 'Y'.                        
001300         88  WS-CCT-NOT-FOUND           VALUE 'N'.                        
001310     05  WS-FSI-FOUND-FLAG          PIC X(01).                            
001320         88  WS-FSI-FOUND               VALUE 'Y'.                        
001330         88  WS-FSI-NOT-FOUND           VALUE 'N'.                        
001340     05  FILLER                     PIC X(10).                            
001350                                                                          
001360 01  WS-COUNTERS.                                                         
001370     05  WS-GLA-ROW-COUNT           PIC 9(05)  COMP.                      
001380     05  WS-CCT-ROW-COUNT           PIC 9(05)  COMP.                      
001390     05  WS-FSI-ROW-COUNT           PIC 9(05)  COMP.                      
001400     05  WS-OUT-RECORD-COUNT        PIC 9(07)  COMP.                      
001410     05  WS-OUT-RECORD-COUNT-X REDEFINES WS-OUT-RECORD-COUNT              
001420                                    PIC X(04).                            
001430     05  FILLER                     PIC X(10).                            
001440                                                                          
001450* -- ENHANCED GL-ACCOUNT MASTER, KEYED BY G/L ACCOUNT --                  
001460 01  WS-GLA-TABLE.                                                        
001470     05  WS-GLA-ROW OCCURS 2000 TIMES                                     
001480                     INDEXED BY WS-GLA-IX.                                
001490         10  WS-GLA-ACCOUNT         PIC 9(08).                            
001500         10  WS-GLA-COMPASS-CODE    PIC X(10).                            
001510                                                                          
001520* -- ENHANCED COST-CENTER MASTER, KEYED BY COST CENTER CODE --            
001530 01  WS-CCT-TABLE.                                                        
001540     05  WS-CCT-ROW OCCURS 2000 TIMES                                     
001550                     INDEXED BY WS-CCT-IX.                                
001560         10  WS-CCT-CODE            PIC X(10).                            
001570         10  WS-CCT-PROFIT-CTR      PIC X(10).                            
001580         10  WS-CCT-COMPASS-CODE    PIC X(10).                            
001590                                                                          
001600* -- FS-ITEM MASTER, KEYED BY COMPASS CODE --                             
001610 01  WS-FSI-TABLE.                                                        
001620     05  WS-FSI-ROW OCCURS 2000 TIMES                                     
001630                     INDEXED BY WS-FSI-IX.                                
001640         10  WS-FSI-COMPASS-CODE    PIC X(10).                            
001650         10  WS-FSI-P-L-LINE-TEXT   PIC X(40).                            
001660                                                                          
001670 01  WS-DATE-PARSE-WORK.                                                  
001680     05  WS-DATE-TEXT-WORK          PIC X(10).                            
001690     05  WS-DATE-MM                 PIC 9(02).                            
001700     05  WS-DATE-DD                 PIC 9(02).                            
001710     05  WS-DATE-CCYY               PIC 9(04).                            
001720     05  WS-DATE-NUMERIC-TEST       PIC 9(08).                            
001730     05  WS-DATE-NUMERIC-TEST-X REDEFINES WS-DATE-NUMERIC-TEST            
001740                                    PIC X(08).                            
001750     05  WS-DATE-VALID-SWITCH       PIC X(01).                            
001760         88  WS-DATE-IS-VALID           VALUE 'Y'.                        
001770         88  WS-DATE-IS-NOT-VALID       VALUE 'N'.                        
001780                                                                          
001790 01  WS-GL-COMPASS-CODE             PIC X(10).                            
001800 01  WS-CC-COMPASS-CODE             PIC X(10).                            
001810                                                                          
001820*****************************************************************         
001830 PROCEDURE DIVISION.                                                      
001840*****************************************************************         
001850                                                                          
001860 0000-MAINLINE.                                                           
001870     PERFORM 1000-LOAD-REFERENCE-TABLES THRU 1000-EXIT.                   
001880     PERFORM 2000-ENRICH-COMMIT-CC       THRU 2000-EXIT.                  
001890     DISPLAY 'GLGCCCM - GOLD-COMMIT-CC ROWS WRITTEN:   '                  
001900              WS-OUT-RECORD-COUNT.                                        
001910     STOP RUN.                                                            
001920                                                                          
001930*****************************************************************         
001940 1000-LOAD-REFERENCE-TABLES.                                              
001950     PERFORM 1100-LOAD-GLA-TABLE THRU 1100-EXIT.                          
001960     PERFORM 1200-LOAD-CCT-TABLE THRU 1200-EXIT.                          
001970     PERFORM 1300-LOAD-FSI-TABLE THRU 1300-EXIT.                          
001980 1000-EXIT.                                                               
001990     EXIT.                                                                
002000                                                                          
002010 1100-LOAD-GLA-TABLE.                                                     
002020     MOVE 0 TO WS-GLA-ROW-COUNT.                                          
002030     MOVE 'N' TO WS-GLA-EOF-FLAG.                                         
002040     OPEN INPUT GLA-FILE.                                                 
002050     PERFORM 1110-READ-ONE-GLA THRU 1110-EXIT                             
002060         UNTIL WS-GLA-EOF.                                                
002070     CLOSE GLA-FILE.                                                      
002080 1100-EXIT.                                                               
002090     EXIT.                                                                
002100                                                                          
002110 1110-READ-ONE-GLA.                                                       
002120     READ GLA-FILE                                                        
002130         AT END SET WS-GLA-EOF TO TRUE                                    
002140         NOT AT END                                                       
002150             ADD 1 TO WS-GLA-ROW-COUNT                                    
002160             MOVE GLA-G-L-ACCOUNT                                         
002170                 TO WS-GLA-ACCOUNT(WS-GLA-ROW-COUNT)                      
002180             MOVE GLA-COMPASS-CODE                                        
002190                 TO WS-GLA-COMPASS-CODE(WS-GLA-ROW-COUNT)                 
002200     END-READ.                                                            
002210 1110-EXIT.                                                               
002220     EXIT.                                                                
002230                                                                          
002240 1200-LOAD-CCT-TABLE.                                                     
002250     MOVE 0 TO WS-CCT-ROW-COUNT.                                          
002260     MOVE 'N' TO WS-CCT-EOF-FLAG.                                         
002270     OPEN INPUT CCT-FILE.                                                 
002280     PERFORM 1210-READ-ONE-CCT THRU 1210-EXIT                             
002290         UNTIL WS-CCT-EOF.                                                
002300     CLOSE CCT-FILE.                                                      
002310 1200-EXIT.                                                               
002320     EXIT.                                                                
002330                                                                          
002340 1210-READ-ONE-CCT.                                                       
002350     READ CCT-FILE                                                        
002360         AT END SET WS-CCT-EOF TO TRUE                                    
002370         NOT AT END                                                       
002380             ADD 1 TO WS-CCT-ROW-COUNT                                    
002390             MOVE CCT-COST-CENTER-CODE                                    
002400                 TO WS-CCT-CODE(WS-CCT-ROW-COUNT)                         
002410             MOVE CCT-PROFIT-CENTER-CODE                                  
002420                 TO WS-CCT-PROFIT-CTR(WS-CCT-ROW-COUNT)                   
002430             MOVE CCT-COMPASS-CODE                                        
002440                 TO WS-CCT-COMPASS-CODE(WS-CCT-ROW-COUNT)                 
002450     END-READ.                                                            
002460 1210-EXIT.                                                               
002470     EXIT.                                                                
002480                                                                          
002490 1300-LOAD-FSI-TABLE.                                                     
002500     MOVE 0 TO WS-FSI-ROW-COUNT.                                          
002510     MOVE 'N' TO WS-FSI-EOF-FLAG.                                         
002520     OPEN INPUT FSI-FILE.                                                 
002530     PERFORM 1310-READ-ONE-FSI THRU 1310-EXIT                             
002540         UNTIL WS-FSI-EOF.                                                
002550     CLOSE FSI-FILE.                                                      
002560 1300-EXIT.                                                               
002570     EXIT.                                                                
002580                                                                          
002590 1310-READ-ONE-FSI.                                                       
002600     READ FSI-FILE                                                        
002610         AT END SET WS-FSI-EOF TO TRUE                                    
002620         NOT AT END                                                       
002630             ADD 1 TO WS-FSI-ROW-COUNT                                    
002640             MOVE FSI-COMPASS-CODE                                        
002650                 TO WS-FSI-COMPASS-CODE(WS-FSI-ROW-COUNT)                 
002660             MOVE FSI-P-L-LINE-TEXT                                       
002670                 TO WS-FSI-P-L-LINE-TEXT(WS-FSI-ROW-COUNT)                
002680     END-READ.                                                            
002690 1310-EXIT.                                                               
002700     EXIT.                                                                
002710                                                                          
002720*****************************************************************         
002730 2000-ENRICH-COMMIT-CC.                                                   
002740     MOVE 0 TO WS-OUT-RECORD-COUNT.                                       
002750     MOVE 'N' TO WS-CCM-EOF-FLAG.                                         
002760     OPEN INPUT  CCM-FILE.                                                
002770     OPEN OUTPUT GLD-FILE.                                                
002780     PERFORM 2100-ENRICH-ONE-ROW THRU 2100-EXIT                           
002790         UNTIL WS-CCM-EOF.                                                
002800     CLOSE CCM-FILE, GLD-FILE.                                            
002810 2000-EXIT.                                                               
002820     EXIT.                                                                
002830                                                                          
002840 2100-ENRICH-ONE-ROW.                                                     
002850     READ CCM-FILE                                                        
002860         AT END SET WS-CCM-EOF TO TRUE                                    
002870         NOT AT END                                                       
002880             PERFORM 2110-RENAME-COLUMNS         THRU 2110-EXIT           
002890             PERFORM 2120-PARSE-DATE-FIELDS       THRU 2120-EXIT          
002900             PERFORM 2130-COMPASS-VIA-GL-AND-CC   THRU 2130-EXIT          
002910             ADD 1 TO WS-OUT-RECORD-COUNT                                 
002920             WRITE GLD-GOLD-RECORD                                        
002930     END-READ.                                                            
002940 2100-EXIT.                                                               
002950     EXIT.                                                                
002960                                                                          
002970 2110-RENAME-COLUMNS.                                                     
002980* R1 - LEGACY COLUMN NAMES ARE MAPPED ONTO THE GOLD LAYOUT.               
002990* COMMITMENTS KEEP THEIR NATIVE SIGN (R2 DOES NOT APPLY) AND              
003000* FISCAL TYPE IS FORCED TO 'COST CENTER'.  THE STAGED PROFIT              
003010* CENTER IS CARRIED THROUGH UNCHANGED - THERE IS NO WBS                   
003020* OVERRIDE FOR A COST-CENTER COMMITMENT ROW.                              
003030     MOVE SPACES              TO GLD-GOLD-RECORD.                         
003040     MOVE 'COMMITTED'         TO GLD-SCENARIO.                            
003050     MOVE 'COST CENTER'       TO GLD-FISCAL-TYPE.                         
003060     MOVE TRN-FISCAL-YEAR     TO GLD-FISCAL-YEAR.                         
003070     MOVE TRN-FISCAL-PERIOD   TO GLD-FISCAL-PERIOD.                       
003080     MOVE TRN-COMPANY-CODE    TO GLD-COMPANY-CODE.                        
003090     MOVE TRN-LEDGER          TO GLD-LEDGER.                              
003100     MOVE TRN-G-L-ACCOUNT     TO GLD-NATIVE-G-L-ACCOUNT                   
003110                                 GLD-G-L-ACCOUNT.                         
003120     MOVE TRN-G-L-ACCOUNT-NAME                                            
003130                              TO GLD-G-L-ACCOUNT-NAME.                    
003140     MOVE TRN-COST-CENTER-CODE                                            
003150                              TO GLD-COST-CENTER-CODE.                    
003160     MOVE TRN-COST-CENTER-NAME                                            
003170                              TO GLD-COST-CENTER-NAME.                    
003180     MOVE TRN-PARTNER-CC-CODE TO GLD-PARTNER-CC-CODE.                     
003190     MOVE TRN-PROFIT-CENTER-CODE                                          
003200                              TO GLD-PROFIT-CENTER-CODE.                  
003210     MOVE TRN-PROFIT-CENTER-NAME                                          
003220                              TO GLD-PROFIT-CENTER-NAME.                  
003230     MOVE TRN-PRODUCT-CODE    TO GLD-PRODUCT-CODE.                        
003240     MOVE TRN-MATERIAL-CODE   TO GLD-MATERIAL-CODE.                       
003250     MOVE TRN-SUPPLIER        TO GLD-SUPPLIER.                            
003260     MOVE TRN-PURCHASING-DOCUMENT                                         
003270                              TO GLD-PURCHASING-DOCUMENT.                 
003280     MOVE TRN-PURCHASING-DOC-ITEM                                         
003290                              TO GLD-PURCHASING-DOC-ITEM.                 
003300     MOVE TRN-JOURNAL-ENTRY-TYPE                                          
003310                              TO GLD-JOURNAL-ENTRY-TYPE.                  
003320     MOVE TRN-JE-ITEM-TEXT    TO GLD-JE-ITEM-TEXT.                        
003330     MOVE TRN-AMOUNT-CCY      TO GLD-AMOUNT-CCY.                          
003340     MOVE TRN-TOTAL-QUANTITY  TO GLD-TOTAL-QUANTITY.                      
003350     MOVE TRN-UNIT-OF-MEASURE TO GLD-UNIT-OF-MEASURE.                     
003360     MOVE TRN-SOURCE-FILE     TO GLD-SOURCE-FILE.                         
003370 2110-EXIT.                                                               
003380     EXIT.                                                                
003390                                                                          
003400 2120-PARSE-DATE-FIELDS.                                                  
003410* R9 - ANY DATE-NAMED FIELD IS PARSED FROM MM/DD/YYYY TEXT;               
003420* A VALUE THAT FAILS TO PARSE IS LEFT BLANK RATHER THAN                   
003430* ABORTING THE RUN.                                                       
003440     MOVE TRN-DELIVERY-DATE-TEXT TO WS-DATE-TEXT-WORK.                    
003450     PERFORM 2121-PARSE-ONE-DATE THRU 2121-EXIT.                          
003460     IF WS-DATE-IS-VALID                                                  
003470         MOVE WS-DATE-CCYY TO TRN-DELIV-DT-CCYY                           
003480         MOVE WS-DATE-MM   TO TRN-DELIV-DT-MM                             
003490         MOVE WS-DATE-DD   TO TRN-DELIV-DT-DD                             
003500         MOVE TRN-DELIVERY-DATE-X TO GLD-DELIVERY-DATE-X                  
003510     ELSE                                                                 
003520         MOVE SPACES TO GLD-DELIVERY-DATE-X                               
003530     END-IF.                                                              
003540     MOVE TRN-DOCUMENT-DATE-TEXT TO WS-DATE-TEXT-WORK.                    
003550     PERFORM 2121-PARSE-ONE-DATE THRU 2121-EXIT.                          
003560     IF WS-DATE-IS-VALID                                                  
003570         MOVE WS-DATE-CCYY TO TRN-DOC-DT-CCYY                             
003580         MOVE WS-DATE-MM   TO TRN-DOC-DT-MM                               
003590         MOVE WS-DATE-DD   TO TRN-DOC-DT-DD                               
003600         MOVE TRN-DOCUMENT-DATE-X TO GLD-DOCUMENT-DATE-X                  
003610     ELSE                                                                 
003620         MOVE SPACES TO GLD-DOCUMENT-DATE-X                               
003630     END-IF.                                                              
003640 2120-EXIT.                                                               
003650     EXIT.                                                                
003660                                                                          
003670 2121-PARSE-ONE-DATE.                                                     
003680* INPUT ARRIVES IN WS-DATE-TEXT-WORK LAID OUT MM/DD/YYYY.  A              
003690* MISPLACED SLASH OR A NON-NUMERIC MONTH, DAY OR YEAR PORTION             
003700* MARKS THE DATE INVALID RATHER THAN ABORTING THE RUN.                    
003710     SET WS-DATE-IS-VALID TO TRUE.                                        
003720     IF WS-DATE-TEXT-WORK(3:1) NOT = '/' OR                               
003730        WS-DATE-TEXT-WORK(6:1) NOT = '/'                                  
003740         SET WS-DATE-IS-NOT-VALID TO TRUE                                 
003750     ELSE                                                                 
003760         MOVE WS-DATE-TEXT-WORK(1:2)                                      
003770             TO WS-DATE-NUMERIC-TEST-X(1:2)                               
003780         MOVE WS-DATE-TEXT-WORK(4:2)                                      
003790             TO WS-DATE-NUMERIC-TEST-X(3:2)                               
003800         MOVE WS-DATE-TEXT-WORK(7:4)                                      
003810             TO WS-DATE-NUMERIC-TEST-X(5:4)                               
003820         IF WS-DATE-NUMERIC-TEST-X IS NOT NUMERIC                         
003830             SET WS-DATE-IS-NOT-VALID TO TRUE                             
003840         ELSE                                                             
003850             MOVE WS-DATE-TEXT-WORK(1:2) TO WS-DATE-MM                    
003860             MOVE WS-DATE-TEXT-WORK(4:2) TO WS-DATE-DD                    
003870             MOVE WS-DATE-TEXT-WORK(7:4) TO WS-DATE-CCYY                  
003880             IF WS-DATE-MM < 1 OR WS-DATE-MM > 12 OR                      
003890                WS-DATE-DD < 1 OR WS-DATE-DD > 31 OR                      
003900                WS-DATE-CCYY < 1900                                       
003910                 SET WS-DATE-IS-NOT-VALID TO TRUE                         
003920             END-IF                                                       
003930         END-IF                                                           
003940     END-IF.                                                              
003950 2121-EXIT.                                                               
003960     EXIT.                                                                
003970                                                                          
003980 2130-COMPASS-VIA-GL-AND-CC.                                              
003990* R4 - COMMIT-CC RESOLVES THE COMPASS CODE THROUGH BOTH THE               
004000* G/L ACCOUNT LOOKUP (FALLBACK) AND THE COST-CENTER LOOKUP                
004010* (PRIMARY WHEN PRESENT).  THE COST-CENTER LOOKUP'S OWN PROFIT            
004020* CENTER IS NOT CARRIED TO THE OUTPUT ROW FOR THIS SCENARIO.              
004030     MOVE SPACES TO WS-GL-COMPASS-CODE WS-CC-COMPASS-CODE.                
004040     SET WS-GLA-IX TO 1.                                                  
004050     SET WS-GLA-NOT-FOUND TO TRUE.                                        
004060     SEARCH WS-GLA-ROW VARYING WS-GLA-IX                                  
004070         AT END SET WS-GLA-NOT-FOUND TO TRUE                              
004080         WHEN WS-GLA-ACCOUNT(WS-GLA-IX) = GLD-G-L-ACCOUNT                 
004090             SET WS-GLA-FOUND TO TRUE                                     
004100     END-SEARCH.                                                          
004110     IF WS-GLA-FOUND                                                      
004120         MOVE WS-GLA-COMPASS-CODE(WS-GLA-IX)                              
004130             TO WS-GL-COMPASS-CODE                                        
004140     END-IF.                                                              
004150     IF GLD-COST-CENTER-CODE = SPACES                                     
004160         SET WS-CCT-NOT-FOUND TO TRUE                                     
004170     ELSE                                                                 
004180         SET WS-CCT-IX TO 1                                               
004190         SET WS-CCT-NOT-FOUND TO TRUE                                     
004200         SEARCH WS-CCT-ROW VARYING WS-CCT-IX                              
004210             AT END SET WS-CCT-NOT-FOUND TO TRUE                          
004220             WHEN WS-CCT-CODE(WS-CCT-IX) = GLD-COST-CENTER-CODE           
004230                 SET WS-CCT-FOUND TO TRUE                                 
004240         END-SEARCH                                                       
004250     END-IF.                                                              
004260     IF WS-CCT-FOUND                                                      
004270         MOVE WS-CCT-COMPASS-CODE(WS-CCT-IX)                              
004280             TO WS-CC-COMPASS-CODE                                        
004290     END-IF.                                                              
004300     IF WS-CC-COMPASS-CODE NOT = SPACES                                   
004310         MOVE WS-CC-COMPASS-CODE TO GLD-COMPASS-CODE                      
004320     ELSE                                                                 
004330         MOVE WS-GL-COMPASS-CODE TO GLD-COMPASS-CODE                      
004340     END-IF.                                                              
004350     MOVE SPACES TO GLD-P-L-LINE-TEXT.                                    
004360     IF GLD-COMPASS-CODE NOT = SPACES                                     
004370         SET WS-FSI-IX TO 1                                               
004380         SET WS-FSI-NOT-FOUND TO TRUE                                     
004390         SEARCH WS-FSI-ROW VARYING WS-FSI-IX                              
004400             AT END SET WS-FSI-NOT-FOUND TO TRUE                          
004410             WHEN WS-FSI-COMPASS-CODE(WS-FSI-IX)                          
004420                 = GLD-COMPASS-CODE                                       
004430                 SET WS-FSI-FOUND TO TRUE                                 
004440         END-SEARCH                                                       
004450         IF WS-FSI-FOUND                                                  
004460             MOVE WS-FSI-P-L-LINE-TEXT(WS-FSI-IX)                         
004470                 TO GLD-P-L-LINE-TEXT                                     
004480         END-IF                                                           
004490     END-IF.                                                              
004500 2130-EXIT.                                                               
004510     EXIT.                                                                
