000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLGACTLS.                                                
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   NOVEMBER 14, 1988.                                       
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19881114*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1988-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19881114*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D GOLD-ACTUALS.  ENRICHES EVERY STAGED ACTUALS ROW INTO THE GOLD         
000340*D RECORD LAYOUT: RENAMES LEGACY COLUMN NAMES, FLIPS THE LEDGER SI        
000350*D SO EXPENSES POST POSITIVE, OVERRIDES WBS ATTRIBUTES FROM THE           
000360*D ENHANCED WBS MASTER, RESOLVES THE COMPASS P&L CODE (G/L FIRST,         
000370*D COST-CENTER FALLBACK), RESOLVES THE FINAL PROFIT CENTER AND ITS        
000380*D SIGNATURE, AND CLASSIFIES THE FISCAL TYPE.  JOB STEP GLD050.           
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 881114-000-03 DLB  New program.                                CR00034 
000450*H 910617-000-07 DLB  Added WBS attribute override against the    CR00298 
000460*H               enhanced WBS master (R3).                        CR00298 
000470*H 990211-000-12 MHT  Y2K - CCYY fiscal year throughout.          CR00701 
000480*H 081206-041-06 SPD  Added M-type WBS exception to fiscal-type   CR01019 
000490*H               classification (R7).                             CR01019 
000500*H 140311-041-13 SPD  Added signature/division carry from the     CR01188 
000510*H               enhanced profit-center master.                   CR01188 
000520*H                                                                        
000530*H****************************************************************        
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER.    IBM-370.                                             
000570 OBJECT-COMPUTER.    IBM-370.                                             
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM.                                                  
000600                                                                          
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630     SELECT ACT-FILE  ASSIGN TO UT-S-STGACT                               
000640            FILE STATUS IS WS-ACT-STATUS.                                 
000650     SELECT WBS-FILE  ASSIGN TO UT-S-WBSENH                               
000660            FILE STATUS IS WS-WBS-STATUS.                                 
000670     SELECT GLA-FILE  ASSIGN TO UT-S-GLACOM                               
000680            FILE STATUS IS WS-GLA-STATUS.                                 
000690     SELECT CCT-FILE  ASSIGN TO UT-S-CCTCMP                               
000700            FILE STATUS IS WS-CCT-STATUS.                                 
000710     SELECT PCT-FILE  ASSIGN TO UT-S-PCTSIG                               
000720            FILE STATUS IS WS-PCT-STATUS.                                 
000730     SELECT FSI-FILE  ASSIGN TO UT-S-FSITEM                               
000740            FILE STATUS IS WS-FSI-STATUS.                                 
000750     SELECT GLD-FILE  ASSIGN TO UT-S-GLDACT                               
000760            FILE STATUS IS WS-GLD-STATUS.                                 
000770                                                                          
000780*****************************************************************         
000790 DATA DIVISION.                                                           
000800*****************************************************************         
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  ACT-FILE                                                             
000840     LABEL RECORDS ARE STANDARD.                                          
000850     COPY WTRNCPY.                                                        
000860                                                                          
000870 FD  WBS-FILE                                                             
000880     LABEL RECORDS ARE STANDARD.                                          
000890     COPY WWBSCPY.                                                        
000900                                                                          
000910 FD  GLA-FILE                                                             
000920     LABEL RECORDS ARE STANDARD.                                          
000930     COPY WGLACPY.                                                        
000940                                                                          
000950 FD  CCT-FILE                                                             
000960     LABEL RECORDS ARE STANDARD.                                          
000970     COPY WCCTCPY.                                                        
000980                                                                          
000990 FD  PCT-FILE                                                             
001000     LABEL RECORDS ARE STANDARD.                                          
001010     COPY WPCTCPY.                                                        
001020                                                                          
001030 FD  FSI-FILE                                                             
001040     LABEL RECORDS ARE STANDARD.                                          
001050     COPY WFSICPY.                                                        
001060                                                                          
001070 FD  GLD-FILE                                                             
001080     LABEL RECORDS ARE STANDARD.                                          
001090     COPY WGLDCPY.                                                        
001100                                                                          
001110*****************************************************************         
001120 WORKING-STORAGE SECTION.                                                 
001130*****************************************************************         
001140                                                                          
001150 01  WS-FILE-STATUSES.                                                    
001160     05  WS-ACT-STATUS              PIC X(02).                            
001170     05  WS-WBS-STATUS              PIC X(02).                            
001180     05  WS-GLA-STATUS              PIC X(02).                            
001190     05  WS-CCT-STATUS              PIC X(02).                            
001200     05  WS-PCT-STATUS              PIC X(02).                            
001210     05  WS-FSI-STATUS              PIC X(02).                            
001220     05  WS-GLD-STATUS              PIC X(02).                            
001230     05  FILLER                     PIC X(06).                            
001240 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001250     05  WS-STATUS-BYTE             OCCURS 10 TIMES PIC X(02).            
001260                                                                          
001270 01  WS-EOF-SWITCHES.                                                     
001280     05  WS-WBS-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001290         88  WS-WBS-EOF                 VALUE 'Y'.                        
001300     05  WS-GLA-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001310         88  WS-GLA-EOF                 VALUE 'Y'.                        
001320     05  WS-CCT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001330         88  WS-CCT-EOF                 VALUE 'Y'.                        
001340     05  WS-PCT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001350         88  WS-PCT-EOF                 VALUE 'Y'.                        
001360     05  WS-FSI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001370         88  WS-FSI-EOF                 VALUE 'Y'.                        
001380     05  WS-ACT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001390         88  WS-ACT-EOF                 VALUE 'Y'.                        
001400     05  FILLER                     PIC X(10).                            
001410                                                                          
001420 01  WS-FOUND-SWITCHES.                                                   
001430     05  WS-WBS-FOUND-FLAG          PIC X(01).                            
001440         88  WS-WBS-FOUND               VALUE 'Y'.                        
001450         88  WS-WBS-NOT-FOUND           VALUE 'N'.                        
001460     05  WS-GLA-FOUND-FLAG          PIC X(01).                            
001470         88  WS-GLA-FOUND               VALUE 'Y'.                        
001480         88  WS-GLA-NOT-FOUND           VALUE 'N'.                        
001490     05  WS-CCT-FOUND-FLAG          PIC X(01).                            
001500         88  WS-CCT-FOUND               VALUE 'Y'.                        
001510         88  WS-CCT-NOT-FOUND           VALUE 'N'.                        
001520     05  WS-PCT-FOUND-FLAG          PIC X(01).                            
001530         88  WS-PCT-FOUND               VALUE 'Y'.                        
001540         88  WS-PCT-NOT-FOUND           VALUE 'N'.                        
001550     05  WS-FSI-FOUND-FLAG          PIC X(01).                            
001560         88  WS-FSI-FOUND               VALUE 'Y'.                        
001570         88  WS-FSI-NOT-FOUND           VALUE 'N'.                        
001580     05  FILLER                     PIC X(10).                            
001590                                                                          
001600 01  WS-COUNTERS.                                                         
001610     05  WS-WBS-ROW-COUNT           PIC 9(05)  COMP.                      
001620     05  WS-GLA-ROW-COUNT           PIC 9(05)  COMP.                      
001630     05  WS-CCT-ROW-COUNT           PIC 9(05)  COMP.                      
001640     05  WS-PCT-ROW-COUNT           PIC 9(05)  COMP.                      
001650     05  WS-FSI-ROW-COUNT           PIC 9(05)  COMP.                      
001660     05  WS-OUT-RECORD-COUNT        PIC 9(07)  COMP.                      
001670     05  WS-OUT-RECORD-COUNT-X REDEFINES WS-OUT-RECORD-COUNT              
001680                                    PIC X(04).                            
001690     05  WS-WBS-NDX                 PIC 9(05)  COMP.                      
001700     05  WS-GLA-NDX                 PIC 9(05)  COMP.                      
001710     05  WS-CCT-NDX                 PIC 9(05)  COMP.                      
001720     05  WS-PCT-NDX                 PIC 9(05)  COMP.                      
001730     05  WS-FSI-NDX                 PIC 9(05)  COMP.                      
001740     05  FILLER                     PIC X(10).                            
001750                                                                          
001760* -- ENHANCED WBS MASTER, KEYED BY WBS ELEMENT CODE --                    
001770 01  WS-WBS-TABLE.                                                        
001780     05  WS-WBS-ROW OCCURS 2000 TIMES                                     
001790                     INDEXED BY WS-WBS-IX.                                
001800         10  WS-WBS-CODE            PIC X(16).                            
001810         10  WS-WBS-GL-ACCOUNT      PIC 9(08).                            
001820         10  WS-WBS-PROFIT-CTR      PIC X(10).                            
001830         10  WS-WBS-PARENT-CODE     PIC X(16).                            
001840         10  WS-WBS-PARENT-NAME     PIC X(30).                            
001850         10  WS-WBS-TYPE-CHAR       PIC X(01).                            
001860         10  WS-WBS-TYPE-DESC       PIC X(20).                            
001870         10  WS-WBS-TYPE-LOCAL      PIC X(20).                            
001880         10  WS-WBS-LEVEL           PIC 9(02).                            
001890                                                                          
001900* -- ENHANCED GL-ACCOUNT MASTER, KEYED BY G/L ACCOUNT --                  
001910 01  WS-GLA-TABLE.                                                        
001920     05  WS-GLA-ROW OCCURS 2000 TIMES                                     
001930                     INDEXED BY WS-GLA-IX.                                
001940         10  WS-GLA-ACCOUNT         PIC 9(08).                            
001950         10  WS-GLA-COMPASS-CODE    PIC X(10).                            
001960 01  WS-GLA-TABLE-X REDEFINES WS-GLA-TABLE PIC X(36000).                  
001970                                                                          
001980* -- ENHANCED COST-CENTER MASTER, KEYED BY COST CENTER CODE --            
001990 01  WS-CCT-TABLE.                                                        
002000     05  WS-CCT-ROW OCCURS 2000 TIMES                                     
002010                     INDEXED BY WS-CCT-IX.                                
002020         10  WS-CCT-CODE            PIC X(10).                            
002030         10  WS-CCT-PROFIT-CTR      PIC X(10).                            
002040         10  WS-CCT-COMPASS-CODE    PIC X(10).                            
002050                                                                          
002060* -- ENHANCED PROFIT-CENTER MASTER, KEYED BY PROFIT CENTER CODE --        
002070 01  WS-PCT-TABLE.                                                        
002080     05  WS-PCT-ROW OCCURS 500 TIMES                                      
002090                     INDEXED BY WS-PCT-IX.                                
002100         10  WS-PCT-CODE            PIC X(10).                            
002110         10  WS-PCT-DIVISION-ABBR   PIC X(08).                            
002120         10  WS-PCT-DIVISION        PIC X(30).                            
002130         10  WS-PCT-SIGNATURE-CODE  PIC X(08).                            
002140         10  WS-PCT-SIGNATURE-DESC  PIC X(40).                            
002150                                                                          
002160* -- FS-ITEM MASTER, KEYED BY COMPASS CODE --                             
002170 01  WS-FSI-TABLE.                                                        
002180     05  WS-FSI-ROW OCCURS 2000 TIMES                                     
002190                     INDEXED BY WS-FSI-IX.                                
002200         10  WS-FSI-COMPASS-CODE    PIC X(10).                            
002210         10  WS-FSI-P-L-LINE-TEXT   PIC X(40).                            
002220                                                                          
002230 01  WS-WORK-FIELDS.                                                      
002240     05  WS-EFFECTIVE-GL-ACCOUNT    PIC 9(08).                            
002250     05  WS-EFFECTIVE-PROFIT-CTR    PIC X(10).                            
002260     05  WS-GL-COMPASS-CODE         PIC X(10).                            
002270     05  WS-CC-COMPASS-CODE         PIC X(10).                            
002280     05  WS-CC-PROFIT-CTR           PIC X(10).                            
002290     05  WS-CLASSIFY-WBS-CODE       PIC X(16).                            
002300                                                                          
002310 01  WS-AMOUNT-WORK                 PIC S9(13)V99.                        
002320                                                                          
002330*****************************************************************         
002340 PROCEDURE DIVISION.                                                      
002350*****************************************************************         
002360                                                                          
002370 0000-MAINLINE.                                                           
002380     PERFORM 1000-LOAD-REFERENCE-TABLES THRU 1000-EXIT.                   
002390     PERFORM 2000-ENRICH-ACTUALS        THRU 2000-EXIT.                   
002400     DISPLAY 'GLGACTLS - GOLD-ACTUALS ROWS WRITTEN: '                     
002410              WS-OUT-RECORD-COUNT.                                        
002420     STOP RUN.                                                            
002430                                                                          
002440*****************************************************************         
002450 1000-LOAD-REFERENCE-TABLES.                                              
002460     PERFORM 1100-LOAD-WBS-TABLE THRU 1100-EXIT.                          
002470     PERFORM 1200-LOAD-GLA-TABLE THRU 1200-EXIT.                          
002480     PERFORM 1300-LOAD-CCT-TABLE THRU 1300-EXIT.                          
002490     PERFORM 1400-LOAD-PCT-TABLE THRU 1400-EXIT.                          
002500     PERFORM 1500-LOAD-FSI-TABLE THRU 1500-EXIT.                          
002510 1000-EXIT.                                                               
002520     EXIT.                                                                
002530                                                                          
002540 1100-LOAD-WBS-TABLE.                                                     
002550     MOVE 0 TO WS-WBS-ROW-COUNT.                                          
002560     MOVE 'N' TO WS-WBS-EOF-FLAG.                                         
002570     OPEN INPUT WBS-FILE.                                                 
002580     PERFORM 1110-READ-ONE-WBS THRU 1110-EXIT                             
002590         UNTIL WS-WBS-EOF.                                                
002600     CLOSE WBS-FILE.                                                      
002610 1100-EXIT.                                                               
002620     EXIT.                                                                
002630                                                                          
002640 1110-READ-ONE-WBS.                                                       
002650     READ WBS-FILE                                                        
002660         AT END SET WS-WBS-EOF TO TRUE                                    
002670         NOT AT END                                                       
002680             ADD 1 TO WS-WBS-ROW-COUNT                                    
002690             MOVE WBS-WBS-ELEMENT-CODE                                    
002700                 TO WS-WBS-CODE(WS-WBS-ROW-COUNT)                         
002710             MOVE WBS-WBS-G-L-ACCOUNT                                     
002720                 TO WS-WBS-GL-ACCOUNT(WS-WBS-ROW-COUNT)                   
002730             MOVE WBS-WBS-PROFIT-CTR-CODE                                 
002740                 TO WS-WBS-PROFIT-CTR(WS-WBS-ROW-COUNT)                   
002750             MOVE WBS-PARENT-CODE                                         
002760                 TO WS-WBS-PARENT-CODE(WS-WBS-ROW-COUNT)                  
002770             MOVE WBS-PARENT-NAME                                         
002780                 TO WS-WBS-PARENT-NAME(WS-WBS-ROW-COUNT)                  
002790             MOVE WBS-TYPE-CHAR                                           
002800                 TO WS-WBS-TYPE-CHAR(WS-WBS-ROW-COUNT)                    
002810             MOVE WBS-TYPE-DESC                                           
002820                 TO WS-WBS-TYPE-DESC(WS-WBS-ROW-COUNT)                    
002830             MOVE WBS-TYPE-LOCAL                                          
002840                 TO WS-WBS-TYPE-LOCAL(WS-WBS-ROW-COUNT)                   
002850             MOVE WBS-WBS-LEVEL                                           
002860                 TO WS-WBS-LEVEL(WS-WBS-ROW-COUNT)                        
002870     END-READ.                                                            
002880 1110-EXIT.                                                               
002890     EXIT.                                                                
002900                                                                          
002910 1200-LOAD-GLA-TABLE.                                                     
002920     MOVE 0 TO WS-GLA-ROW-COUNT.                                          
002930     MOVE 'N' TO WS-GLA-EOF-FLAG.                                         
002940     OPEN INPUT GLA-FILE.                                                 
002950     PERFORM 1210-READ-ONE-GLA THRU 1210-EXIT                             
002960         UNTIL WS-GLA-EOF.                                                
002970     CLOSE GLA-FILE.                                                      
002980 1200-EXIT.                                                               
002990     EXIT.                                                                
003000                                                                          
003010 1210-READ-ONE-GLA.                                                       
003020     READ GLA-FILE                                                        
003030         AT END SET WS-GLA-EOF TO TRUE                                    
003040         NOT AT END                                                       
003050             ADD 1 TO WS-GLA-ROW-COUNT                                    
003060             MOVE GLA-G-L-ACCOUNT                                         
003070                 TO WS-GLA-ACCOUNT(WS-GLA-ROW-COUNT)                      
003080             MOVE GLA-COMPASS-CODE                                        
003090                 TO WS-GLA-COMPASS-CODE(WS-GLA-ROW-COUNT)                 
003100     END-READ.                                                            
003110 1210-EXIT.                                                               
003120     EXIT.                                                                
003130                                                                          
003140 1300-LOAD-CCT-TABLE.                                                     
003150     MOVE 0 TO WS-CCT-ROW-COUNT.                                          
003160     MOVE 'N' TO WS-CCT-EOF-FLAG.                                         
003170     OPEN INPUT CCT-FILE.                                                 
003180     PERFORM 1310-READ-ONE-CCT THRU 1310-EXIT                             
003190         UNTIL WS-CCT-EOF.                                                
003200     CLOSE CCT-FILE.                                                      
003210 1300-EXIT.                                                               
003220     EXIT.                                                                
003230                                                                          
003240 1310-READ-ONE-CCT.                                                       
003250     READ CCT-FILE                                                        
003260         AT END SET WS-CCT-EOF TO TRUE                                    
003270         NOT AT END                                                       
003280             ADD 1 TO WS-CCT-ROW-COUNT                                    
003290             MOVE CCT-COST-CENTER-CODE                                    
003300                 TO WS-CCT-CODE(WS-CCT-ROW-COUNT)                         
003310             MOVE CCT-PROFIT-CENTER-CODE                                  
003320                 TO WS-CCT-PROFIT-CTR(WS-CCT-ROW-COUNT)                   
003330             MOVE CCT-COMPASS-CODE                                        
003340                 TO WS-CCT-COMPASS-CODE(WS-CCT-ROW-COUNT)                 
003350     END-READ.                                                            
003360 1310-EXIT.                                                               
003370     EXIT.                                                                
003380                                                                          
003390 1400-LOAD-PCT-TABLE.                                                     
003400     MOVE 0 TO WS-PCT-ROW-COUNT.                                          
003410     MOVE 'N' TO WS-PCT-EOF-FLAG.                                         
003420     OPEN INPUT PCT-FILE.                                                 
003430     PERFORM 1410-READ-ONE-PCT THRU 1410-EXIT                             
003440         UNTIL WS-PCT-EOF.                                                
003450     CLOSE PCT-FILE.                                                      
003460 1400-EXIT.                                                               
003470     EXIT.                                                                
003480                                                                          
003490 1410-READ-ONE-PCT.                                                       
003500     READ PCT-FILE                                                        
003510         AT END SET WS-PCT-EOF TO TRUE                                    
003520         NOT AT END                                                       
003530             ADD 1 TO WS-PCT-ROW-COUNT                                    
003540             MOVE PCT-PROFIT-CENTER-CODE                                  
003550                 TO WS-PCT-CODE(WS-PCT-ROW-COUNT)                         
003560             MOVE PCT-DIVISION-ABBR                                       
003570                 TO WS-PCT-DIVISION-ABBR(WS-PCT-ROW-COUNT)                
003580             MOVE PCT-DIVISION                                            
003590                 TO WS-PCT-DIVISION(WS-PCT-ROW-COUNT)                     
003600             MOVE PCT-SIGNATURE-CODE                                      
003610                 TO WS-PCT-SIGNATURE-CODE(WS-PCT-ROW-COUNT)               
003620             MOVE PCT-SIGNATURE-DESC                                      
003630                 TO WS-PCT-SIGNATURE-DESC(WS-PCT-ROW-COUNT)               
003640     END-READ.                                                            
003650 1410-EXIT.                                                               
003660     EXIT.                                                                
003670                                                                          
003680 1500-LOAD-FSI-TABLE.                                                     
003690     MOVE 0 TO WS-FSI-ROW-COUNT.                                          
003700     MOVE 'N' TO WS-FSI-EOF-FLAG.                                         
003710     OPEN INPUT FSI-FILE.                                                 
003720     PERFORM 1510-READ-ONE-FSI THRU 1510-EXIT                             
003730         UNTIL WS-FSI-EOF.                                                
003740     CLOSE FSI-FILE.                                                      
003750 1500-EXIT.                                                               
003760     EXIT.                                                                
003770                                                                          
003780 1510-READ-ONE-FSI.                                                       
003790     READ FSI-FILE                                                        
003800         AT END SET WS-FSI-EOF TO TRUE                                    
003810         NOT AT END                                                       
003820             ADD 1 TO WS-FSI-ROW-COUNT                                    
003830             MOVE FSI-COMPASS-CODE                                        
003840                 TO WS-FSI-COMPASS-CODE(WS-FSI-ROW-COUNT)                 
003850             MOVE FSI-P-L-LINE-TEXT                                       
003860                 TO WS-FSI-P-L-LINE-TEXT(WS-FSI-ROW-COUNT)                
003870     END-READ.                                                            
003880 1510-EXIT.                                                               
003890     EXIT.                                                                
003900                                                                          
003910*****************************************************************         
003920 2000-ENRICH-ACTUALS.                                                     
003930     MOVE 0 TO WS-OUT-RECORD-COUNT.                                       
003940     MOVE 'N' TO WS-ACT-EOF-FLAG.                                         
003950     OPEN INPUT  ACT-FILE.                                                
003960     OPEN OUTPUT GLD-FILE.                                                
003970     PERFORM 2100-ENRICH-ONE-ROW THRU 2100-EXIT                           
003980         UNTIL WS-ACT-EOF.                                                
003990     CLOSE ACT-FILE, GLD-FILE.                                            
004000 2000-EXIT.                                                               
004010     EXIT.                                                                
004020                                                                          
004030 2100-ENRICH-ONE-ROW.                                                     
004040     READ ACT-FILE                                                        
004050         AT END SET WS-ACT-EOF TO TRUE                                    
004060         NOT AT END                                                       
004070             PERFORM 2110-RENAME-AND-SIGN-FLIP THRU 2110-EXIT             
004080             PERFORM 2120-WBS-OVERRIDE          THRU 2120-EXIT            
004090             PERFORM 2130-COMPASS-RESOLVE        THRU 2130-EXIT           
004100             PERFORM 2140-PROFIT-CENTER-RESOLVE  THRU 2140-EXIT           
004110             PERFORM 2150-SIGNATURE-LOOKUP       THRU 2150-EXIT           
004120             PERFORM 2160-FISCAL-TYPE-CLASSIFY   THRU 2160-EXIT           
004130             ADD 1 TO WS-OUT-RECORD-COUNT                                 
004140             WRITE GLD-GOLD-RECORD                                        
004150     END-READ.                                                            
004160 2100-EXIT.                                                               
004170     EXIT.                                                                
004180                                                                          
004190 2110-RENAME-AND-SIGN-FLIP.                                               
004200* R1 - LEGACY COLUMN NAMES ARE MAPPED ONTO THE GOLD LAYOUT AS             
004210* THE FIELDS ARE MOVED ACROSS; R2 - LEDGER AMOUNT IS NEGATED.             
004220     MOVE SPACES              TO GLD-GOLD-RECORD.                         
004230     MOVE 'ACTUALS'           TO GLD-SCENARIO.                            
004240     MOVE TRN-FISCAL-YEAR     TO GLD-FISCAL-YEAR.                         
004250     MOVE TRN-FISCAL-PERIOD   TO GLD-FISCAL-PERIOD.                       
004260     MOVE TRN-COMPANY-CODE    TO GLD-COMPANY-CODE.                        
004270     MOVE TRN-LEDGER          TO GLD-LEDGER.                              
004280     MOVE TRN-G-L-ACCOUNT     TO GLD-G-L-ACCOUNT.                         
004290     MOVE TRN-G-L-ACCOUNT-NAME                                            
004300                              TO GLD-G-L-ACCOUNT-NAME.                    
004310     MOVE TRN-COST-CENTER-CODE                                            
004320                              TO GLD-COST-CENTER-CODE.                    
004330     MOVE TRN-COST-CENTER-NAME                                            
004340                              TO GLD-COST-CENTER-NAME.                    
004350     MOVE TRN-PARTNER-CC-CODE TO GLD-PARTNER-CC-CODE.                     
004360     MOVE TRN-PROFIT-CENTER-CODE                                          
004370                              TO GLD-PROFIT-CENTER-CODE.                  
004380     MOVE TRN-PROFIT-CENTER-NAME                                          
004390                              TO GLD-PROFIT-CENTER-NAME.                  
004400     MOVE TRN-WBS-ELEMENT-CODE                                            
004410                              TO GLD-WBS-ELEMENT-CODE.                    
004420     MOVE TRN-WBS-ELEMENT-NAME                                            
004430                              TO GLD-WBS-ELEMENT-NAME.                    
004440     MOVE TRN-PROJECT-CODE    TO GLD-PROJECT-CODE.                        
004450     MOVE TRN-PROJECT-NAME    TO GLD-PROJECT-NAME.                        
004460     MOVE TRN-PRODUCT-CODE    TO GLD-PRODUCT-CODE.                        
004470     MOVE TRN-MATERIAL-CODE   TO GLD-MATERIAL-CODE.                       
004480     MOVE TRN-SUPPLIER        TO GLD-SUPPLIER.                            
004490     MOVE TRN-PURCHASING-DOCUMENT                                         
004500                              TO GLD-PURCHASING-DOCUMENT.                 
004510     MOVE TRN-PURCHASING-DOC-ITEM                                         
004520                              TO GLD-PURCHASING-DOC-ITEM.                 
004530     MOVE TRN-JOURNAL-ENTRY-TYPE                                          
004540                              TO GLD-JOURNAL-ENTRY-TYPE.                  
004550     MOVE TRN-JE-ITEM-TEXT    TO GLD-JE-ITEM-TEXT.                        
004560     MOVE TRN-TOTAL-QUANTITY  TO GLD-TOTAL-QUANTITY.                      
004570     MOVE TRN-UNIT-OF-MEASURE TO GLD-UNIT-OF-MEASURE.                     
004580     MOVE TRN-SOURCE-FILE     TO GLD-SOURCE-FILE.                         
004590     COMPUTE WS-AMOUNT-WORK = TRN-AMOUNT-CCY * -1.                        
004600     MOVE WS-AMOUNT-WORK      TO GLD-AMOUNT-CCY.                          
004610 2110-EXIT.                                                               
004620     EXIT.                                                                
004630                                                                          
004640 2120-WBS-OVERRIDE.                                                       
004650* R3 - THE RECORD'S G/L ACCOUNT AND PROFIT CENTER ARE REPLACED            
004660* BY THE ENHANCED WBS MASTER'S VALUES WHEN THE WBS ELEMENT IS             
004670* ON FILE.  THE INCOMING G/L ACCOUNT IS PRESERVED AS NATIVE.              
004680     MOVE GLD-G-L-ACCOUNT     TO GLD-NATIVE-G-L-ACCOUNT.                  
004690     MOVE SPACES              TO GLD-WBS-PARENT-CODE                      
004700                                 GLD-WBS-PARENT-NAME                      
004710                                 GLD-WBS-TYPE-CHAR                        
004720                                 GLD-WBS-TYPE                             
004730                                 GLD-WBS-TYPE-LOCAL.                      
004740     MOVE 0                   TO GLD-WBS-LEVEL.                           
004750     IF GLD-WBS-ELEMENT-CODE = SPACES                                     
004760         SET WS-WBS-NOT-FOUND TO TRUE                                     
004770     ELSE                                                                 
004780         SET WS-WBS-IX TO 1                                               
004790         SET WS-WBS-NOT-FOUND TO TRUE                                     
004800         SEARCH WS-WBS-ROW VARYING WS-WBS-IX                              
004810             AT END SET WS-WBS-NOT-FOUND TO TRUE                          
004820             WHEN WS-WBS-CODE(WS-WBS-IX) = GLD-WBS-ELEMENT-CODE           
004830                 SET WS-WBS-FOUND TO TRUE                                 
004840         END-SEARCH                                                       
004850     END-IF.                                                              
004860     IF WS-WBS-FOUND                                                      
004870         IF WS-WBS-GL-ACCOUNT(WS-WBS-IX) > 0                              
004880             MOVE WS-WBS-GL-ACCOUNT(WS-WBS-IX)                            
004890                 TO GLD-G-L-ACCOUNT                                       
004900         END-IF                                                           
004910         IF WS-WBS-PROFIT-CTR(WS-WBS-IX) NOT = SPACES                     
004920             MOVE WS-WBS-PROFIT-CTR(WS-WBS-IX)                            
004930                 TO GLD-PROFIT-CENTER-CODE                                
004940         END-IF                                                           
004950         MOVE WS-WBS-PARENT-CODE(WS-WBS-IX)                               
004960             TO GLD-WBS-PARENT-CODE                                       
004970         MOVE WS-WBS-PARENT-NAME(WS-WBS-IX)                               
004980             TO GLD-WBS-PARENT-NAME                                       
004990         MOVE WS-WBS-TYPE-CHAR(WS-WBS-IX)                                 
005000             TO GLD-WBS-TYPE-CHAR                                         
005010         MOVE WS-WBS-TYPE-DESC(WS-WBS-IX)                                 
005020             TO GLD-WBS-TYPE                                              
005030         MOVE WS-WBS-TYPE-LOCAL(WS-WBS-IX)                                
005040             TO GLD-WBS-TYPE-LOCAL                                        
005050         MOVE WS-WBS-LEVEL(WS-WBS-IX)                                     
005060             TO GLD-WBS-LEVEL                                             
005070     END-IF.                                                              
005080 2120-EXIT.                                                               
005090     EXIT.                                                                
005100                                                                          
005110 2130-COMPASS-RESOLVE.                                                    
005120* R4 - G/L LOOKUP FIRST, THEN COST-CENTER LOOKUP; THE COST-               
005130* CENTER COMPASS CODE WINS WHEN BOTH ARE PRESENT.  THE COST-              
005140* CENTER LOOKUP ALSO YIELDS THE COST CENTER'S PROFIT CENTER,              
005150* HELD FOR THE R5 PROFIT-CENTER RESOLUTION THAT FOLLOWS.                  
005160     MOVE SPACES TO WS-GL-COMPASS-CODE WS-CC-COMPASS-CODE                 
005170                    WS-CC-PROFIT-CTR.                                     
005180     SET WS-GLA-IX TO 1.                                                  
005190     SET WS-GLA-NOT-FOUND TO TRUE.                                        
005200     SEARCH WS-GLA-ROW VARYING WS-GLA-IX                                  
005210         AT END SET WS-GLA-NOT-FOUND TO TRUE                              
005220         WHEN WS-GLA-ACCOUNT(WS-GLA-IX) = GLD-G-L-ACCOUNT                 
005230             SET WS-GLA-FOUND TO TRUE                                     
005240     END-SEARCH.                                                          
005250     IF WS-GLA-FOUND                                                      
005260         MOVE WS-GLA-COMPASS-CODE(WS-GLA-IX)                              
005270             TO WS-GL-COMPASS-CODE                                        
005280     END-IF.                                                              
005290     IF GLD-COST-CENTER-CODE NOT = SPACES                                 
005300         SET WS-CCT-IX TO 1                                               
005310         SET WS-CCT-NOT-FOUND TO TRUE                                     
005320         SEARCH WS-CCT-ROW VARYING WS-CCT-IX                              
005330             AT END SET WS-CCT-NOT-FOUND TO TRUE                          
005340             WHEN WS-CCT-CODE(WS-CCT-IX) = GLD-COST-CENTER-CODE           
005350                 SET WS-CCT-FOUND TO TRUE                                 
005360         END-SEARCH                                                       
005370         IF WS-CCT-FOUND                                                  
005380             MOVE WS-CCT-COMPASS-CODE(WS-CCT-IX)                          
005390                 TO WS-CC-COMPASS-CODE                                    
005400             MOVE WS-CCT-PROFIT-CTR(WS-CCT-IX)                            
005410                 TO WS-CC-PROFIT-CTR                                      
005420         END-IF                                                           
005430     END-IF.                                                              
005440     IF WS-CC-COMPASS-CODE NOT = SPACES                                   
005450         MOVE WS-CC-COMPASS-CODE TO GLD-COMPASS-CODE                      
005460     ELSE                                                                 
005470         MOVE WS-GL-COMPASS-CODE TO GLD-COMPASS-CODE                      
005480     END-IF.                                                              
005490     MOVE SPACES TO GLD-P-L-LINE-TEXT.                                    
005500     IF GLD-COMPASS-CODE NOT = SPACES                                     
005510         SET WS-FSI-IX TO 1                                               
005520         SET WS-FSI-NOT-FOUND TO TRUE                                     
005530         SEARCH WS-FSI-ROW VARYING WS-FSI-IX                              
005540             AT END SET WS-FSI-NOT-FOUND TO TRUE                          
005550             WHEN WS-FSI-COMPASS-CODE(WS-FSI-IX)                          
005560                 = GLD-COMPASS-CODE                                       
005570                 SET WS-FSI-FOUND TO TRUE                                 
005580         END-SEARCH                                                       
005590         IF WS-FSI-FOUND                                                  
005600             MOVE WS-FSI-P-L-LINE-TEXT(WS-FSI-IX)                         
005610                 TO GLD-P-L-LINE-TEXT                                     
005620         END-IF                                                           
005630     END-IF.                                                              
005640 2130-EXIT.                                                               
005650     EXIT.                                                                
005660                                                                          
005670 2140-PROFIT-CENTER-RESOLVE.                                              
005680* R5 - THE POST-R3 PROFIT CENTER WINS WHEN PRESENT, ELSE THE              
005690* PROFIT CENTER PICKED UP BY THE R4B COST-CENTER LOOKUP.                  
005700     IF GLD-PROFIT-CENTER-CODE = SPACES                                   
005710         MOVE WS-CC-PROFIT-CTR TO GLD-PROFIT-CENTER-CODE                  
005720     END-IF.                                                              
005730 2140-EXIT.                                                               
005740     EXIT.                                                                
005750                                                                          
005760 2150-SIGNATURE-LOOKUP.                                                   
005770* LEFT JOIN TO THE ENHANCED PROFIT-CENTER MASTER FOR THE                  
005780* SIGNATURE CODE/DESCRIPTION AND DIVISION FIELDS.                         
005790     MOVE SPACES TO GLD-SIGNATURE-CODE GLD-SIGNATURE-DESCRIPTION          
005800                    GLD-DIVISION-ABBR GLD-DIVISION.                       
005810     IF GLD-PROFIT-CENTER-CODE NOT = SPACES                               
005820         SET WS-PCT-IX TO 1                                               
005830         SET WS-PCT-NOT-FOUND TO TRUE                                     
005840         SEARCH WS-PCT-ROW VARYING WS-PCT-IX                              
005850             AT END SET WS-PCT-NOT-FOUND TO TRUE                          
005860             WHEN WS-PCT-CODE(WS-PCT-IX) = GLD-PROFIT-CENTER-CODE         
005870                 SET WS-PCT-FOUND TO TRUE                                 
005880         END-SEARCH                                                       
005890         IF WS-PCT-FOUND                                                  
005900             MOVE WS-PCT-SIGNATURE-CODE(WS-PCT-IX)                        
005910                 TO GLD-SIGNATURE-CODE                                    
005920             MOVE WS-PCT-SIGNATURE-DESC(WS-PCT-IX)                        
005930                 TO GLD-SIGNATURE-DESCRIPTION                             
005940             MOVE WS-PCT-DIVISION-ABBR(WS-PCT-IX)                         
005950                 TO GLD-DIVISION-ABBR                                     
005960             MOVE WS-PCT-DIVISION(WS-PCT-IX)                              
005970                 TO GLD-DIVISION                                          
005980         END-IF                                                           
005990     END-IF.                                                              
006000 2150-EXIT.                                                               
006010     EXIT.                                                                
006020                                                                          
006030 2160-FISCAL-TYPE-CLASSIFY.                                               
006040* R6 - FIRST MATCHING RULE WINS.  R7 - AN 'M'-TYPE WBS CODE IS            
006050* TREATED AS ABSENT FOR CLASSIFICATION ONLY; THE WBS ELEMENT              
006060* CODE ITSELF IS LEFT UNTOUCHED ON THE OUTPUT RECORD.                     
006070     MOVE GLD-WBS-ELEMENT-CODE TO WS-CLASSIFY-WBS-CODE.                   
006080     IF GLD-WBS-TYPE-CHAR = 'M'                                           
006090         MOVE SPACES TO WS-CLASSIFY-WBS-CODE                              
006100     END-IF.                                                              
006110     EVALUATE TRUE                                                        
006120         WHEN WS-CLASSIFY-WBS-CODE NOT = SPACES                           
006130             MOVE 'WBS'         TO GLD-FISCAL-TYPE                        
006140         WHEN GLD-COST-CENTER-CODE NOT = SPACES                           
006150             MOVE 'COST CENTER' TO GLD-FISCAL-TYPE                        
006160         WHEN GLD-PARTNER-CC-CODE NOT = SPACES                            
006170             MOVE 'COST CENTER' TO GLD-FISCAL-TYPE                        
006180         WHEN GLD-PRODUCT-CODE NOT = SPACES                               
006190             MOVE 'NO WBS'      TO GLD-FISCAL-TYPE                        
006200         WHEN OTHER                                                       
006210             MOVE 'FINANCE'     TO GLD-FISCAL-TYPE                        
006220     END-EVALUATE.                                                        
006230 2160-EXIT.                                                               
006240     EXIT.                                                                
