000100*****************************************************************         
000110* WGLDCPY                                                                 
000120* GOLD RECORD - ENRICHED OUTPUT, PARTITIONED BY YEAR/MONTH                
000130*****************************************************************         
000140* 910908-000-01 DLB  New copybook - actuals gold layout.          CR00312 
000150* 990211-000-11 MHT  Y2K - widened fiscal year to CCYY.           CR00701 
000160* 081206-041-02 SPD  Added committed-scenario fields and          CR01019 
000170*               WBS parentage/type derived attributes.            CR01019 
000180* 140311-041-05 SPD  Added division/signature fields from         CR01188 
000190*               REF-LINKS profit-center join.                     CR01188 
000200*****************************************************************         
000210 01  GLD-GOLD-RECORD.                                                     
000220     05  GLD-INDEX-NO                PIC 9(09).                           
000230     05  GLD-SCENARIO                PIC X(20).                           
000240     05  GLD-FISCAL-TYPE             PIC X(12).                           
000250     05  GLD-FISCAL-YEAR             PIC 9(04).                           
000260     05  GLD-FISCAL-PERIOD           PIC 9(02).                           
000270     05  GLD-COMPANY-CODE            PIC X(04).                           
000280     05  GLD-LEDGER                  PIC X(02).                           
000290     05  GLD-NATIVE-G-L-ACCOUNT      PIC 9(08).                           
000300     05  GLD-G-L-ACCOUNT             PIC 9(08).                           
000310     05  GLD-G-L-ACCOUNT-NAME        PIC X(30).                           
000320     05  GLD-COST-CENTER-CODE        PIC X(10).                           
000330     05  GLD-COST-CENTER-NAME        PIC X(30).                           
000340     05  GLD-PARTNER-CC-CODE         PIC X(10).                           
000350     05  GLD-PROFIT-CENTER-CODE      PIC X(10).                           
000360     05  GLD-PROFIT-CENTER-NAME      PIC X(30).                           
000370     05  GLD-WBS-ELEMENT-CODE        PIC X(16).                           
000380     05  GLD-WBS-ELEMENT-NAME        PIC X(30).                           
000390     05  GLD-WBS-PARENT-CODE         PIC X(16).                           
000400     05  GLD-WBS-PARENT-NAME         PIC X(30).                           
000410     05  GLD-WBS-TYPE-CHAR           PIC X(01).                           
000420     05  GLD-WBS-TYPE                PIC X(20).                           
000430     05  GLD-WBS-TYPE-LOCAL          PIC X(20).                           
000440     05  GLD-WBS-LEVEL               PIC 9(02).                           
000450     05  GLD-PROJECT-CODE            PIC X(16).                           
000460     05  GLD-PROJECT-NAME            PIC X(30).                           
000470     05  GLD-PRODUCT-CODE            PIC X(12).                           
000480     05  GLD-MATERIAL-CODE           PIC X(12).                           
000490     05  GLD-SUPPLIER                PIC X(10).                           
000500     05  GLD-PURCHASING-DOCUMENT     PIC X(10).                           
000510     05  GLD-PURCHASING-DOC-ITEM     PIC X(05).                           
000520     05  GLD-JOURNAL-ENTRY-TYPE      PIC X(02).                           
000530     05  GLD-JE-ITEM-TEXT            PIC X(40).                           
000540     05  GLD-AMOUNT-CCY              PIC S9(13)V99.                       
000550     05  GLD-TOTAL-QUANTITY          PIC S9(11)V9(03).                    
000560     05  GLD-UNIT-OF-MEASURE         PIC X(03).                           
000570     05  GLD-COMPASS-CODE            PIC X(10).                           
000580     05  GLD-P-L-LINE-TEXT           PIC X(40).                           
000590     05  GLD-SIGNATURE-CODE          PIC X(08).                           
000600     05  GLD-SIGNATURE-DESCRIPTION   PIC X(40).                           
000610     05  GLD-DIVISION-ABBR           PIC X(08).                           
000620     05  GLD-DIVISION                PIC X(30).                           
000630     05  GLD-DELIVERY-DATE-CCYYMMDD  PIC 9(08).                           
000640     05  GLD-DELIVERY-DATE-X REDEFINES                                    
000650         GLD-DELIVERY-DATE-CCYYMMDD  PIC X(08).                           
000660     05  GLD-DOCUMENT-DATE-CCYYMMDD  PIC 9(08).                           
000670     05  GLD-DOCUMENT-DATE-X REDEFINES                                    
000680         GLD-DOCUMENT-DATE-CCYYMMDD  PIC X(08).                           
000690     05  GLD-SOURCE-FILE             PIC X(44).                           
000700     05  GLD-YEAR                    PIC 9(04).                           
000710     05  GLD-MONTH                   PIC 9(02).                           
000720     05  GLD-PARTITION-DATE          PIC X(10).                           
000730     05  FILLER                      PIC X(20).                           
