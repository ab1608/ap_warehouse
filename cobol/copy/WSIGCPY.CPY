000100*****************************************************************         
000110* WSIGCPY                                                                 
000120* SIGNATURE MASTER - UNIQUE ON SIGNATURE CODE                             
000130*****************************************************************         
000140* 870920-000-09 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  SIG-SIGNATURE-RECORD.                                                
000170     05  SIG-SIGNATURE-CODE          PIC X(08).                           
000180     05  SIG-SIGNATURE-DESC          PIC X(40).                           
000190     05  FILLER                      PIC X(20).                           
