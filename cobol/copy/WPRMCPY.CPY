000100*****************************************************************         
000110* WPRMCPY                                                                 
000120* RUN PARAMETER CARD - FISCAL PERIOD BEING PROCESSED                      
000130*****************************************************************         
000140* 880412-000-01 RGH  New copybook.                                CR00012 
000150* 020699-000-07 MHT  Y2K - expanded run date to CCYY.             CR00612 
000160* 140311-041-03 SPD  Added company code filter for                CR01188 
000170*               multi-company Compass runs.                       CR01188 
000180*****************************************************************         
000190 01  WPRM-PARAMETER-CARD.                                                 
000200     05  WPRM-RUN-DATE.                                                   
000210         10  WPRM-RUN-CCYY           PIC 9(04).                           
000220         10  WPRM-RUN-MM             PIC 9(02).                           
000230         10  WPRM-RUN-DD             PIC 9(02).                           
000240     05  WPRM-RUN-DATE-X REDEFINES                                        
000250         WPRM-RUN-DATE               PIC X(08).                           
000260     05  WPRM-FISCAL-YEAR            PIC 9(04).                           
000270     05  WPRM-FISCAL-PERIOD          PIC 9(02).                           
000280     05  WPRM-COMPANY-CODE           PIC X(04).                           
000290     05  FILLER                      PIC X(59).                           
