000100*****************************************************************         
000110* WFSCCPY                                                                 
000120* FISCAL-SCENARIO - SCENARIO NAME TO SORT ORDER                           
000130*****************************************************************         
000140* 870920-000-13 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  FSC-FISCAL-SCENARIO-RECORD.                                          
000170     05  FSC-SCENARIO-NAME           PIC X(20).                           
000180     05  FSC-FISCAL-ORDER            PIC 9(02).                           
000190     05  FILLER                      PIC X(20).                           
