000100*****************************************************************         
000110* WWTCCPY                                                                 
000120* WBS-CODIFICATION - TYPE CHAR TO DESCRIPTION                             
000130*****************************************************************         
000140* 881003-000-07 RGH  New copybook.                                CR00034 
000150*****************************************************************         
000160 01  WTC-WBS-CODIFICATION-RECORD.                                         
000170     05  WTC-WBS-TYPE-CHAR           PIC X(01).                           
000180     05  WTC-WBS-TYPE-DESC           PIC X(20).                           
000190     05  WTC-WBS-TYPE-LOCAL          PIC X(20).                           
000200     05  FILLER                      PIC X(20).                           
