000100*****************************************************************         
000110* WFPDCPY                                                                 
000120* FISCAL-PERIOD - PERIOD NUMBER TO TEXT                                   
000130*****************************************************************         
000140* 870920-000-12 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  FPD-FISCAL-PERIOD-RECORD.                                            
000170     05  FPD-FISCAL-PERIOD           PIC 9(02).                           
000180     05  FPD-FISCAL-PERIOD-TEXT      PIC X(20).                           
000190     05  FILLER                      PIC X(20).                           
