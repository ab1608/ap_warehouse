000100*****************************************************************         
000110* WPFLCPY                                                                 
000120* PROCESSED-FILE-LOG - INGESTION IDEMPOTENCY (R11)                        
000130*****************************************************************         
000140* 881003-000-15 RGH  New copybook.                                CR00034 
000150* 990211-000-16 MHT  Y2K - widened timestamp to CCYY form.        CR00701 
000160*****************************************************************         
000170 01  PFL-PROCESSED-FILE-RECORD.                                           
000180     05  PFL-FILENAME                PIC X(44).                           
000190     05  PFL-INGESTED-AT             PIC X(26).                           
000200     05  FILLER                      PIC X(10).                           
