000100*****************************************************************         
000110* WCDVCPY                                                                 
000120* COMPANY-DIVISION - DESCRIPTIVE CODE/NAME PAIRS                          
000130*****************************************************************         
000140* 870920-000-14 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  CDV-COMPANY-DIVISION-RECORD.                                         
000170     05  CDV-DIVISION-CODE           PIC X(08).                           
000180     05  CDV-DIVISION-NAME           PIC X(30).                           
000190     05  FILLER                      PIC X(20).                           
