000100*****************************************************************         
000110* WFSICPY                                                                 
000120* FS-ITEM - COMPASS P&L LINE CODE MASTER                                  
000130*****************************************************************         
000140* 870920-000-01 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  FSI-FS-ITEM-RECORD.                                                  
000170     05  FSI-COMPASS-CODE            PIC X(10).                           
000180     05  FSI-P-L-LINE-TEXT           PIC X(40).                           
000190     05  FILLER                      PIC X(30).                           
