000100*****************************************************************         
000110* WN2CCPY                                                                 
000120* NODE-TO-COMPASS - GROUP COST CENTER TO P&L LINE                         
000130*****************************************************************         
000140* 870920-000-11 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  N2C-NODE-TO-COMPASS-RECORD.                                          
000170     05  N2C-STD-HIER-NODE           PIC X(12).                           
000180     05  N2C-COMPASS-CODE            PIC X(10).                           
000190     05  FILLER                      PIC X(20).                           
