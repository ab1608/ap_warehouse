000100*****************************************************************         
000110* WCCTCPY                                                                 
000120* COST-CENTER MASTER PLUS REF-LINKS COMPASS JOIN                          
000130*****************************************************************         
000140* 870920-000-10 RGH  New copybook.                                CR00006 
000150* 140311-041-09 SPD  Added Compass code carried from              CR01188 
000160*               REF-LINKS node-to-Compass join; nodes with        CR01188 
000170*               no Compass mapping are excluded upstream.         CR01188 
000180*****************************************************************         
000190 01  CCT-COST-CENTER-RECORD.                                              
000200     05  CCT-COST-CENTER-CODE        PIC X(10).                           
000210     05  CCT-PROFIT-CENTER-CODE      PIC X(10).                           
000220     05  CCT-STD-HIER-NODE           PIC X(12).                           
000230* -- DERIVED AT REF-LINKS (INNER JOIN ON HIERARCHY NODE) --               
000240     05  CCT-COMPASS-CODE            PIC X(10).                           
000250     05  FILLER                      PIC X(20).                           
