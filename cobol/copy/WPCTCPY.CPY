000100*****************************************************************         
000110* WPCTCPY                                                                 
000120* PROFIT-CENTER MASTER PLUS REF-LINKS SIGNATURE JOIN                      
000130*****************************************************************         
000140* 870920-000-08 RGH  New copybook.                                CR00006 
000150* 140311-041-08 SPD  Added signature code/description carried     CR01188 
000160*               from REF-LINKS profit-center-to-signature join.   CR01188 
000170*****************************************************************         
000180 01  PCT-PROFIT-CENTER-RECORD.                                            
000190     05  PCT-PROFIT-CENTER-CODE      PIC X(10).                           
000200     05  PCT-DIVISION-ABBR           PIC X(08).                           
000210     05  PCT-DIVISION                PIC X(30).                           
000220     05  PCT-STD-HIER-NODE           PIC X(12).                           
000230     05  PCT-SIGNATURE-CODE          PIC X(08).                           
000240* -- DERIVED AT REF-LINKS (LEFT JOIN ON SIGNATURE CODE) --                
000250     05  PCT-SIGNATURE-DESC          PIC X(40).                           
000260     05  FILLER                      PIC X(20).                           
