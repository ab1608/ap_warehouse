000100*****************************************************************         
000110* WTRNCPY                                                                 
000120* STAGING TRANSACTION RECORD - ACTUALS/CCDET/COMMIT LINES                 
000130*****************************************************************         
000140* 881003-000-01 RGH  New copybook, actuals layout.                CR00034 
000150* 910617-000-04 DLB  Added WBS element and project                CR00298 
000160*               fields for capital-project reporting.             CR00298 
000170* 990211-000-09 MHT  Y2K - widened fiscal year to CCYY.           CR00701 
000180* 081206-041-01 SPD  Added delivery/document date pair            CR01019 
000190*               for commitment (WBS/CC) extracts.                 CR01019 
000200*****************************************************************         
000210 01  TRN-TRANSACTION-RECORD.                                              
000220     05  TRN-FISCAL-YEAR             PIC 9(04).                           
000230     05  TRN-FISCAL-PERIOD           PIC 9(02).                           
000240     05  TRN-COMPANY-CODE            PIC X(04).                           
000250     05  TRN-LEDGER                  PIC X(02).                           
000260     05  TRN-G-L-ACCOUNT             PIC 9(08).                           
000270     05  TRN-G-L-ACCOUNT-NAME        PIC X(30).                           
000280     05  TRN-COST-CENTER-CODE        PIC X(10).                           
000290     05  TRN-COST-CENTER-NAME        PIC X(30).                           
000300     05  TRN-PARTNER-CC-CODE         PIC X(10).                           
000310     05  TRN-PROFIT-CENTER-CODE      PIC X(10).                           
000320     05  TRN-PROFIT-CENTER-NAME      PIC X(30).                           
000330     05  TRN-WBS-ELEMENT-CODE        PIC X(16).                           
000340     05  TRN-WBS-ELEMENT-NAME        PIC X(30).                           
000350     05  TRN-PROJECT-CODE            PIC X(16).                           
000360     05  TRN-PROJECT-NAME            PIC X(30).                           
000370     05  TRN-PRODUCT-CODE            PIC X(12).                           
000380     05  TRN-MATERIAL-CODE           PIC X(12).                           
000390     05  TRN-SUPPLIER                PIC X(10).                           
000400     05  TRN-PURCHASING-DOCUMENT     PIC X(10).                           
000410     05  TRN-PURCHASING-DOC-ITEM     PIC X(05).                           
000420     05  TRN-JOURNAL-ENTRY-TYPE      PIC X(02).                           
000430     05  TRN-JE-ITEM-TEXT            PIC X(40).                           
000440     05  TRN-AMOUNT-CCY              PIC S9(13)V99.                       
000450     05  TRN-TOTAL-QUANTITY          PIC S9(11)V9(03).                    
000460     05  TRN-UNIT-OF-MEASURE         PIC X(03).                           
000470* -- COMMITMENT-ONLY DATE FIELDS (R9 - PARSED MM/DD/YYYY) --              
000480     05  TRN-DELIVERY-DATE-TEXT      PIC X(10).                           
000490     05  TRN-DOCUMENT-DATE-TEXT      PIC X(10).                           
000500     05  TRN-DELIVERY-DATE.                                               
000510         10  TRN-DELIV-DT-CCYY       PIC 9(04).                           
000520         10  TRN-DELIV-DT-MM         PIC 9(02).                           
000530         10  TRN-DELIV-DT-DD         PIC 9(02).                           
000540     05  TRN-DELIVERY-DATE-X REDEFINES                                    
000550         TRN-DELIVERY-DATE           PIC X(08).                           
000560     05  TRN-DOCUMENT-DATE.                                               
000570         10  TRN-DOC-DT-CCYY         PIC 9(04).                           
000580         10  TRN-DOC-DT-MM           PIC 9(02).                           
000590         10  TRN-DOC-DT-DD           PIC 9(02).                           
000600     05  TRN-DOCUMENT-DATE-X REDEFINES                                    
000610         TRN-DOCUMENT-DATE           PIC X(08).                           
000620     05  TRN-DATE-VALID-FLAG         PIC X(01).                           
000630         88  TRN-DATES-VALID             VALUE 'Y'.                       
000640         88  TRN-DATES-NOT-VALID         VALUE 'N'.                       
000650     05  TRN-SOURCE-FILE             PIC X(44).                           
000660     05  TRN-PARTITION-DATE          PIC X(10).                           
000670     05  FILLER                      PIC X(30).                           
