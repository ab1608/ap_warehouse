000100*****************************************************************         
000110* WWBSCPY                                                                 
000120* WBS-ELEMENT MASTER PLUS WBS-ENHANCE ATTRIBUTES                          
000130*****************************************************************         
000140* 881003-000-05 RGH  New copybook.                                CR00034 
000150* 910617-000-06 DLB  Added P&L-destination G/L account and        CR00298 
000160*               profit-center override fields.                    CR00298 
000170* 081206-041-04 SPD  Added forward-filled parent code/name,       CR01019 
000180*               type char/description, level-one flag.            CR01019 
000190*****************************************************************         
000200 01  WBS-WBS-ELEMENT-RECORD.                                              
000210     05  WBS-WBS-ELEMENT-CODE        PIC X(16).                           
000220     05  WBS-WBS-ELEMENT-NAME        PIC X(30).                           
000230     05  WBS-WBS-LEVEL               PIC 9(02).                           
000240     05  WBS-WBS-G-L-ACCOUNT         PIC 9(08).                           
000250     05  WBS-WBS-PROFIT-CTR-CODE     PIC X(10).                           
000260* -- DERIVED AT WBS-ENHANCE (FORWARD FILL FROM LEVEL 1) --                
000270     05  WBS-PARENT-CODE             PIC X(16).                           
000280     05  WBS-PARENT-NAME             PIC X(30).                           
000290     05  WBS-TYPE-CHAR               PIC X(01).                           
000300     05  WBS-TYPE-DESC               PIC X(20).                           
000310     05  WBS-TYPE-LOCAL              PIC X(20).                           
000320     05  WBS-LEVEL-ONE-FLAG          PIC X(01).                           
000330         88  WBS-IS-LEVEL-ONE            VALUE 'Y'.                       
000340         88  WBS-IS-NOT-LEVEL-ONE        VALUE 'N'.                       
000350     05  FILLER                      PIC X(15).                           
