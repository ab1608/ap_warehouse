000100*****************************************************************         
000110* WFSPCPY                                                                 
000120* FS-PARENT-LEVEL - COMPASS HIERARCHY PARENT CHAIN                        
000130*****************************************************************         
000140* 870920-000-02 RGH  New copybook.                                CR00006 
000150* 140311-041-07 SPD  Widened ID/PARENT-ID for six-digit           CR01188 
000160*               Compass node numbering.                           CR01188 
000170*****************************************************************         
000180 01  FSP-FS-PARENT-LEVEL-RECORD.                                          
000190     05  FSP-ID                      PIC 9(06).                           
000200     05  FSP-COMPASS-CODE            PIC X(10).                           
000210     05  FSP-PARENT-ID               PIC 9(06).                           
000220     05  FILLER                      PIC X(20).                           
