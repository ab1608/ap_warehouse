000100*****************************************************************         
000110* WFSHCPY                                                                 
000120* FS-HIERARCHY - DERIVED COMPASS PARENT-CHAIN PATH (R10)                  
000130*****************************************************************         
000140* 081206-041-06 SPD  New copybook - hierarchy walk output.        CR01019 
000150*****************************************************************         
000160 01  FSH-FS-HIERARCHY-RECORD.                                             
000170     05  FSH-COMPASS-CODE            PIC X(10).                           
000180     05  FSH-LEVEL                   PIC 9(02).                           
000190     05  FSH-PATH-TEXT               PIC X(240).                          
000200     05  FSH-LEVEL-TEXT              OCCURS 10 TIMES                      
000210                                     PIC X(40).                           
000220     05  FILLER                      PIC X(20).                           
