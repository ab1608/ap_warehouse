000100*****************************************************************         
000110* WGLACPY                                                                 
000120* GL-ACCOUNT MASTER PLUS REF-LINKS COMPASS JOIN                           
000130*****************************************************************         
000140* 870920-000-03 RGH  New copybook.                                CR00006 
000150* 140311-041-10 SPD  Added Compass code carried from REF-LINKS    CR01188 
000160*               gl-to-Compass join; accounts with no mapping      CR01188 
000170*               carry a blank Compass code.                       CR01188 
000180*****************************************************************         
000190 01  GLA-GL-ACCOUNT-RECORD.                                               
000200     05  GLA-G-L-ACCOUNT             PIC 9(08).                           
000210     05  GLA-SHORT-TEXT              PIC X(20).                           
000220     05  GLA-LONG-TEXT               PIC X(40).                           
000230* -- DERIVED AT REF-LINKS (LEFT JOIN ON G/L ACCOUNT) --                   
000240     05  GLA-COMPASS-CODE            PIC X(10).                           
000250     05  FILLER                      PIC X(10).                           
