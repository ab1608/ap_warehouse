000100*****************************************************************         
000110* WG2CCPY                                                                 
000120* GL-TO-COMPASS - ONE G/L ACCOUNT PER COMPASS CODE                        
000130*****************************************************************         
000140* 870920-000-04 RGH  New copybook.                                CR00006 
000150*****************************************************************         
000160 01  G2C-GL-TO-COMPASS-RECORD.                                            
000170     05  G2C-COMPASS-CODE            PIC X(10).                           
000180     05  G2C-G-L-ACCOUNT             PIC 9(08).                           
000190     05  FILLER                      PIC X(30).                           
