000100*****************************************************************         
000110* WCOACPY                                                                 
000120* ENHANCED CHART OF ACCOUNTS - GL/COMPASS/HIERARCHY JOIN                  
000130*****************************************************************         
000140* 081206-041-07 SPD  New copybook - chart of accounts output.     CR01019 
000150*****************************************************************         
000160 01  COA-CHART-OF-ACCOUNTS-RECORD.                                        
000170     05  COA-ID                      PIC 9(08).                           
000180     05  COA-COMPASS-CODE            PIC X(10).                           
000190     05  COA-P-L-LINE-TEXT           PIC X(40).                           
000200     05  COA-G-L-ACCOUNT             PIC 9(08).                           
000210     05  COA-SHORT-TEXT              PIC X(20).                           
000220     05  COA-LONG-TEXT               PIC X(40).                           
000230     05  COA-LEVEL                   PIC 9(02).                           
000240     05  COA-PATH-TEXT               PIC X(240).                          
000250     05  COA-LEVEL-TEXT              OCCURS 10 TIMES                      
000260                                     PIC X(40).                           
000270     05  FILLER                      PIC X(20).                           
