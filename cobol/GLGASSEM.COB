000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLGASSEM.                                                
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   FEBRUARY 06, 1989.                                       
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19890206*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1989-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19890206*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D GOLD-ASSEMBLE.  BUILDS THE FINAL GOLD OUTPUT DATASET.  FIRST           
000340*D JOINS THE WBS-COMMITMENT AND COST-CENTER-COMMITMENT GOLD SETS          
000350*D TO PROFIT-CENTER-TO-SIGNATURE TO FORM THE 'COMMITTED' SET,             
000360*D THEN CONCATENATES ACTUALS, COST-CENTER-DETAILS AND COMMITTED           
000370*D IN THAT ORDER, RE-STAMPS THE PARTITION DATE (R8) AND ASSIGNS           
000380*D A NEW SEQUENTIAL INDEX NUMBER ACROSS THE COMBINED SET.  THE            
000390*D OUTPUT REPLACES ANY PRIOR GOLD DATASET.  JOB STEP GLD090.              
000400*D****************************************************************        
000410*H****************************************************************        
000420*H                        PROGRAM HISTORY                                 
000430*H****************************************************************        
000440*H                                                                        
000450*H 890206-000-07 DLB  New program.                                CR00048 
000460*H 990211-000-14 MHT  Y2K - CCYY fiscal year on the partition     CR00701 
000470*H               date stamp.                                      CR00701 
000480*H 140311-041-17 SPD  Added the elapsed-time display at end       CR01188 
000490*H               of run for the nightly operations log.           CR01188 
000500*H                                                                        
000510*H****************************************************************        
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER.    IBM-370.                                             
000550 OBJECT-COMPUTER.    IBM-370.                                             
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM.                                                  
000580                                                                          
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT CWB-FILE  ASSIGN TO UT-S-GLDCWB                               
000620            FILE STATUS IS WS-CWB-STATUS.                                 
000630     SELECT CCM-FILE  ASSIGN TO UT-S-GLDCCM                               
000640            FILE STATUS IS WS-CCM-STATUS.                                 
000650     SELECT CMT-FILE  ASSIGN TO UT-S-GLDCMT                               
000660            FILE STATUS IS WS-CMT-STATUS.                                 
000670     SELECT ACT-FILE  ASSIGN TO UT-S-GLDACT                               
000680            FILE STATUS IS WS-ACT-STATUS.                                 
000690     SELECT CCD-FILE  ASSIGN TO UT-S-GLDCCD                               
000700            FILE STATUS IS WS-CCD-STATUS.                                 
000710     SELECT PCT-FILE  ASSIGN TO UT-S-PCTSIG                               
000720            FILE STATUS IS WS-PCT-STATUS.                                 
000730     SELECT GLD-FILE  ASSIGN TO UT-S-GLDOUT                               
000740            FILE STATUS IS WS-GLD-STATUS.                                 
000750                                                                          
000760*****************************************************************         
000770 DATA DIVISION.                                                           
000780*****************************************************************         
000790 FILE SECTION.                                                            
000800                                                                          
000810* EACH GOLD-SHAPED FD BELOW COPIES WGLDCPY UNDER ITS OWN PREFIX           
000820* SO THE FIVE RECORD AREAS COEXIST; THE FIELD LAYOUT IS BYTE-             
000830* FOR-BYTE IDENTICAL, SO A ROW IS CARRIED FORWARD WITH A SINGLE           
000840* GROUP MOVE RATHER THAN FIELD-BY-FIELD RESTATEMENT.                      
000850 FD  CWB-FILE                                                             
000860     LABEL RECORDS ARE STANDARD.                                          
000870     COPY WGLDCPY REPLACING ==GLD-== BY ==CWB-==.                         
000880                                                                          
000890 FD  CCM-FILE                                                             
000900     LABEL RECORDS ARE STANDARD.                                          
000910     COPY WGLDCPY REPLACING ==GLD-== BY ==CCM-==.                         
000920                                                                          
000930 FD  CMT-FILE                                                             
000940     LABEL RECORDS ARE STANDARD.                                          
000950     COPY WGLDCPY REPLACING ==GLD-== BY ==CMT-==.                         
000960                                                                          
000970 FD  ACT-FILE                                                             
000980     LABEL RECORDS ARE STANDARD.                                          
000990     COPY WGLDCPY REPLACING ==GLD-== BY ==ACT-==.                         
001000                                                                          
001010 FD  CCD-FILE                                                             
001020     LABEL RECORDS ARE STANDARD.                                          
001030     COPY WGLDCPY REPLACING ==GLD-== BY ==CCD-==.                         
001040                                                                          
001050 FD  PCT-FILE                                                             
001060     LABEL RECORDS ARE STANDARD.                                          
001070     COPY WPCTCPY.                                                        
001080                                                                          
001090 FD  GLD-FILE                                                             
001100     LABEL RECORDS ARE STANDARD.                                          
001110     COPY WGLDCPY.                                                        
001120                                                                          
001130*****************************************************************         
001140 WORKING-STORAGE SECTION.                                                 
001150*****************************************************************         
001160                                                                          
001170 01  WS-FILE-STATUSES.                                                    
001180     05  WS-CWB-STATUS              PIC X(02).                            
001190     05  WS-CCM-STATUS              PIC X(02).                            
001200     05  WS-CMT-STATUS              PIC X(02).                            
001210     05  WS-ACT-STATUS              PIC X(02).                            
001220     05  WS-CCD-STATUS              PIC X(02).                            
001230     05  WS-PCT-STATUS              PIC X(02).                            
001240     05  WS-GLD-STATUS              PIC X(02).                            
001250     05  FILLER                     PIC X(06).                            
001260 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001270     05  WS-STATUS-BYTE             OCCURS 10 TIMES PIC X(02).            
001280                                                                          
001290 01  WS-EOF-SWITCHES.                                                     
001300     05  WS-CWB-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001310         88  WS-CWB-EOF                 VALUE 'Y'.                        
001320     05  WS-CCM-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001330         88  WS-CCM-EOF                 VALUE 'Y'.                        
001340     05  WS-ACT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001350         88  WS-ACT-EOF                 VALUE 'Y'.                        
001360     05  WS-CCD-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001370         88  WS-CCD-EOF                 VALUE 'Y'.                        
001380     05  WS-CMT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001390         88  WS-CMT-EOF                 VALUE 'Y'.                        
001400     05  WS-PCT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001410         88  WS-PCT-EOF                 VALUE 'Y'.                        
001420     05  FILLER                     PIC X(10).                            
001430                                                                          
001440 01  WS-FOUND-SWITCHES.                                                   
001450     05  WS-PCT-FOUND-FLAG          PIC X(01).                            
001460         88  WS-PCT-FOUND               VALUE 'Y'.                        
001470         88  WS-PCT-NOT-FOUND           VALUE 'N'.                        
001480     05  FILLER                     PIC X(10).                            
001490                                                                          
001500 01  WS-COUNTERS.                                                         
001510     05  WS-PCT-ROW-COUNT           PIC 9(05)  COMP.                      
001520     05  WS-COMMITTED-ROW-COUNT     PIC 9(07)  COMP.                      
001530     05  WS-GOLD-ROW-COUNT          PIC 9(09)  COMP.                      
001540     05  WS-GOLD-ROW-COUNT-X REDEFINES WS-GOLD-ROW-COUNT                  
001550                                    PIC X(04).                            
001560     05  FILLER                     PIC X(10).                            
001570                                                                          
001580* -- PROFIT-CENTER-TO-SIGNATURE MASTER, KEYED BY PROFIT CTR --            
001590 01  WS-PCT-TABLE.                                                        
001600     05  WS-PCT-ROW OCCURS 500 TIMES                                      
001610                     INDEXED BY WS-PCT-IX.                                
001620         10  WS-PCT-CODE            PIC X(10).                            
001630         10  WS-PCT-DIVISION-ABBR   PIC X(08).                            
001640         10  WS-PCT-DIVISION        PIC X(30).                            
001650         10  WS-PCT-SIGNATURE-CODE  PIC X(08).                            
001660         10  WS-PCT-SIGNATURE-DESC  PIC X(40).                            
001670                                                                          
001680 01  WS-PARTITION-WORK.                                                   
001690     05  WS-PART-CCYY               PIC 9(04).                            
001700     05  WS-PART-MM                 PIC 9(02).                            
001710     05  WS-PART-DD                 PIC 9(02)  VALUE 01.                  
001720 01  WS-PARTITION-X REDEFINES WS-PARTITION-WORK PIC X(08).                
001730                                                                          
001740 01  WS-ELAPSED-TIME-WORK.                                                
001750     05  WS-START-TIME              PIC 9(08)  COMP.                      
001760     05  WS-END-TIME                PIC 9(08)  COMP.                      
001770     05  WS-ELAPSED-SECONDS         PIC S9(05) COMP.                      
001780                                                                          
001790*****************************************************************         
001800 PROCEDURE DIVISION.                                                      
001810*****************************************************************         
001820                                                                          
001830 0000-MAINLINE.                                                           
001840     ACCEPT WS-START-TIME FROM TIME.                                      
001850     PERFORM 1000-LOAD-PCT-TABLE          THRU 1000-EXIT.                 
001860     PERFORM 2000-BUILD-COMMITTED-SET     THRU 2000-EXIT.                 
001870     PERFORM 3000-ASSEMBLE-GOLD-DATASET   THRU 3000-EXIT.                 
001880     ACCEPT WS-END-TIME FROM TIME.                                        
001890     COMPUTE WS-ELAPSED-SECONDS =                                         
001900         (WS-END-TIME - WS-START-TIME) / 100.                             
001910     DISPLAY 'GLGASSEM - GOLD-ASSEMBLE ROWS WRITTEN:    '                 
001920              WS-GOLD-ROW-COUNT.                                          
001930     DISPLAY 'GLGASSEM - ELAPSED TRANSFORM SECONDS:     '                 
001940              WS-ELAPSED-SECONDS.                                         
001950     STOP RUN.                                                            
001960                                                                          
001970*****************************************************************         
001980 1000-LOAD-PCT-TABLE.                                                     
001990     MOVE 0 TO WS-PCT-ROW-COUNT.                                          
002000     MOVE 'N' TO WS-PCT-EOF-FLAG.                                         
002010     OPEN INPUT PCT-FILE.                                                 
002020     PERFORM 1100-READ-ONE-PCT THRU 1100-EXIT                             
002030         UNTIL WS-PCT-EOF.                                                
002040     CLOSE PCT-FILE.                                                      
002050 1000-EXIT.                                                               
002060     EXIT.                                                                
002070                                                                          
002080 1100-READ-ONE-PCT.                                                       
002090     READ PCT-FILE                                                        
002100         AT END SET WS-PCT-EOF TO TRUE                                    
002110         NOT AT END                                                       
002120             ADD 1 TO WS-PCT-ROW-COUNT                                    
002130             MOVE PCT-PROFIT-CENTER-CODE                                  
002140                 TO WS-PCT-CODE(WS-PCT-ROW-COUNT)                         
002150             MOVE PCT-DIVISION-ABBR                                       
002160                 TO WS-PCT-DIVISION-ABBR(WS-PCT-ROW-COUNT)                
002170             MOVE PCT-DIVISION                                            
002180                 TO WS-PCT-DIVISION(WS-PCT-ROW-COUNT)                     
002190             MOVE PCT-SIGNATURE-CODE                                      
002200                 TO WS-PCT-SIGNATURE-CODE(WS-PCT-ROW-COUNT)               
002210             MOVE PCT-SIGNATURE-DESC                                      
002220                 TO WS-PCT-SIGNATURE-DESC(WS-PCT-ROW-COUNT)               
002230     END-READ.                                                            
002240 1100-EXIT.                                                               
002250     EXIT.                                                                
002260                                                                          
002270*****************************************************************         
002280 2000-BUILD-COMMITTED-SET.                                                
002290* CONCATENATES THE WBS-COMMITMENT AND COST-CENTER-COMMITMENT              
002300* GOLD SETS, LEFT-JOINING PROFIT-CENTER-TO-SIGNATURE ON THE               
002310* WAY THROUGH.  BOTH INPUT SETS ARE ALREADY STAMPED SCENARIO              
002320* = 'COMMITTED' BY GLGCWBS/GLGCCCM.                                       
002330     MOVE 0 TO WS-COMMITTED-ROW-COUNT.                                    
002340     OPEN OUTPUT CMT-FILE.                                                
002350     PERFORM 2100-COPY-CWB-INTO-COMMITTED THRU 2100-EXIT.                 
002360     PERFORM 2200-COPY-CCM-INTO-COMMITTED THRU 2200-EXIT.                 
002370     CLOSE CMT-FILE.                                                      
002380 2000-EXIT.                                                               
002390     EXIT.                                                                
002400                                                                          
002410 2100-COPY-CWB-INTO-COMMITTED.                                            
002420     MOVE 'N' TO WS-CWB-EOF-FLAG.                                         
002430     OPEN INPUT CWB-FILE.                                                 
002440     PERFORM 2110-COPY-ONE-CWB-ROW THRU 2110-EXIT                         
002450         UNTIL WS-CWB-EOF.                                                
002460     CLOSE CWB-FILE.                                                      
002470 2100-EXIT.                                                               
002480     EXIT.                                                                
002490                                                                          
002500 2110-COPY-ONE-CWB-ROW.                                                   
002510     READ CWB-FILE                                                        
002520         AT END SET WS-CWB-EOF TO TRUE                                    
002530         NOT AT END                                                       
002540             MOVE CWB-GOLD-RECORD TO CMT-GOLD-RECORD                      
002550             PERFORM 2300-SIGNATURE-JOIN THRU 2300-EXIT                   
002560             ADD 1 TO WS-COMMITTED-ROW-COUNT                              
002570             WRITE CMT-GOLD-RECORD                                        
002580     END-READ.                                                            
002590 2110-EXIT.                                                               
002600     EXIT.                                                                
002610                                                                          
002620 2200-COPY-CCM-INTO-COMMITTED.                                            
002630     MOVE 'N' TO WS-CCM-EOF-FLAG.                                         
002640     OPEN INPUT CCM-FILE.                                                 
002650     PERFORM 2210-COPY-ONE-CCM-ROW THRU 2210-EXIT                         
002660         UNTIL WS-CCM-EOF.                                                
002670     CLOSE CCM-FILE.                                                      
002680 2200-EXIT.                                                               
002690     EXIT.                                                                
002700                                                                          
002710 2210-COPY-ONE-CCM-ROW.                                                   
002720     READ CCM-FILE                                                        
002730         AT END SET WS-CCM-EOF TO TRUE                                    
002740         NOT AT END                                                       
002750             MOVE CCM-GOLD-RECORD TO CMT-GOLD-RECORD                      
002760             PERFORM 2300-SIGNATURE-JOIN THRU 2300-EXIT                   
002770             ADD 1 TO WS-COMMITTED-ROW-COUNT                              
002780             WRITE CMT-GOLD-RECORD                                        
002790     END-READ.                                                            
002800 2210-EXIT.                                                               
002810     EXIT.                                                                
002820                                                                          
002830 2300-SIGNATURE-JOIN.                                                     
002840     MOVE SPACES TO CMT-SIGNATURE-CODE CMT-SIGNATURE-DESCRIPTION          
002850                    CMT-DIVISION-ABBR CMT-DIVISION.                       
002860     SET WS-PCT-IX TO 1.                                                  
002870     SET WS-PCT-NOT-FOUND TO TRUE.                                        
002880     SEARCH WS-PCT-ROW VARYING WS-PCT-IX                                  
002890         AT END SET WS-PCT-NOT-FOUND TO TRUE                              
002900         WHEN WS-PCT-CODE(WS-PCT-IX) = CMT-PROFIT-CENTER-CODE             
002910             SET WS-PCT-FOUND TO TRUE                                     
002920     END-SEARCH.                                                          
002930     IF WS-PCT-FOUND                                                      
002940         MOVE WS-PCT-SIGNATURE-CODE(WS-PCT-IX)                            
002950             TO CMT-SIGNATURE-CODE                                        
002960         MOVE WS-PCT-SIGNATURE-DESC(WS-PCT-IX)                            
002970             TO CMT-SIGNATURE-DESCRIPTION                                 
002980         MOVE WS-PCT-DIVISION-ABBR(WS-PCT-IX)                             
002990             TO CMT-DIVISION-ABBR                                         
003000         MOVE WS-PCT-DIVISION(WS-PCT-IX)                                  
003010             TO CMT-DIVISION                                              
003020     END-IF.                                                              
003030 2300-EXIT.                                                               
003040     EXIT.                                                                
003050                                                                          
003060*****************************************************************         
003070 3000-ASSEMBLE-GOLD-DATASET.                                              
003080* CONCATENATES ACTUALS, COST-CENTER-DETAILS AND COMMITTED, IN             
003090* THAT ORDER, RE-STAMPING THE PARTITION DATE (R8) AND ASSIGNING           
003100* A FRESH SEQUENTIAL INDEX NUMBER OVER THE COMBINED SET.  THE             
003110* OUTPUT DATASET REPLACES ANY PRIOR VERSION.                              
003120     MOVE 0 TO WS-GOLD-ROW-COUNT.                                         
003130     OPEN OUTPUT GLD-FILE.                                                
003140     PERFORM 3100-COPY-ACT-INTO-GOLD THRU 3100-EXIT.                      
003150     PERFORM 3200-COPY-CCD-INTO-GOLD THRU 3200-EXIT.                      
003160     PERFORM 3300-COPY-CMT-INTO-GOLD THRU 3300-EXIT.                      
003170     CLOSE GLD-FILE.                                                      
003180 3000-EXIT.                                                               
003190     EXIT.                                                                
003200                                                                          
003210 3100-COPY-ACT-INTO-GOLD.                                                 
003220     MOVE 'N' TO WS-ACT-EOF-FLAG.                                         
003230     OPEN INPUT ACT-FILE.                                                 
003240     PERFORM 3110-COPY-ONE-ACT-ROW THRU 3110-EXIT                         
003250         UNTIL WS-ACT-EOF.                                                
003260     CLOSE ACT-FILE.                                                      
003270 3100-EXIT.                                                               
003280     EXIT.                                                                
003290                                                                          
003300 3110-COPY-ONE-ACT-ROW.                                                   
003310     READ ACT-FILE                                                        
003320         AT END SET WS-ACT-EOF TO TRUE                                    
003330         NOT AT END                                                       
003340             MOVE ACT-GOLD-RECORD TO GLD-GOLD-RECORD                      
003350             PERFORM 3400-STAMP-AND-WRITE THRU 3400-EXIT                  
003360     END-READ.                                                            
003370 3110-EXIT.                                                               
003380     EXIT.                                                                
003390                                                                          
003400 3200-COPY-CCD-INTO-GOLD.                                                 
003410     MOVE 'N' TO WS-CCD-EOF-FLAG.                                         
003420     OPEN INPUT CCD-FILE.                                                 
003430     PERFORM 3210-COPY-ONE-CCD-ROW THRU 3210-EXIT                         
003440         UNTIL WS-CCD-EOF.                                                
003450     CLOSE CCD-FILE.                                                      
003460 3200-EXIT.                                                               
003470     EXIT.                                                                
003480                                                                          
003490 3210-COPY-ONE-CCD-ROW.                                                   
003500     READ CCD-FILE                                                        
003510         AT END SET WS-CCD-EOF TO TRUE                                    
003520         NOT AT END                                                       
003530             MOVE CCD-GOLD-RECORD TO GLD-GOLD-RECORD                      
003540             PERFORM 3400-STAMP-AND-WRITE THRU 3400-EXIT                  
003550     END-READ.                                                            
003560 3210-EXIT.                                                               
003570     EXIT.                                                                
003580                                                                          
003590 3300-COPY-CMT-INTO-GOLD.                                                 
003600     MOVE 'N' TO WS-CMT-EOF-FLAG.                                         
003610     OPEN INPUT CMT-FILE.                                                 
003620     PERFORM 3310-COPY-ONE-CMT-ROW THRU 3310-EXIT                         
003630         UNTIL WS-CMT-EOF.                                                
003640     CLOSE CMT-FILE.                                                      
003650 3300-EXIT.                                                               
003660     EXIT.                                                                
003670                                                                          
003680 3310-COPY-ONE-CMT-ROW.                                                   
003690     READ CMT-FILE                                                        
003700         AT END SET WS-CMT-EOF TO TRUE                                    
003710         NOT AT END                                                       
003720             MOVE CMT-GOLD-RECORD TO GLD-GOLD-RECORD                      
003730             PERFORM 3400-STAMP-AND-WRITE THRU 3400-EXIT                  
003740     END-READ.                                                            
003750 3310-EXIT.                                                               
003760     EXIT.                                                                
003770                                                                          
003780 3400-STAMP-AND-WRITE.                                                    
003790* R8 - THE PARTITION DATE IS THE FIRST DAY OF THE FISCAL YEAR             
003800* AND PERIOD, RE-DERIVED HERE OVER THE COMBINED SET.                      
003810     MOVE GLD-FISCAL-YEAR   TO GLD-YEAR.                                  
003820     MOVE GLD-FISCAL-PERIOD TO GLD-MONTH.                                 
003830     MOVE GLD-FISCAL-YEAR   TO WS-PART-CCYY.                              
003840     MOVE GLD-FISCAL-PERIOD TO WS-PART-MM.                                
003850     STRING WS-PART-CCYY   DELIMITED BY SIZE                              
003860            '-'           DELIMITED BY SIZE                               
003870            WS-PART-MM    DELIMITED BY SIZE                               
003880            '-01'         DELIMITED BY SIZE                               
003890         INTO GLD-PARTITION-DATE.                                         
003900     ADD 1 TO WS-GOLD-ROW-COUNT.                                          
003910     MOVE WS-GOLD-ROW-COUNT TO GLD-INDEX-NO.                              
003920     WRITE GLD-GOLD-RECORD.                                               
003930 3400-EXIT.                                                               
003940     EXIT.                                                                
