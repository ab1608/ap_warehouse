000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLGCWBS.                                                 
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   JANUARY 09, 1989.                                        
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19890109*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1989-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19890109*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D GOLD-COMMIT-WBS.  ENRICHES EVERY STAGED WBS COMMITMENT ROW.            
000340*D PARSES THE DELIVERY/DOCUMENT DATE TEXT FIELDS, FORCES FISCAL           
000350*D TYPE TO 'WBS', RE-DERIVES THE PROFIT CENTER AND G/L ACCOUNT            
000360*D FROM THE ENHANCED WBS MASTER, AND RESOLVES THE COMPASS CODE            
000370*D AND P&L LINE TEXT VIA THE G/L ACCOUNT ONLY.  COMMITMENT                
000380*D AMOUNTS KEEP THEIR NATIVE SIGN.  JOB STEP GLD070.                      
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 890109-000-05 DLB  New program.                                CR00048 
000450*H 990211-000-14 MHT  Y2K - CCYY fiscal year and delivery/        CR00701 
000460*H               document date fields widened to CCYY.            CR00701 
000470*H 081206-041-07 SPD  Added delivery/document date parsing        CR01019 
000480*H               (R9) for the WBS commitment extract.             CR01019 
000490*H 140311-041-15 SPD  Restricted Compass resolution to the G/L    CR01188 
000500*H               lookup only - commitments have no cost center.   CR01188 
000510*H                                                                        
000520*H****************************************************************        
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SOURCE-COMPUTER.    IBM-370.                                             
000560 OBJECT-COMPUTER.    IBM-370.                                             
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM.                                                  
000590                                                                          
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT CWB-FILE  ASSIGN TO UT-S-STGCWB                               
000630            FILE STATUS IS WS-CWB-STATUS.                                 
000640     SELECT WBS-FILE  ASSIGN TO UT-S-WBSENH                               
000650            FILE STATUS IS WS-WBS-STATUS.                                 
000660     SELECT GLA-FILE  ASSIGN TO UT-S-GLACOM                               
000670            FILE STATUS IS WS-GLA-STATUS.                                 
000680     SELECT FSI-FILE  ASSIGN TO UT-S-FSITEM                               
000690            FILE STATUS IS WS-FSI-STATUS.                                 
000700     SELECT GLD-FILE  ASSIGN TO UT-S-GLDCWB                               
000710            FILE STATUS IS WS-GLD-STATUS.                                 
000720                                                                          
000730*****************************************************************         
000740 DATA DIVISION.                                                           
000750*****************************************************************         
000760 FILE SECTION.                                                            
000770                                                                          
000780 FD  CWB-FILE                                                             
000790     LABEL RECORDS ARE STANDARD.                                          
000800     COPY WTRNCPY.                                                        
000810                                                                          
000820 FD  WBS-FILE                                                             
000830     LABEL RECORDS ARE STANDARD.                                          
000840     COPY WWBSCPY.                                                        
000850                                                                          
000860 FD  GLA-FILE                                                             
000870     LABEL RECORDS ARE STANDARD.                                          
000880     COPY WGLACPY.                                                        
000890                                                                          
000900 FD  FSI-FILE                                                             
000910     LABEL RECORDS ARE STANDARD.                                          
000920     COPY WFSICPY.                                                        
000930                                                                          
000940 FD  GLD-FILE                                                             
000950     LABEL RECORDS ARE STANDARD.                                          
000960     COPY WGLDCPY.                                                        
000970                                                                          
000980*****************************************************************         
000990 WORKING-STORAGE SECTION.                                                 
001000*****************************************************************         
001010                                                                          
001020 01  WS-FILE-STATUSES.                                                    
001030     05  WS-CWB-STATUS              PIC X(02).                            
001040     05  WS-WBS-STATUS              PIC X(02).                            
001050     05  WS-GLA-STATUS              PIC X(02).                            
001060     05  WS-FSI-STATUS              PIC X(02).                            
001070     05  WS-GLD-STATUS              PIC X(02).                            
001080     05  FILLER                     PIC X(10).                            
001090 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001100     05  WS-STATUS-BYTE             OCCURS 09 TIMES PIC X(02).            
001110                                                                          
001120 01  WS-EOF-SWITCHES.                                                     
001130     05  WS-WBS-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001140         88  WS-WBS-EOF                 VALUE 'Y'.                        
001150     05  WS-GLA-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001160         88  WS-GLA-EOF                 VALUE 'Y'.                        
001170     05  WS-FSI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001180         88  WS-FSI-EOF                 VALUE 'Y'.                        
001190     05  WS-CWB-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001200         88  WS-CWB-EOF                 VALUE 'Y'.                        
001210     05  FILLER                     PIC X(10).                            
001220                                                                          
001230 01  WS-FOUND-SWITCHES.                                                   
001240     05  WS-WBS-FOUND-FLAG          PIC X(01).                            
001250         88  WS-WBS-FOUND               VALUE 'Y'.                        
001260         88  WS-WBS-NOT-FOUND           VALUE 'N'.                        
001270     05  WS-GLA-FOUND-FLAG          PIC X(01).                            
001280         88  WS-GLA-FOUND               VALUE 'Y'.                        
001290         88  WS-GLA-NOT-FOUND           VALUE 'N'.                        
001300     05  WS-FSI-FOUND-FLAG          PIC X(01).                            
001310         88  WS-FSI-FOUND               VALUE 'Y'.                        
001320         88  WS-FSI-NOT-FOUND           VALUE 'N'.                        
001330     05  FILLER                     PIC X(10).                            
001340                                                                          
001350 01  WS-COUNTERS.                                                         
001360     05  WS-WBS-ROW-COUNT           PIC 9(05)  COMP.                      
001370     05  WS-GLA-ROW-COUNT           PIC 9(05)  COMP.                      
001380     05  WS-FSI-ROW-COUNT           PIC 9(05)  COMP.                      
001390     05  WS-OUT-RECORD-COUNT        PIC 9(07)  COMP.                      
001400     05  WS-OUT-RECORD-COUNT-X REDEFINES WS-OUT-RECORD-COUNT              
001410                                    PIC X(04).                            
001420     05  FILLER                     PIC X(10).                            
001430                                                                          
001440* -- ENHANCED WBS MASTER, KEYED BY WBS ELEMENT CODE --                    
001450 01  WS-WBS-TABLE.                                                        
001460     05  WS-WBS-ROW OCCURS 2000 TIMES                                     
001470                     INDEXED BY WS-WBS-IX.                                
001480         10  WS-WBS-CODE            PIC X(16).                            
001490         10  WS-WBS-GL-ACCOUNT      PIC 9(08).                            
001500         10  WS-WBS-PROFIT-CTR      PIC X(10).                            
001510         10  WS-WBS-PARENT-CODE     PIC X(16).                            
001520         10  WS-WBS-PARENT-NAME     PIC X(30).                            
001530         10  WS-WBS-TYPE-CHAR       PIC X(01).                            
001540         10  WS-WBS-TYPE-DESC       PIC X(20).                            
001550         10  WS-WBS-TYPE-LOCAL      PIC X(20).                            
001560         10  WS-WBS-LEVEL           PIC 9(02).                            
001570 01  WS-WBS-TABLE-X REDEFINES WS-WBS-TABLE PIC X(226000).                 
001580                                                                          
001590* -- ENHANCED GL-ACCOUNT MASTER, KEYED BY G/L ACCOUNT --                  
001600 01  WS-GLA-TABLE.                                                        
001610     05  WS-GLA-ROW OCCURS 2000 TIMES                                     
001620                     INDEXED BY WS-GLA-IX.                                
001630         10  WS-GLA-ACCOUNT         PIC 9(08).                            
001640         10  WS-GLA-COMPASS-CODE    PIC X(10).                            
001650                                                                          
001660* -- FS-ITEM MASTER, KEYED BY COMPASS CODE --                             
001670 01  WS-FSI-TABLE.                                                        
001680     05  WS-FSI-ROW OCCURS 2000 TIMES                                     
001690                     INDEXED BY WS-FSI-IX.                                
001700         10  WS-FSI-COMPASS-CODE    PIC X(10).                            
001710         10  WS-FSI-P-L-LINE-TEXT   PIC X(40).                            
001720                                                                          
001730 01  WS-DATE-PARSE-WORK.                                                  
001740     05  WS-DATE-TEXT-WORK          PIC X(10).                            
001750     05  WS-DATE-MM                 PIC 9(02).                            
001760     05  WS-DATE-DD                 PIC 9(02).                            
001770     05  WS-DATE-CCYY               PIC 9(04).                            
001780     05  WS-DATE-NUMERIC-TEST       PIC 9(08).                            
001790     05  WS-DATE-NUMERIC-TEST-X REDEFINES WS-DATE-NUMERIC-TEST            
001800                                    PIC X(08).                            
001810     05  WS-DATE-VALID-SWITCH       PIC X(01).                            
001820         88  WS-DATE-IS-VALID           VALUE 'Y'.                        
001830         88  WS-DATE-IS-NOT-VALID       VALUE 'N'.                        
001840                                                                          
001850*****************************************************************         
001860 PROCEDURE DIVISION.                                                      
001870*****************************************************************         
001880                                                                          
001890 0000-MAINLINE.                                                           
001900     PERFORM 1000-LOAD-REFERENCE-TABLES THRU 1000-EXIT.                   
001910     PERFORM 2000-ENRICH-COMMIT-WBS      THRU 2000-EXIT.                  
001920     DISPLAY 'GLGCWBS - GOLD-COMMIT-WBS ROWS WRITTEN: '                   
001930              WS-OUT-RECORD-COUNT.                                        
001940     STOP RUN.                                                            
001950                                                                          
001960*****************************************************************         
001970 1000-LOAD-REFERENCE-TABLES.                                              
001980     PERFORM 1100-LOAD-WBS-TABLE THRU 1100-EXIT.                          
001990     PERFORM 1200-LOAD-GLA-TABLE THRU 1200-EXIT.                          
002000     PERFORM 1300-LOAD-FSI-TABLE THRU 1300-EXIT.                          
002010 1000-EXIT.                                                               
002020     EXIT.                                                                
002030                                                                          
002040 1100-LOAD-WBS-TABLE.                                                     
002050     MOVE 0 TO WS-WBS-ROW-COUNT.                                          
002060     MOVE 'N' TO WS-WBS-EOF-FLAG.                                         
002070     OPEN INPUT WBS-FILE.                                                 
002080     PERFORM 1110-READ-ONE-WBS THRU 1110-EXIT                             
002090         UNTIL WS-WBS-EOF.                                                
002100     CLOSE WBS-FILE.                                                      
002110 1100-EXIT.                                                               
002120     EXIT.                                                                
002130                                                                          
002140 1110-READ-ONE-WBS.                                                       
002150     READ WBS-FILE                                                        
002160         AT END SET WS-WBS-EOF TO TRUE                                    
002170         NOT AT END                                                       
002180             ADD 1 TO WS-WBS-ROW-COUNT                                    
002190             MOVE WBS-WBS-ELEMENT-CODE                                    
002200                 TO WS-WBS-CODE(WS-WBS-ROW-COUNT)                         
002210             MOVE WBS-WBS-G-L-ACCOUNT                                     
002220                 TO WS-WBS-GL-ACCOUNT(WS-WBS-ROW-COUNT)                   
002230             MOVE WBS-WBS-PROFIT-CTR-CODE                                 
002240                 TO WS-WBS-PROFIT-CTR(WS-WBS-ROW-COUNT)                   
002250             MOVE WBS-PARENT-CODE                                         
002260                 TO WS-WBS-PARENT-CODE(WS-WBS-ROW-COUNT)                  
002270             MOVE WBS-PARENT-NAME                                         
002280                 TO WS-WBS-PARENT-NAME(WS-WBS-ROW-COUNT)                  
002290             MOVE WBS-TYPE-CHAR                                           
002300                 TO WS-WBS-TYPE-CHAR(WS-WBS-ROW-COUNT)                    
002310             MOVE WBS-TYPE-DESC                                           
002320                 TO WS-WBS-TYPE-DESC(WS-WBS-ROW-COUNT)                    
002330             MOVE WBS-TYPE-LOCAL                                          
002340                 TO WS-WBS-TYPE-LOCAL(WS-WBS-ROW-COUNT)                   
002350             MOVE WBS-WBS-LEVEL                                           
002360                 TO WS-WBS-LEVEL(WS-WBS-ROW-COUNT)                        
002370     END-READ.                                                            
002380 1110-EXIT.                                                               
002390     EXIT.                                                                
002400                                                                          
002410 1200-LOAD-GLA-TABLE.                                                     
002420     MOVE 0 TO WS-GLA-ROW-COUNT.                                          
002430     MOVE 'N' TO WS-GLA-EOF-FLAG.                                         
002440     OPEN INPUT GLA-FILE.                                                 
002450     PERFORM 1210-READ-ONE-GLA THRU 1210-EXIT                             
002460         UNTIL WS-GLA-EOF.                                                
002470     CLOSE GLA-FILE.                                                      
002480 1200-EXIT.                                                               
002490     EXIT.                                                                
002500                                                                          
002510 1210-READ-ONE-GLA.                                                       
002520     READ GLA-FILE                                                        
002530         AT END SET WS-GLA-EOF TO TRUE                                    
002540         NOT AT END                                                       
002550             ADD 1 TO WS-GLA-ROW-COUNT                                    
002560             MOVE GLA-G-L-ACCOUNT                                         
002570                 TO WS-GLA-ACCOUNT(WS-GLA-ROW-COUNT)                      
002580             MOVE GLA-COMPASS-CODE                                        
002590                 TO WS-GLA-COMPASS-CODE(WS-GLA-ROW-COUNT)                 
002600     END-READ.                                                            
002610 1210-EXIT.                                                               
002620     EXIT.                                                                
002630                                                                          
002640 1300-LOAD-FSI-TABLE.                                                     
002650     MOVE 0 TO WS-FSI-ROW-COUNT.                                          
002660     MOVE 'N' TO WS-FSI-EOF-FLAG.                                         
002670     OPEN INPUT FSI-FILE.                                                 
002680     PERFORM 1310-READ-ONE-FSI THRU 1310-EXIT                             
002690         UNTIL WS-FSI-EOF.                                                
002700     CLOSE FSI-FILE.                                                      
002710 1300-EXIT.                                                               
002720     EXIT.                                                                
002730                                                                          
002740 1310-READ-ONE-FSI.                                                       
002750     READ FSI-FILE                                                        
002760         AT END SET WS-FSI-EOF TO TRUE                                    
002770         NOT AT END                                                       
002780             ADD 1 TO WS-FSI-ROW-COUNT                                    
002790             MOVE FSI-COMPASS-CODE                                        
002800                 TO WS-FSI-COMPASS-CODE(WS-FSI-ROW-COUNT)                 
002810             MOVE FSI-P-L-LINE-TEXT                                       
002820                 TO WS-FSI-P-L-LINE-TEXT(WS-FSI-ROW-COUNT)                
002830     END-READ.                                                            
002840 1310-EXIT.                                                               
002850     EXIT.                                                                
002860                                                                          
002870*****************************************************************         
002880 2000-ENRICH-COMMIT-WBS.                                                  
002890     MOVE 0 TO WS-OUT-RECORD-COUNT.                                       
002900     MOVE 'N' TO WS-CWB-EOF-FLAG.                                         
002910     OPEN INPUT  CWB-FILE.                                                
002920     OPEN OUTPUT GLD-FILE.                                                
002930     PERFORM 2100-ENRICH-ONE-ROW THRU 2100-EXIT                           
002940         UNTIL WS-CWB-EOF.                                                
002950     CLOSE CWB-FILE, GLD-FILE.                                            
002960 2000-EXIT.                                                               
002970     EXIT.                                                                
002980                                                                          
002990 2100-ENRICH-ONE-ROW.                                                     
003000     READ CWB-FILE                                                        
003010         AT END SET WS-CWB-EOF TO TRUE                                    
003020         NOT AT END                                                       
003030             PERFORM 2110-RENAME-COLUMNS         THRU 2110-EXIT           
003040             PERFORM 2120-PARSE-DATE-FIELDS       THRU 2120-EXIT          
003050             PERFORM 2130-WBS-OVERRIDE            THRU 2130-EXIT          
003060             PERFORM 2140-COMPASS-VIA-GL          THRU 2140-EXIT          
003070             ADD 1 TO WS-OUT-RECORD-COUNT                                 
003080             WRITE GLD-GOLD-RECORD                                        
003090     END-READ.                                                            
003100 2100-EXIT.                                                               
003110     EXIT.                                                                
003120                                                                          
003130 2110-RENAME-COLUMNS.                                                     
003140* R1 - LEGACY COLUMN NAMES ARE MAPPED ONTO THE GOLD LAYOUT.               
003150* COMMITMENTS KEEP THEIR NATIVE SIGN (R2 DOES NOT APPLY) AND              
003160* FISCAL TYPE IS FORCED TO 'WBS' UP FRONT; THE PROFIT CENTER              
003170* IS CLEARED HERE AND RE-DERIVED BY THE WBS OVERRIDE BELOW.               
003180     MOVE SPACES              TO GLD-GOLD-RECORD.                         
003190     MOVE 'COMMITTED'         TO GLD-SCENARIO.                            
003200     MOVE 'WBS'               TO GLD-FISCAL-TYPE.                         
003210     MOVE TRN-FISCAL-YEAR     TO GLD-FISCAL-YEAR.                         
003220     MOVE TRN-FISCAL-PERIOD   TO GLD-FISCAL-PERIOD.                       
003230     MOVE TRN-COMPANY-CODE    TO GLD-COMPANY-CODE.                        
003240     MOVE TRN-LEDGER          TO GLD-LEDGER.                              
003250     MOVE TRN-G-L-ACCOUNT     TO GLD-G-L-ACCOUNT.                         
003260     MOVE TRN-G-L-ACCOUNT-NAME                                            
003270                              TO GLD-G-L-ACCOUNT-NAME.                    
003280     MOVE TRN-WBS-ELEMENT-CODE                                            
003290                              TO GLD-WBS-ELEMENT-CODE.                    
003300     MOVE TRN-WBS-ELEMENT-NAME                                            
003310                              TO GLD-WBS-ELEMENT-NAME.                    
003320     MOVE TRN-PROJECT-CODE    TO GLD-PROJECT-CODE.                        
003330     MOVE TRN-PROJECT-NAME    TO GLD-PROJECT-NAME.                        
003340     MOVE TRN-PRODUCT-CODE    TO GLD-PRODUCT-CODE.                        
003350     MOVE TRN-MATERIAL-CODE   TO GLD-MATERIAL-CODE.                       
003360     MOVE TRN-SUPPLIER        TO GLD-SUPPLIER.                            
003370     MOVE TRN-PURCHASING-DOCUMENT                                         
003380                              TO GLD-PURCHASING-DOCUMENT.                 
003390     MOVE TRN-PURCHASING-DOC-ITEM                                         
003400                              TO GLD-PURCHASING-DOC-ITEM.                 
003410     MOVE TRN-JOURNAL-ENTRY-TYPE                                          
003420                              TO GLD-JOURNAL-ENTRY-TYPE.                  
003430     MOVE TRN-JE-ITEM-TEXT    TO GLD-JE-ITEM-TEXT.                        
003440     MOVE TRN-AMOUNT-CCY      TO GLD-AMOUNT-CCY.                          
003450     MOVE TRN-TOTAL-QUANTITY  TO GLD-TOTAL-QUANTITY.                      
003460     MOVE TRN-UNIT-OF-MEASURE TO GLD-UNIT-OF-MEASURE.                     
003470     MOVE TRN-SOURCE-FILE     TO GLD-SOURCE-FILE.                         
003480     MOVE SPACES              TO GLD-PROFIT-CENTER-CODE.                  
003490 2110-EXIT.                                                               
003500     EXIT.                                                                
003510                                                                          
003520 2120-PARSE-DATE-FIELDS.                                                  
003530* R9 - ANY DATE-NAMED FIELD IS PARSED FROM MM/DD/YYYY TEXT;               
003540* A VALUE THAT FAILS TO PARSE IS LEFT BLANK RATHER THAN                   
003550* ABORTING THE RUN.                                                       
003560     MOVE TRN-DELIVERY-DATE-TEXT TO WS-DATE-TEXT-WORK.                    
003570     PERFORM 2121-PARSE-ONE-DATE THRU 2121-EXIT.                          
003580     IF WS-DATE-IS-VALID                                                  
003590         MOVE WS-DATE-CCYY TO TRN-DELIV-DT-CCYY                           
003600         MOVE WS-DATE-MM   TO TRN-DELIV-DT-MM                             
003610         MOVE WS-DATE-DD   TO TRN-DELIV-DT-DD                             
003620         MOVE TRN-DELIVERY-DATE-X TO GLD-DELIVERY-DATE-X                  
003630     ELSE                                                                 
003640         MOVE SPACES TO GLD-DELIVERY-DATE-X                               
003650     END-IF.                                                              
003660     MOVE TRN-DOCUMENT-DATE-TEXT TO WS-DATE-TEXT-WORK.                    
003670     PERFORM 2121-PARSE-ONE-DATE THRU 2121-EXIT.                          
003680     IF WS-DATE-IS-VALID                                                  
003690         MOVE WS-DATE-CCYY TO TRN-DOC-DT-CCYY                             
003700         MOVE WS-DATE-MM   TO TRN-DOC-DT-MM                               
003710         MOVE WS-DATE-DD   TO TRN-DOC-DT-DD                               
003720         MOVE TRN-DOCUMENT-DATE-X TO GLD-DOCUMENT-DATE-X                  
003730     ELSE                                                                 
003740         MOVE SPACES TO GLD-DOCUMENT-DATE-X                               
003750     END-IF.                                                              
003760 2120-EXIT.                                                               
003770     EXIT.                                                                
003780                                                                          
003790 2121-PARSE-ONE-DATE.                                                     
003800* INPUT ARRIVES IN WS-DATE-TEXT-WORK LAID OUT MM/DD/YYYY.  A              
003810* MISPLACED SLASH OR A NON-NUMERIC MONTH, DAY OR YEAR PORTION             
003820* MARKS THE DATE INVALID RATHER THAN ABORTING THE RUN.                    
003830     SET WS-DATE-IS-VALID TO TRUE.                                        
003840     IF WS-DATE-TEXT-WORK(3:1) NOT = '/' OR                               
003850        WS-DATE-TEXT-WORK(6:1) NOT = '/'                                  
003860         SET WS-DATE-IS-NOT-VALID TO TRUE                                 
003870     ELSE                                                                 
003880         MOVE WS-DATE-TEXT-WORK(1:2)                                      
003890             TO WS-DATE-NUMERIC-TEST-X(1:2)                               
003900         MOVE WS-DATE-TEXT-WORK(4:2)                                      
003910             TO WS-DATE-NUMERIC-TEST-X(3:2)                               
003920         MOVE WS-DATE-TEXT-WORK(7:4)                                      
003930             TO WS-DATE-NUMERIC-TEST-X(5:4)                               
003940         IF WS-DATE-NUMERIC-TEST-X IS NOT NUMERIC                         
003950             SET WS-DATE-IS-NOT-VALID TO TRUE                             
003960         ELSE                                                             
003970             MOVE WS-DATE-TEXT-WORK(1:2) TO WS-DATE-MM                    
003980             MOVE WS-DATE-TEXT-WORK(4:2) TO WS-DATE-DD                    
003990             MOVE WS-DATE-TEXT-WORK(7:4) TO WS-DATE-CCYY                  
004000             IF WS-DATE-MM < 1 OR WS-DATE-MM > 12 OR                      
004010                WS-DATE-DD < 1 OR WS-DATE-DD > 31 OR                      
004020                WS-DATE-CCYY < 1900                                       
004030                 SET WS-DATE-IS-NOT-VALID TO TRUE                         
004040             END-IF                                                       
004050         END-IF                                                           
004060     END-IF.                                                              
004070 2121-EXIT.                                                               
004080     EXIT.                                                                
004090                                                                          
004100 2130-WBS-OVERRIDE.                                                       
004110* R3 - THE ENHANCED WBS MASTER SUPPLIES THE PROFIT CENTER AND             
004120* G/L ACCOUNT FOR EVERY COMMITMENT ROW; THE INCOMING G/L                  
004130* ACCOUNT IS PRESERVED AS NATIVE BEFORE THE OVERRIDE.                     
004140     MOVE GLD-G-L-ACCOUNT     TO GLD-NATIVE-G-L-ACCOUNT.                  
004150     MOVE SPACES              TO GLD-WBS-PARENT-CODE                      
004160                                 GLD-WBS-PARENT-NAME                      
004170                                 GLD-WBS-TYPE-CHAR                        
004180                                 GLD-WBS-TYPE                             
004190                                 GLD-WBS-TYPE-LOCAL.                      
004200     MOVE 0                   TO GLD-WBS-LEVEL.                           
004210     IF GLD-WBS-ELEMENT-CODE = SPACES                                     
004220         SET WS-WBS-NOT-FOUND TO TRUE                                     
004230     ELSE                                                                 
004240         SET WS-WBS-IX TO 1                                               
004250         SET WS-WBS-NOT-FOUND TO TRUE                                     
004260         SEARCH WS-WBS-ROW VARYING WS-WBS-IX                              
004270             AT END SET WS-WBS-NOT-FOUND TO TRUE                          
004280             WHEN WS-WBS-CODE(WS-WBS-IX) = GLD-WBS-ELEMENT-CODE           
004290                 SET WS-WBS-FOUND TO TRUE                                 
004300         END-SEARCH                                                       
004310     END-IF.                                                              
004320     IF WS-WBS-FOUND                                                      
004330         IF WS-WBS-GL-ACCOUNT(WS-WBS-IX) > 0                              
004340             MOVE WS-WBS-GL-ACCOUNT(WS-WBS-IX)                            
004350                 TO GLD-G-L-ACCOUNT                                       
004360         END-IF                                                           
004370         IF WS-WBS-PROFIT-CTR(WS-WBS-IX) NOT = SPACES                     
004380             MOVE WS-WBS-PROFIT-CTR(WS-WBS-IX)                            
004390                 TO GLD-PROFIT-CENTER-CODE                                
004400         END-IF                                                           
004410         MOVE WS-WBS-PARENT-CODE(WS-WBS-IX)                               
004420             TO GLD-WBS-PARENT-CODE                                       
004430         MOVE WS-WBS-PARENT-NAME(WS-WBS-IX)                               
004440             TO GLD-WBS-PARENT-NAME                                       
004450         MOVE WS-WBS-TYPE-CHAR(WS-WBS-IX)                                 
004460             TO GLD-WBS-TYPE-CHAR                                         
004470         MOVE WS-WBS-TYPE-DESC(WS-WBS-IX)                                 
004480             TO GLD-WBS-TYPE                                              
004490         MOVE WS-WBS-TYPE-LOCAL(WS-WBS-IX)                                
004500             TO GLD-WBS-TYPE-LOCAL                                        
004510         MOVE WS-WBS-LEVEL(WS-WBS-IX)                                     
004520             TO GLD-WBS-LEVEL                                             
004530     END-IF.                                                              
004540 2130-EXIT.                                                               
004550     EXIT.                                                                
004560                                                                          
004570 2140-COMPASS-VIA-GL.                                                     
004580* R4 - COMMIT-WBS RESOLVES THE COMPASS CODE THROUGH THE G/L               
004590* LOOKUP ONLY (NO COST-CENTER SIDE TO A WBS COMMITMENT ROW).              
004600     MOVE SPACES TO GLD-COMPASS-CODE GLD-P-L-LINE-TEXT.                   
004610     SET WS-GLA-IX TO 1.                                                  
004620     SET WS-GLA-NOT-FOUND TO TRUE.                                        
004630     SEARCH WS-GLA-ROW VARYING WS-GLA-IX                                  
004640         AT END SET WS-GLA-NOT-FOUND TO TRUE                              
004650         WHEN WS-GLA-ACCOUNT(WS-GLA-IX) = GLD-G-L-ACCOUNT                 
004660             SET WS-GLA-FOUND TO TRUE                                     
004670     END-SEARCH.                                                          
004680     IF WS-GLA-FOUND                                                      
004690         MOVE WS-GLA-COMPASS-CODE(WS-GLA-IX)                              
004700             TO GLD-COMPASS-CODE                                          
004710     END-IF.                                                              
004720     IF GLD-COMPASS-CODE NOT = SPACES                                     
004730         SET WS-FSI-IX TO 1                                               
004740         SET WS-FSI-NOT-FOUND TO TRUE                                     
004750         SEARCH WS-FSI-ROW VARYING WS-FSI-IX                              
004760             AT END SET WS-FSI-NOT-FOUND TO TRUE                          
004770             WHEN WS-FSI-COMPASS-CODE(WS-FSI-IX)                          
004780                 = GLD-COMPASS-CODE                                       
004790                 SET WS-FSI-FOUND TO TRUE                                 
004800         END-SEARCH                                                       
004810         IF WS-FSI-FOUND                                                  
004820             MOVE WS-FSI-P-L-LINE-TEXT(WS-FSI-IX)                         
004830                 TO GLD-P-L-LINE-TEXT                                     
004840         END-IF                                                           
004850     END-IF.                                                              
004860 2140-EXIT.                                                               
004870     EXIT.                                                                
