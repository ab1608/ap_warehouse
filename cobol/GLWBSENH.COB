000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLWBSENH.                                                
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   OCTOBER 03, 1988.                                        
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19881003*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1988-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19881003*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D WBS-ENHANCE.  RUNS AT THE START OF THE NIGHTLY GOLD TRANSFORM.         
000340*D FORWARD-FILLS THE WBS MASTER'S LEVEL-1 PARENT CODE/NAME DOWN           
000350*D TO EVERY DESCENDANT ROW (FILE MUST BE LEVEL-1-FIRST ORDER),            
000360*D DERIVES WBS-TYPE-CHAR FROM THE FIRST BYTE OF THE WBS CODE, AND         
000370*D LEFT-JOINS WBS-CODIFICATION ON TYPE CHAR FOR THE TYPE                  
000380*D DESCRIPTION PAIR.  JOB STEP GLD020 IN THE GLDNIGHT RUN.                
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 881003-000-08 DLB  New program.                                CR00034 
000450*H 990211-000-06 MHT  Y2K review - no date fields, no change.     CR00701 
000460*H 081206-041-05 SPD  Added parent forward-fill and codification  CR01019 
000470*H               join (previously done by hand in spreadsheets).  CR01019 
000480*H                                                                        
000490*H****************************************************************        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.    IBM-370.                                             
000530 OBJECT-COMPUTER.    IBM-370.                                             
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560                                                                          
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT WBS-IN-FILE  ASSIGN TO UT-S-WBSELM                            
000600            FILE STATUS IS WS-WBI-STATUS.                                 
000610     SELECT WBS-OUT-FILE ASSIGN TO UT-S-WBSENH                            
000620            FILE STATUS IS WS-WBO-STATUS.                                 
000630     SELECT WTC-FILE     ASSIGN TO UT-S-WBSTYP                            
000640            FILE STATUS IS WS-WTC-STATUS.                                 
000650                                                                          
000660*****************************************************************         
000670 DATA DIVISION.                                                           
000680*****************************************************************         
000690 FILE SECTION.                                                            
000700                                                                          
000710 FD  WBS-IN-FILE                                                          
000720     LABEL RECORDS ARE STANDARD.                                          
000730 01  WBI-WBS-ELEMENT-RECORD.                                              
000740     05  WBI-WBS-ELEMENT-CODE       PIC X(16).                            
000750     05  WBI-WBS-ELEMENT-NAME       PIC X(30).                            
000760     05  WBI-WBS-LEVEL              PIC 9(02).                            
000770     05  WBI-WBS-G-L-ACCOUNT        PIC 9(08).                            
000780     05  WBI-WBS-PROFIT-CTR-CODE    PIC X(10).                            
000790     05  FILLER                     PIC X(84).                            
000800                                                                          
000810 FD  WBS-OUT-FILE                                                         
000820     LABEL RECORDS ARE STANDARD.                                          
000830     COPY WWBSCPY.                                                        
000840                                                                          
000850 FD  WTC-FILE                                                             
000860     LABEL RECORDS ARE STANDARD.                                          
000870     COPY WWTCCPY.                                                        
000880                                                                          
000890*****************************************************************         
000900 WORKING-STORAGE SECTION.                                                 
000910*****************************************************************         
000920                                                                          
000930 01  WS-FILE-STATUSES.                                                    
000940     05  WS-WBI-STATUS              PIC X(02).                            
000950     05  WS-WBO-STATUS              PIC X(02).                            
000960     05  WS-WTC-STATUS              PIC X(02).                            
000970     05  FILLER                     PIC X(14).                            
000980                                                                          
000990 01  WS-EOF-SWITCHES.                                                     
001000     05  WS-WBI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001010         88  WS-WBI-EOF                 VALUE 'Y'.                        
001020     05  WS-WTC-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001030         88  WS-WTC-EOF                 VALUE 'Y'.                        
001040     05  FILLER                     PIC X(10).                            
001050                                                                          
001060 01  WS-COUNTERS.                                                         
001070     05  WS-WBS-ROW-COUNT           PIC 9(06)  COMP.                      
001080     05  WS-WTC-ROW-COUNT           PIC 9(04)  COMP.                      
001090     05  WS-WTC-NDX                 PIC 9(04)  COMP.                      
001100     05  FILLER                     PIC X(10).                            
001110                                                                          
001120* -- WBS-CODIFICATION LOADED ONCE, SCANNED PER WBS ROW (SMALL) --         
001130 01  WS-WTC-TABLE.                                                        
001140     05  WS-WTC-ROWS                OCCURS 50 TIMES.                      
001150         10  WS-WTC-TYPE-CHAR       PIC X(01).                            
001160         10  WS-WTC-TYPE-DESC       PIC X(20).                            
001170         10  WS-WTC-TYPE-LOCAL      PIC X(20).                            
001180* -- FLAT VIEW USED TO BLANK THE WHOLE TABLE IN ONE MOVE --               
001190 01  WS-WTC-TABLE-X REDEFINES WS-WTC-TABLE.                               
001200     05  FILLER                     PIC X(2050).                          
001210                                                                          
001220 01  WS-COUNTERS-DISPLAY.                                                 
001230     05  WS-WBS-ROW-COUNT-ED        PIC ZZZZZ9.                           
001240 01  WS-WBS-ROW-COUNT-X REDEFINES WS-COUNTERS-DISPLAY                     
001250                                    PIC X(06).                            
001260                                                                          
001270 01  WS-CURRENT-PARENT.                                                   
001280     05  WS-CURR-PARENT-CODE        PIC X(16)  VALUE SPACES.              
001290     05  WS-CURR-PARENT-CODE-N REDEFINES WS-CURR-PARENT-CODE              
001300                                    PIC 9(16).                            
001310     05  WS-CURR-PARENT-NAME        PIC X(30)  VALUE SPACES.              
001320                                                                          
001330 01  WS-WORK-FIELDS.                                                      
001340     05  WS-FOUND-SWITCH            PIC X(01).                            
001350         88  WS-ROW-FOUND               VALUE 'Y'.                        
001360         88  WS-ROW-NOT-FOUND           VALUE 'N'.                        
001370     05  WS-TYPE-CHAR-WORK          PIC X(01).                            
001380     05  WS-TYPE-DESC-WORK          PIC X(20).                            
001390     05  WS-TYPE-LOCAL-WORK         PIC X(20).                            
001400     05  FILLER                     PIC X(20).                            
001410                                                                          
001420*****************************************************************         
001430 PROCEDURE DIVISION.                                                      
001440*****************************************************************         
001450                                                                          
001460 0000-MAINLINE.                                                           
001470     PERFORM 1000-LOAD-CODIFICATION  THRU 1000-EXIT.                      
001480     PERFORM 2000-ENHANCE-WBS-MASTER THRU 2000-EXIT.                      
001490     MOVE WS-WBS-ROW-COUNT TO WS-WBS-ROW-COUNT-ED.                        
001500     DISPLAY 'UPDATED METADATA TABLE: WBS_ELEMENTS WITH '                 
001510             WS-WBS-ROW-COUNT-ED ' RECORDS'.                              
001520     STOP RUN.                                                            
001530                                                                          
001540*****************************************************************         
001550 1000-LOAD-CODIFICATION.                                                  
001560* LOADS WBS-CODIFICATION (UNIQUE ON TYPE CHAR) INTO WS-WTC-TABLE          
001570* FOR THE LEFT-JOIN IN 2000-ENHANCE-WBS-MASTER.                           
001580                                                                          
001590     MOVE 0 TO WS-WTC-ROW-COUNT.                                          
001600     SET WS-WTC-EOF-FLAG TO 'N'.                                          
001610     OPEN INPUT WTC-FILE.                                                 
001620     PERFORM 1100-READ-ONE-WTC THRU 1100-EXIT                             
001630         UNTIL WS-WTC-EOF.                                                
001640     CLOSE WTC-FILE.                                                      
001650 1000-EXIT.                                                               
001660     EXIT.                                                                
001670                                                                          
001680 1100-READ-ONE-WTC.                                                       
001690     ADD 1 TO WS-WTC-ROW-COUNT.                                           
001700     READ WTC-FILE                                                        
001710         AT END                                                           
001720             SUBTRACT 1 FROM WS-WTC-ROW-COUNT                             
001730             SET WS-WTC-EOF TO TRUE                                       
001740         NOT AT END                                                       
001750             MOVE WTC-WBS-TYPE-CHAR                                       
001760                     TO WS-WTC-TYPE-CHAR(WS-WTC-ROW-COUNT)                
001770             MOVE WTC-WBS-TYPE-DESC                                       
001780                     TO WS-WTC-TYPE-DESC(WS-WTC-ROW-COUNT)                
001790             MOVE WTC-WBS-TYPE-LOCAL                                      
001800                     TO WS-WTC-TYPE-LOCAL(WS-WTC-ROW-COUNT)               
001810     END-READ.                                                            
001820 1100-EXIT.                                                               
001830     EXIT.                                                                
001840                                                                          
001850*****************************************************************         
001860 2000-ENHANCE-WBS-MASTER.                                                 
001870* WBS-ELEMENT FILE MUST BE IN LEVEL-1-FIRST ORDER.  A LEVEL-1 ROW         
001880* BECOMES THE CURRENT PARENT (OF ITSELF); EVERY ROW - INCLUDING           
001890* THE LEVEL-1 ROW ITSELF - IS STAMPED WITH THE CURRENT PARENT.            
001900                                                                          
001910     MOVE 0 TO WS-WBS-ROW-COUNT.                                          
001920     MOVE SPACES TO WS-CURR-PARENT-CODE.                                  
001930     MOVE SPACES TO WS-CURR-PARENT-NAME.                                  
001940     SET WS-WBI-EOF-FLAG TO 'N'.                                          
001950     OPEN INPUT  WBS-IN-FILE.                                             
001960     OPEN OUTPUT WBS-OUT-FILE.                                            
001970     PERFORM 2100-ENHANCE-ONE-ROW THRU 2100-EXIT                          
001980         UNTIL WS-WBI-EOF.                                                
001990     CLOSE WBS-IN-FILE, WBS-OUT-FILE.                                     
002000 2000-EXIT.                                                               
002010     EXIT.                                                                
002020                                                                          
002030 2100-ENHANCE-ONE-ROW.                                                    
002040     READ WBS-IN-FILE                                                     
002050         AT END SET WS-WBI-EOF TO TRUE                                    
002060         NOT AT END                                                       
002070             ADD 1 TO WS-WBS-ROW-COUNT                                    
002080             PERFORM 2110-CARRY-FORWARD-PARENT THRU 2110-EXIT             
002090             PERFORM 2120-DERIVE-TYPE-CHAR      THRU 2120-EXIT            
002100             PERFORM 2130-JOIN-CODIFICATION      THRU 2130-EXIT           
002110             PERFORM 2140-WRITE-ENHANCED-ROW     THRU 2140-EXIT           
002120     END-READ.                                                            
002130 2100-EXIT.                                                               
002140     EXIT.                                                                
002150                                                                          
002160 2110-CARRY-FORWARD-PARENT.                                               
002170* A LEVEL-1 ROW RESETS THE RUNNING PARENT TO ITSELF.                      
002180     IF WBI-WBS-LEVEL = 1                                                 
002190         MOVE WBI-WBS-ELEMENT-CODE TO WS-CURR-PARENT-CODE                 
002200         MOVE WBI-WBS-ELEMENT-NAME TO WS-CURR-PARENT-NAME                 
002210     END-IF.                                                              
002220 2110-EXIT.                                                               
002230     EXIT.                                                                
002240                                                                          
002250 2120-DERIVE-TYPE-CHAR.                                                   
002260     MOVE WBI-WBS-ELEMENT-CODE(1:1) TO WS-TYPE-CHAR-WORK.                 
002270 2120-EXIT.                                                               
002280     EXIT.                                                                
002290                                                                          
002300 2130-JOIN-CODIFICATION.                                                  
002310     MOVE SPACES TO WS-TYPE-DESC-WORK WS-TYPE-LOCAL-WORK.                 
002320     SET WS-ROW-NOT-FOUND TO TRUE.                                        
002330     PERFORM 2131-SCAN-WTC-ROW THRU 2131-EXIT                             
002340         VARYING WS-WTC-NDX FROM 1 BY 1                                   
002350         UNTIL WS-WTC-NDX > WS-WTC-ROW-COUNT                              
002360         OR WS-ROW-FOUND.                                                 
002370 2130-EXIT.                                                               
002380     EXIT.                                                                
002390                                                                          
002400 2131-SCAN-WTC-ROW.                                                       
002410     IF WS-WTC-TYPE-CHAR(WS-WTC-NDX) = WS-TYPE-CHAR-WORK                  
002420         MOVE WS-WTC-TYPE-DESC(WS-WTC-NDX)  TO WS-TYPE-DESC-WORK          
002430         MOVE WS-WTC-TYPE-LOCAL(WS-WTC-NDX) TO WS-TYPE-LOCAL-WORK         
002440         SET WS-ROW-FOUND TO TRUE                                         
002450     END-IF.                                                              
002460 2131-EXIT.                                                               
002470     EXIT.                                                                
002480                                                                          
002490 2140-WRITE-ENHANCED-ROW.                                                 
002500     MOVE WBI-WBS-ELEMENT-CODE    TO WBS-WBS-ELEMENT-CODE.                
002510     MOVE WBI-WBS-ELEMENT-NAME    TO WBS-WBS-ELEMENT-NAME.                
002520     MOVE WBI-WBS-LEVEL           TO WBS-WBS-LEVEL.                       
002530     MOVE WBI-WBS-G-L-ACCOUNT     TO WBS-WBS-G-L-ACCOUNT.                 
002540     MOVE WBI-WBS-PROFIT-CTR-CODE TO WBS-WBS-PROFIT-CTR-CODE.             
002550     MOVE WS-CURR-PARENT-CODE     TO WBS-PARENT-CODE.                     
002560     MOVE WS-CURR-PARENT-NAME     TO WBS-PARENT-NAME.                     
002570     MOVE WS-TYPE-CHAR-WORK       TO WBS-TYPE-CHAR.                       
002580     MOVE WS-TYPE-DESC-WORK       TO WBS-TYPE-DESC.                       
002590     MOVE WS-TYPE-LOCAL-WORK      TO WBS-TYPE-LOCAL.                      
002600     IF WBI-WBS-LEVEL = 1                                                 
002610         SET WBS-IS-LEVEL-ONE TO TRUE                                     
002620     ELSE                                                                 
002630         SET WBS-IS-NOT-LEVEL-ONE TO TRUE                                 
002640     END-IF.                                                              
002650     WRITE WBS-WBS-ELEMENT-RECORD.                                        
002660 2140-EXIT.                                                               
002670     EXIT.                                                                
