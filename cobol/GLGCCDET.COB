000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLGCCDET.                                                
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   DECEMBER 02, 1988.                                       
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19881202*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1988-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19881202*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D GOLD-CCDET.  ENRICHES EVERY STAGED COST-CENTER-DETAIL ROW INTO         
000340*D THE GOLD RECORD LAYOUT USING THE SAME ENRICHMENT CHAIN AS              
000350*D GLGACTLS (RENAME, SIGN FLIP, WBS OVERRIDE, COMPASS RESOLUTION,         
000360*D PROFIT-CENTER/SIGNATURE LOOKUP, FISCAL-TYPE CLASSIFICATION) BUT        
000370*D WITH NO M-TYPE WBS EXCEPTION - EVERY ROW IS CLASSIFIED BY R6           
000380*D DIRECTLY.  JOB STEP GLD060.                                            
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 881202-000-04 DLB  New program, cloned from GLGACTLS for the   CR00034 
000450*H               cost-center-detail extract.                      CR00034 
000460*H 990211-000-13 MHT  Y2K - CCYY fiscal year throughout.          CR00701 
000470*H 140311-041-14 SPD  Added signature/division carry from the     CR01188 
000480*H               enhanced profit-center master.                   CR01188 
000490*H                                                                        
000500*H****************************************************************        
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SOURCE-COMPUTER.    IBM-370.                                             
000540 OBJECT-COMPUTER.    IBM-370.                                             
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570                                                                          
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT CCD-FILE  ASSIGN TO UT-S-STGCCD                               
000610            FILE STATUS IS WS-CCD-STATUS.                                 
000620     SELECT WBS-FILE  ASSIGN TO UT-S-WBSENH                               
000630            FILE STATUS IS WS-WBS-STATUS.                                 
000640     SELECT GLA-FILE  ASSIGN TO UT-S-GLACOM                               
000650            FILE STATUS IS WS-GLA-STATUS.                                 
000660     SELECT CCT-FILE  ASSIGN TO UT-S-CCTCMP                               
000670            FILE STATUS IS WS-CCT-STATUS.                                 
000680     SELECT PCT-FILE  ASSIGN TO UT-S-PCTSIG                               
000690            FILE STATUS IS WS-PCT-STATUS.                                 
000700     SELECT FSI-FILE  ASSIGN TO UT-S-FSITEM                               
000710            FILE STATUS IS WS-FSI-STATUS.                                 
000720     SELECT GLD-FILE  ASSIGN TO UT-S-GLDCCD                               
000730            FILE STATUS IS WS-GLD-STATUS.                                 
000740                                                                          
000750*****************************************************************         
000760 DATA DIVISION.                                                           
000770*****************************************************************         
000780 FILE SECTION.                                                            
000790                                                                          
000800 FD  CCD-FILE                                                             
000810     LABEL RECORDS ARE STANDARD.                                          
000820     COPY WTRNCPY.                                                        
000830                                                                          
000840 FD  WBS-FILE                                                             
000850     LABEL RECORDS ARE STANDARD.                                          
000860     COPY WWBSCPY.                                                        
000870                                                                          
000880 FD  GLA-FILE                                                             
000890     LABEL RECORDS ARE STANDARD.                                          
000900     COPY WGLACPY.                                                        
000910                                                                          
000920 FD  CCT-FILE                                                             
000930     LABEL RECORDS ARE STANDARD.                                          
000940     COPY WCCTCPY.                                                        
000950                                                                          
000960 FD  PCT-FILE                                                             
000970     LABEL RECORDS ARE STANDARD.                                          
000980     COPY WPCTCPY.                                                        
000990                                                                          
001000 FD  FSI-FILE                                                             
001010     LABEL RECORDS ARE STANDARD.                                          
001020     COPY WFSICPY.                                                        
001030                                                                          
001040 FD  GLD-FILE                                                             
001050     LABEL RECORDS ARE STANDARD.                                          
001060     COPY WGLDCPY.                                                        
001070                                                                          
001080*****************************************************************         
001090 WORKING-STORAGE SECTION.                                                 
001100*****************************************************************         
001110                                                                          
001120 01  WS-FILE-STATUSES.                                                    
001130     05  WS-CCD-STATUS              PIC X(02).                            
001140     05  WS-WBS-STATUS              PIC X(02).                            
001150     05  WS-GLA-STATUS              PIC X(02).                            
001160     05  WS-CCT-STATUS              PIC X(02).                            
001170     05  WS-PCT-STATUS              PIC X(02).                            
001180     05  WS-FSI-STATUS              PIC X(02).                            
001190     05  WS-GLD-STATUS              PIC X(02).                            
001200     05  FILLER                     PIC X(06).                            
001210 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001220     05  WS-STATUS-BYTE             OCCURS 10 TIMES PIC X(02).            
001230                                                                          
001240 01  WS-EOF-SWITCHES.                                                     
001250     05  WS-WBS-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001260         88  WS-WBS-EOF                 VALUE 'Y'.                        
001270     05  WS-GLA-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001280         88  WS-GLA-EOF                 VALUE 'Y'.                        
001290     05  WS-CCT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001300         88  WS-CCT-EOF                 VALUE 'Y'.                        
001310     05  WS-PCT-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001320         88  WS-PCT-EOF                 VALUE 'Y'.                        
001330     05  WS-FSI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001340         88  WS-FSI-EOF                 VALUE 'Y'.                        
001350     05  WS-CCD-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001360         88  WS-CCD-EOF                 VALUE 'Y'.                        
001370     05  FILLER                     PIC X(10).                            
001380                                                                          
001390 01  WS-FOUND-SWITCHES.                                                   
001400     05  WS-WBS-FOUND-FLAG          PIC X(01).                            
001410         88  WS-WBS-FOUND               VALUE 'Y'.                        
001420         88  WS-WBS-NOT-FOUND           VALUE 'N'.                        
001430     05  WS-GLA-FOUND-FLAG          PIC X(01).                            
001440         88  WS-GLA-FOUND               VALUE 'Y'.                        
001450         88  WS-GLA-NOT-FOUND           VALUE 'N'.                        
001460     05  WS-CCT-FOUND-FLAG          PIC X(01).                            
001470         88  WS-CCT-FOUND               VALUE 'Y'.                        
001480         88  WS-CCT-NOT-FOUND           VALUE 'N'.                        
001490     05  WS-PCT-FOUND-FLAG          PIC X(01).                            
001500         88  WS-PCT-FOUND               VALUE 'Y'.                        
001510         88  WS-PCT-NOT-FOUND           VALUE 'N'.                        
001520     05  WS-FSI-FOUND-FLAG          PIC X(01).                            
001530         88  WS-FSI-FOUND               VALUE 'Y'.                        
001540         88  WS-FSI-NOT-FOUND           VALUE 'N'.                        
001550     05  FILLER                     PIC X(10).                            
001560                                                                          
001570 01  WS-COUNTERS.                                                         
001580     05  WS-WBS-ROW-COUNT           PIC 9(05)  COMP.                      
001590     05  WS-GLA-ROW-COUNT           PIC 9(05)  COMP.                      
001600     05  WS-CCT-ROW-COUNT           PIC 9(05)  COMP.                      
001610     05  WS-PCT-ROW-COUNT           PIC 9(05)  COMP.                      
001620     05  WS-FSI-ROW-COUNT           PIC 9(05)  COMP.                      
001630     05  WS-OUT-RECORD-COUNT        PIC 9(07)  COMP.                      
001640     05  WS-OUT-RECORD-COUNT-X REDEFINES WS-OUT-RECORD-COUNT              
001650                                    PIC X(04).                            
001660     05  WS-WBS-NDX                 PIC 9(05)  COMP.                      
001670     05  WS-GLA-NDX                 PIC 9(05)  COMP.                      
001680     05  WS-CCT-NDX                 PIC 9(05)  COMP.                      
001690     05  WS-PCT-NDX                 PIC 9(05)  COMP.                      
001700     05  WS-FSI-NDX                 PIC 9(05)  COMP.                      
001710     05  FILLER                     PIC X(10).                            
001720                                                                          
001730* -- ENHANCED WBS MASTER, KEYED BY WBS ELEMENT CODE --                    
001740 01  WS-WBS-TABLE.                                                        
001750     05  WS-WBS-ROW OCCURS 2000 TIMES                                     
001760                     INDEXED BY WS-WBS-IX.                                
001770         10  WS-WBS-CODE            PIC X(16).                            
001780         10  WS-WBS-GL-ACCOUNT      PIC 9(08).                            
001790         10  WS-WBS-PROFIT-CTR      PIC X(10).                            
001800         10  WS-WBS-PARENT-CODE     PIC X(16).                            
001810         10  WS-WBS-PARENT-NAME     PIC X(30).                            
001820         10  WS-WBS-TYPE-CHAR       PIC X(01).                            
001830         10  WS-WBS-TYPE-DESC       PIC X(20).                            
001840         10  WS-WBS-TYPE-LOCAL      PIC X(20).                            
001850         10  WS-WBS-LEVEL           PIC 9(02).                            
001860                                                                          
001870* -- ENHANCED GL-ACCOUNT MASTER, KEYED BY G/L ACCOUNT --                  
001880 01  WS-GLA-TABLE.                                                        
001890     05  WS-GLA-ROW OCCURS 2000 TIMES                                     
001900                     INDEXED BY WS-GLA-IX.                                
001910         10  WS-GLA-ACCOUNT         PIC 9(08).                            
001920         10  WS-GLA-COMPASS-CODE    PIC X(10).                            
001930 01  WS-GLA-TABLE-X REDEFINES WS-GLA-TABLE PIC X(36000).                  
001940                                                                          
001950* -- ENHANCED COST-CENTER MASTER, KEYED BY COST CENTER CODE --            
001960 01  WS-CCT-TABLE.                                                        
001970     05  WS-CCT-ROW OCCURS 2000 TIMES                                     
001980                     INDEXED BY WS-CCT-IX.                                
001990         10  WS-CCT-CODE            PIC X(10).                            
002000         10  WS-CCT-PROFIT-CTR      PIC X(10).                            
002010         10  WS-CCT-COMPASS-CODE    PIC X(10).                            
002020                                                                          
002030* -- ENHANCED PROFIT-CENTER MASTER, KEYED BY PROFIT CENTER CODE --        
002040 01  WS-PCT-TABLE.                                                        
002050     05  WS-PCT-ROW OCCURS 500 TIMES                                      
002060                     INDEXED BY WS-PCT-IX.                                
002070         10  WS-PCT-CODE            PIC X(10).                            
002080         10  WS-PCT-DIVISION-ABBR   PIC X(08).                            
002090         10  WS-PCT-DIVISION        PIC X(30).                            
002100         10  WS-PCT-SIGNATURE-CODE  PIC X(08).                            
002110         10  WS-PCT-SIGNATURE-DESC  PIC X(40).                            
002120                                                                          
002130* -- FS-ITEM MASTER, KEYED BY COMPASS CODE --                             
002140 01  WS-FSI-TABLE.                                                        
002150     05  WS-FSI-ROW OCCURS 2000 TIMES                                     
002160                     INDEXED BY WS-FSI-IX.                                
002170         10  WS-FSI-COMPASS-CODE    PIC X(10).                            
002180         10  WS-FSI-P-L-LINE-TEXT   PIC X(40).                            
002190                                                                          
002200 01  WS-WORK-FIELDS.                                                      
002210     05  WS-EFFECTIVE-GL-ACCOUNT    PIC 9(08).                            
002220     05  WS-EFFECTIVE-PROFIT-CTR    PIC X(10).                            
002230     05  WS-GL-COMPASS-CODE         PIC X(10).                            
002240     05  WS-CC-COMPASS-CODE         PIC X(10).                            
002250     05  WS-CC-PROFIT-CTR           PIC X(10).                            
002260     05  WS-CLASSIFY-WBS-CODE       PIC X(16).                            
002270                                                                          
002280 01  WS-AMOUNT-WORK                 PIC S9(13)V99.                        
002290                                                                          
002300*****************************************************************         
002310 PROCEDURE DIVISION.                                                      
002320*****************************************************************         
002330                                                                          
002340 0000-MAINLINE.                                                           
002350     PERFORM 1000-LOAD-REFERENCE-TABLES THRU 1000-EXIT.                   
002360     PERFORM 2000-ENRICH-CCDET          THRU 2000-EXIT.                   
002370     DISPLAY 'GLGCCDET - GOLD-CCDET ROWS WRITTEN:   '                     
002380              WS-OUT-RECORD-COUNT.                                        
002390     STOP RUN.                                                            
002400                                                                          
002410*****************************************************************         
002420 1000-LOAD-REFERENCE-TABLES.                                              
002430     PERFORM 1100-LOAD-WBS-TABLE THRU 1100-EXIT.                          
002440     PERFORM 1200-LOAD-GLA-TABLE THRU 1200-EXIT.                          
002450     PERFORM 1300-LOAD-CCT-TABLE THRU 1300-EXIT.                          
002460     PERFORM 1400-LOAD-PCT-TABLE THRU 1400-EXIT.                          
002470     PERFORM 1500-LOAD-FSI-TABLE THRU 1500-EXIT.                          
002480 1000-EXIT.                                                               
002490     EXIT.                                                                
002500                                                                          
002510 1100-LOAD-WBS-TABLE.                                                     
002520     MOVE 0 TO WS-WBS-ROW-COUNT.                                          
002530     MOVE 'N' TO WS-WBS-EOF-FLAG.                                         
002540     OPEN INPUT WBS-FILE.                                                 
002550     PERFORM 1110-READ-ONE-WBS THRU 1110-EXIT                             
002560         UNTIL WS-WBS-EOF.                                                
002570     CLOSE WBS-FILE.                                                      
002580 1100-EXIT.                                                               
002590     EXIT.                                                                
002600                                                                          
002610 1110-READ-ONE-WBS.                                                       
002620     READ WBS-FILE                                                        
002630         AT END SET WS-WBS-EOF TO TRUE                                    
002640         NOT AT END                                                       
002650             ADD 1 TO WS-WBS-ROW-COUNT                                    
002660             MOVE WBS-WBS-ELEMENT-CODE                                    
002670                 TO WS-WBS-CODE(WS-WBS-ROW-COUNT)                         
002680             MOVE WBS-WBS-G-L-ACCOUNT                                     
002690                 TO WS-WBS-GL-ACCOUNT(WS-WBS-ROW-COUNT)                   
002700             MOVE WBS-WBS-PROFIT-CTR-CODE                                 
002710                 TO WS-WBS-PROFIT-CTR(WS-WBS-ROW-COUNT)                   
002720             MOVE WBS-PARENT-CODE                                         
002730                 TO WS-WBS-PARENT-CODE(WS-WBS-ROW-COUNT)                  
002740             MOVE WBS-PARENT-NAME                                         
002750                 TO WS-WBS-PARENT-NAME(WS-WBS-ROW-COUNT)                  
002760             MOVE WBS-TYPE-CHAR                                           
002770                 TO WS-WBS-TYPE-CHAR(WS-WBS-ROW-COUNT)                    
002780             MOVE WBS-TYPE-DESC                                           
002790                 TO WS-WBS-TYPE-DESC(WS-WBS-ROW-COUNT)                    
002800             MOVE WBS-TYPE-LOCAL                                          
002810                 TO WS-WBS-TYPE-LOCAL(WS-WBS-ROW-COUNT)                   
002820             MOVE WBS-WBS-LEVEL                                           
002830                 TO WS-WBS-LEVEL(WS-WBS-ROW-COUNT)                        
002840     END-READ.                                                            
002850 1110-EXIT.                                                               
002860     EXIT.                                                                
002870                                                                          
002880 1200-LOAD-GLA-TABLE.                                                     
002890     MOVE 0 TO WS-GLA-ROW-COUNT.                                          
002900     MOVE 'N' TO WS-GLA-EOF-FLAG.                                         
002910     OPEN INPUT GLA-FILE.                                                 
002920     PERFORM 1210-READ-ONE-GLA THRU 1210-EXIT                             
002930         UNTIL WS-GLA-EOF.                                                
002940     CLOSE GLA-FILE.                                                      
002950 1200-EXIT.                                                               
002960     EXIT.                                                                
002970                                                                          
002980 1210-READ-ONE-GLA.                                                       
002990     READ GLA-FILE                                                        
003000         AT END SET WS-GLA-EOF TO TRUE                                    
003010         NOT AT END                                                       
003020             ADD 1 TO WS-GLA-ROW-COUNT                                    
003030             MOVE GLA-G-L-ACCOUNT                                         
003040                 TO WS-GLA-ACCOUNT(WS-GLA-ROW-COUNT)                      
003050             MOVE GLA-COMPASS-CODE                                        
003060                 TO WS-GLA-COMPASS-CODE(WS-GLA-ROW-COUNT)                 
003070     END-READ.                                                            
003080 1210-EXIT.                                                               
003090     EXIT.                                                                
003100                                                                          
003110 1300-LOAD-CCT-TABLE.                                                     
003120     MOVE 0 TO WS-CCT-ROW-COUNT.                                          
003130     MOVE 'N' TO WS-CCT-EOF-FLAG.                                         
003140     OPEN INPUT CCT-FILE.                                                 
003150     PERFORM 1310-READ-ONE-CCT THRU 1310-EXIT                             
003160         UNTIL WS-CCT-EOF.                                                
003170     CLOSE CCT-FILE.                                                      
003180 1300-EXIT.                                                               
003190     EXIT.                                                                
003200                                                                          
003210 1310-READ-ONE-CCT.                                                       
003220     READ CCT-FILE                                                        
003230         AT END SET WS-CCT-EOF TO TRUE                                    
003240         NOT AT END                                                       
003250             ADD 1 TO WS-CCT-ROW-COUNT                                    
003260             MOVE CCT-COST-CENTER-CODE                                    
003270                 TO WS-CCT-CODE(WS-CCT-ROW-COUNT)                         
003280             MOVE CCT-PROFIT-CENTER-CODE                                  
003290                 TO WS-CCT-PROFIT-CTR(WS-CCT-ROW-COUNT)                   
003300             MOVE CCT-COMPASS-CODE                                        
003310                 TO WS-CCT-COMPASS-CODE(WS-CCT-ROW-COUNT)                 
003320     END-READ.                                                            
003330 1310-EXIT.                                                               
003340     EXIT.                                                                
003350                                                                          
003360 1400-LOAD-PCT-TABLE.                                                     
003370     MOVE 0 TO WS-PCT-ROW-COUNT.                                          
003380     MOVE 'N' TO WS-PCT-EOF-FLAG.                                         
003390     OPEN INPUT PCT-FILE.                                                 
003400     PERFORM 1410-READ-ONE-PCT THRU 1410-EXIT                             
003410         UNTIL WS-PCT-EOF.                                                
003420     CLOSE PCT-FILE.                                                      
003430 1400-EXIT.                                                               
003440     EXIT.                                                                
003450                                                                          
003460 1410-READ-ONE-PCT.                                                       
003470     READ PCT-FILE                                                        
003480         AT END SET WS-PCT-EOF TO TRUE                                    
003490         NOT AT END                                                       
003500             ADD 1 TO WS-PCT-ROW-COUNT                                    
003510             MOVE PCT-PROFIT-CENTER-CODE                                  
003520                 TO WS-PCT-CODE(WS-PCT-ROW-COUNT)                         
003530             MOVE PCT-DIVISION-ABBR                                       
003540                 TO WS-PCT-DIVISION-ABBR(WS-PCT-ROW-COUNT)                
003550             MOVE PCT-DIVISION                                            
003560                 TO WS-PCT-DIVISION(WS-PCT-ROW-COUNT)                     
003570             MOVE PCT-SIGNATURE-CODE                                      
003580                 TO WS-PCT-SIGNATURE-CODE(WS-PCT-ROW-COUNT)               
003590             MOVE PCT-SIGNATURE-DESC                                      
003600                 TO WS-PCT-SIGNATURE-DESC(WS-PCT-ROW-COUNT)               
003610     END-READ.                                                            
003620 1410-EXIT.                                                               
003630     EXIT.                                                                
003640                                                                          
003650 1500-LOAD-FSI-TABLE.                                                     
003660     MOVE 0 TO WS-FSI-ROW-COUNT.                                          
003670     MOVE 'N' TO WS-FSI-EOF-FLAG.                                         
003680     OPEN INPUT FSI-FILE.                                                 
003690     PERFORM 1510-READ-ONE-FSI THRU 1510-EXIT                             
003700         UNTIL WS-FSI-EOF.                                                
003710     CLOSE FSI-FILE.                                                      
003720 1500-EXIT.                                                               
003730     EXIT.                                                                
003740                                                                          
003750 1510-READ-ONE-FSI.                                                       
003760     READ FSI-FILE                                                        
003770         AT END SET WS-FSI-EOF TO TRUE                                    
003780         NOT AT END                                                       
003790             ADD 1 TO WS-FSI-ROW-COUNT                                    
003800             MOVE FSI-COMPASS-CODE                                        
003810                 TO WS-FSI-COMPASS-CODE(WS-FSI-ROW-COUNT)                 
003820             MOVE FSI-P-L-LINE-TEXT                                       
003830                 TO WS-FSI-P-L-LINE-TEXT(WS-FSI-ROW-COUNT)                
003840     END-READ.                                                            
003850 1510-EXIT.                                                               
003860     EXIT.                                                                
003870                                                                          
003880*****************************************************************         
003890 2000-ENRICH-CCDET.                                                       
003900     MOVE 0 TO WS-OUT-RECORD-COUNT.                                       
003910     MOVE 'N' TO WS-CCD-EOF-FLAG.                                         
003920     OPEN INPUT  CCD-FILE.                                                
003930     OPEN OUTPUT GLD-FILE.                                                
003940     PERFORM 2100-ENRICH-ONE-ROW THRU 2100-EXIT                           
003950         UNTIL WS-CCD-EOF.                                                
003960     CLOSE CCD-FILE, GLD-FILE.                                            
003970 2000-EXIT.                                                               
003980     EXIT.                                                                
003990                                                                          
004000 2100-ENRICH-ONE-ROW.                                                     
004010     READ CCD-FILE                                                        
004020         AT END SET WS-CCD-EOF TO TRUE                                    
004030         NOT AT END                                                       
004040             PERFORM 2110-RENAME-AND-SIGN-FLIP THRU 2110-EXIT             
004050             PERFORM 2120-WBS-OVERRIDE          THRU 2120-EXIT            
004060             PERFORM 2130-COMPASS-RESOLVE        THRU 2130-EXIT           
004070             PERFORM 2140-PROFIT-CENTER-RESOLVE  THRU 2140-EXIT           
004080             PERFORM 2150-SIGNATURE-LOOKUP       THRU 2150-EXIT           
004090             PERFORM 2160-FISCAL-TYPE-CLASSIFY   THRU 2160-EXIT           
004100             ADD 1 TO WS-OUT-RECORD-COUNT                                 
004110             WRITE GLD-GOLD-RECORD                                        
004120     END-READ.                                                            
004130 2100-EXIT.                                                               
004140     EXIT.                                                                
004150                                                                          
004160 2110-RENAME-AND-SIGN-FLIP.                                               
004170* R1 - LEGACY COLUMN NAMES ARE MAPPED ONTO THE GOLD LAYOUT AS             
004180* THE FIELDS ARE MOVED ACROSS; R2 - LEDGER AMOUNT IS NEGATED.             
004190     MOVE SPACES              TO GLD-GOLD-RECORD.                         
004200     MOVE 'COST CENTER DETAILS' TO GLD-SCENARIO.                          
004210     MOVE TRN-FISCAL-YEAR     TO GLD-FISCAL-YEAR.                         
004220     MOVE TRN-FISCAL-PERIOD   TO GLD-FISCAL-PERIOD.                       
004230     MOVE TRN-COMPANY-CODE    TO GLD-COMPANY-CODE.                        
004240     MOVE TRN-LEDGER          TO GLD-LEDGER.                              
004250     MOVE TRN-G-L-ACCOUNT     TO GLD-G-L-ACCOUNT.                         
004260     MOVE TRN-G-L-ACCOUNT-NAME                                            
004270                              TO GLD-G-L-ACCOUNT-NAME.                    
004280     MOVE TRN-COST-CENTER-CODE                                            
004290                              TO GLD-COST-CENTER-CODE.                    
004300     MOVE TRN-COST-CENTER-NAME                                            
004310                              TO GLD-COST-CENTER-NAME.                    
004320     MOVE TRN-PARTNER-CC-CODE TO GLD-PARTNER-CC-CODE.                     
004330     MOVE TRN-PROFIT-CENTER-CODE                                          
004340                              TO GLD-PROFIT-CENTER-CODE.                  
004350     MOVE TRN-PROFIT-CENTER-NAME                                          
004360                              TO GLD-PROFIT-CENTER-NAME.                  
004370     MOVE TRN-WBS-ELEMENT-CODE                                            
004380                              TO GLD-WBS-ELEMENT-CODE.                    
004390     MOVE TRN-WBS-ELEMENT-NAME                                            
004400                              TO GLD-WBS-ELEMENT-NAME.                    
004410     MOVE TRN-PROJECT-CODE    TO GLD-PROJECT-CODE.                        
004420     MOVE TRN-PROJECT-NAME    TO GLD-PROJECT-NAME.                        
004430     MOVE TRN-PRODUCT-CODE    TO GLD-PRODUCT-CODE.                        
004440     MOVE TRN-MATERIAL-CODE   TO GLD-MATERIAL-CODE.                       
004450     MOVE TRN-SUPPLIER        TO GLD-SUPPLIER.                            
004460     MOVE TRN-PURCHASING-DOCUMENT                                         
004470                              TO GLD-PURCHASING-DOCUMENT.                 
004480     MOVE TRN-PURCHASING-DOC-ITEM                                         
004490                              TO GLD-PURCHASING-DOC-ITEM.                 
004500     MOVE TRN-JOURNAL-ENTRY-TYPE                                          
004510                              TO GLD-JOURNAL-ENTRY-TYPE.                  
004520     MOVE TRN-JE-ITEM-TEXT    TO GLD-JE-ITEM-TEXT.                        
004530     MOVE TRN-TOTAL-QUANTITY  TO GLD-TOTAL-QUANTITY.                      
004540     MOVE TRN-UNIT-OF-MEASURE TO GLD-UNIT-OF-MEASURE.                     
004550     MOVE TRN-SOURCE-FILE     TO GLD-SOURCE-FILE.                         
004560     COMPUTE WS-AMOUNT-WORK = TRN-AMOUNT-CCY * -1.                        
004570     MOVE WS-AMOUNT-WORK      TO GLD-AMOUNT-CCY.                          
004580 2110-EXIT.                                                               
004590     EXIT.                                                                
004600                                                                          
004610 2120-WBS-OVERRIDE.                                                       
004620* R3 - THE RECORD'S G/L ACCOUNT AND PROFIT CENTER ARE REPLACED            
004630* BY THE ENHANCED WBS MASTER'S VALUES WHEN THE WBS ELEMENT IS             
004640* ON FILE.  THE INCOMING G/L ACCOUNT IS PRESERVED AS NATIVE.              
004650     MOVE GLD-G-L-ACCOUNT     TO GLD-NATIVE-G-L-ACCOUNT.                  
004660     MOVE SPACES              TO GLD-WBS-PARENT-CODE                      
004670                                 GLD-WBS-PARENT-NAME                      
004680                                 GLD-WBS-TYPE-CHAR                        
004690                                 GLD-WBS-TYPE                             
004700                                 GLD-WBS-TYPE-LOCAL.                      
004710     MOVE 0                   TO GLD-WBS-LEVEL.                           
004720     IF GLD-WBS-ELEMENT-CODE = SPACES                                     
004730         SET WS-WBS-NOT-FOUND TO TRUE                                     
004740     ELSE                                                                 
004750         SET WS-WBS-IX TO 1                                               
004760         SET WS-WBS-NOT-FOUND TO TRUE                                     
004770         SEARCH WS-WBS-ROW VARYING WS-WBS-IX                              
004780             AT END SET WS-WBS-NOT-FOUND TO TRUE                          
004790             WHEN WS-WBS-CODE(WS-WBS-IX) = GLD-WBS-ELEMENT-CODE           
004800                 SET WS-WBS-FOUND TO TRUE                                 
004810         END-SEARCH                                                       
004820     END-IF.                                                              
004830     IF WS-WBS-FOUND                                                      
004840         IF WS-WBS-GL-ACCOUNT(WS-WBS-IX) > 0                              
004850             MOVE WS-WBS-GL-ACCOUNT(WS-WBS-IX)                            
004860                 TO GLD-G-L-ACCOUNT                                       
004870         END-IF                                                           
004880         IF WS-WBS-PROFIT-CTR(WS-WBS-IX) NOT = SPACES                     
004890             MOVE WS-WBS-PROFIT-CTR(WS-WBS-IX)                            
004900                 TO GLD-PROFIT-CENTER-CODE                                
004910         END-IF                                                           
004920         MOVE WS-WBS-PARENT-CODE(WS-WBS-IX)                               
004930             TO GLD-WBS-PARENT-CODE                                       
004940         MOVE WS-WBS-PARENT-NAME(WS-WBS-IX)                               
004950             TO GLD-WBS-PARENT-NAME                                       
004960         MOVE WS-WBS-TYPE-CHAR(WS-WBS-IX)                                 
004970             TO GLD-WBS-TYPE-CHAR                                         
004980         MOVE WS-WBS-TYPE-DESC(WS-WBS-IX)                                 
004990             TO GLD-WBS-TYPE                                              
005000         MOVE WS-WBS-TYPE-LOCAL(WS-WBS-IX)                                
005010             TO GLD-WBS-TYPE-LOCAL                                        
005020         MOVE WS-WBS-LEVEL(WS-WBS-IX)                                     
005030             TO GLD-WBS-LEVEL                                             
005040     END-IF.                                                              
005050 2120-EXIT.                                                               
005060     EXIT.                                                                
005070                                                                          
005080 2130-COMPASS-RESOLVE.                                                    
005090* R4 - G/L LOOKUP FIRST, THEN COST-CENTER LOOKUP; THE COST-               
005100* CENTER COMPASS CODE WINS WHEN BOTH ARE PRESENT.  THE COST-              
005110* CENTER LOOKUP ALSO YIELDS THE COST CENTER'S PROFIT CENTER,              
005120* HELD FOR THE R5 PROFIT-CENTER RESOLUTION THAT FOLLOWS.                  
005130     MOVE SPACES TO WS-GL-COMPASS-CODE WS-CC-COMPASS-CODE                 
005140                    WS-CC-PROFIT-CTR.                                     
005150     SET WS-GLA-IX TO 1.                                                  
005160     SET WS-GLA-NOT-FOUND TO TRUE.                                        
005170     SEARCH WS-GLA-ROW VARYING WS-GLA-IX                                  
005180         AT END SET WS-GLA-NOT-FOUND TO TRUE                              
005190         WHEN WS-GLA-ACCOUNT(WS-GLA-IX) = GLD-G-L-ACCOUNT                 
005200             SET WS-GLA-FOUND TO TRUE                                     
005210     END-SEARCH.                                                          
005220     IF WS-GLA-FOUND                                                      
005230         MOVE WS-GLA-COMPASS-CODE(WS-GLA-IX)                              
005240             TO WS-GL-COMPASS-CODE                                        
005250     END-IF.                                                              
005260     IF GLD-COST-CENTER-CODE NOT = SPACES                                 
005270         SET WS-CCT-IX TO 1                                               
005280         SET WS-CCT-NOT-FOUND TO TRUE                                     
005290         SEARCH WS-CCT-ROW VARYING WS-CCT-IX                              
005300             AT END SET WS-CCT-NOT-FOUND TO TRUE                          
005310             WHEN WS-CCT-CODE(WS-CCT-IX) = GLD-COST-CENTER-CODE           
005320                 SET WS-CCT-FOUND TO TRUE                                 
005330         END-SEARCH                                                       
005340         IF WS-CCT-FOUND                                                  
005350             MOVE WS-CCT-COMPASS-CODE(WS-CCT-IX)                          
005360                 TO WS-CC-COMPASS-CODE                                    
005370             MOVE WS-CCT-PROFIT-CTR(WS-CCT-IX)                            
005380                 TO WS-CC-PROFIT-CTR                                      
005390         END-IF                                                           
005400     END-IF.                                                              
005410     IF WS-CC-COMPASS-CODE NOT = SPACES                                   
005420         MOVE WS-CC-COMPASS-CODE TO GLD-COMPASS-CODE                      
005430     ELSE                                                                 
005440         MOVE WS-GL-COMPASS-CODE TO GLD-COMPASS-CODE                      
005450     END-IF.                                                              
005460     MOVE SPACES TO GLD-P-L-LINE-TEXT.                                    
005470     IF GLD-COMPASS-CODE NOT = SPACES                                     
005480         SET WS-FSI-IX TO 1                                               
005490         SET WS-FSI-NOT-FOUND TO TRUE                                     
005500         SEARCH WS-FSI-ROW VARYING WS-FSI-IX                              
005510             AT END SET WS-FSI-NOT-FOUND TO TRUE                          
005520             WHEN WS-FSI-COMPASS-CODE(WS-FSI-IX)                          
005530                 = GLD-COMPASS-CODE                                       
005540                 SET WS-FSI-FOUND TO TRUE                                 
005550         END-SEARCH                                                       
005560         IF WS-FSI-FOUND                                                  
005570             MOVE WS-FSI-P-L-LINE-TEXT(WS-FSI-IX)                         
005580                 TO GLD-P-L-LINE-TEXT                                     
005590         END-IF                                                           
005600     END-IF.                                                              
005610 2130-EXIT.                                                               
005620     EXIT.                                                                
005630                                                                          
005640 2140-PROFIT-CENTER-RESOLVE.                                              
005650* R5 - THE POST-R3 PROFIT CENTER WINS WHEN PRESENT, ELSE THE              
005660* PROFIT CENTER PICKED UP BY THE R4B COST-CENTER LOOKUP.                  
005670     IF GLD-PROFIT-CENTER-CODE = SPACES                                   
005680         MOVE WS-CC-PROFIT-CTR TO GLD-PROFIT-CENTER-CODE                  
005690     END-IF.                                                              
005700 2140-EXIT.                                                               
005710     EXIT.                                                                
005720                                                                          
005730 2150-SIGNATURE-LOOKUP.                                                   
005740* LEFT JOIN TO THE ENHANCED PROFIT-CENTER MASTER FOR THE                  
005750* SIGNATURE CODE/DESCRIPTION AND DIVISION FIELDS.                         
005760     MOVE SPACES TO GLD-SIGNATURE-CODE GLD-SIGNATURE-DESCRIPTION          
005770                    GLD-DIVISION-ABBR GLD-DIVISION.                       
005780     IF GLD-PROFIT-CENTER-CODE NOT = SPACES                               
005790         SET WS-PCT-IX TO 1                                               
005800         SET WS-PCT-NOT-FOUND TO TRUE                                     
005810         SEARCH WS-PCT-ROW VARYING WS-PCT-IX                              
005820             AT END SET WS-PCT-NOT-FOUND TO TRUE                          
005830             WHEN WS-PCT-CODE(WS-PCT-IX) = GLD-PROFIT-CENTER-CODE         
005840                 SET WS-PCT-FOUND TO TRUE                                 
005850         END-SEARCH                                                       
005860         IF WS-PCT-FOUND                                                  
005870             MOVE WS-PCT-SIGNATURE-CODE(WS-PCT-IX)                        
005880                 TO GLD-SIGNATURE-CODE                                    
005890             MOVE WS-PCT-SIGNATURE-DESC(WS-PCT-IX)                        
005900                 TO GLD-SIGNATURE-DESCRIPTION                             
005910             MOVE WS-PCT-DIVISION-ABBR(WS-PCT-IX)                         
005920                 TO GLD-DIVISION-ABBR                                     
005930             MOVE WS-PCT-DIVISION(WS-PCT-IX)                              
005940                 TO GLD-DIVISION                                          
005950         END-IF                                                           
005960     END-IF.                                                              
005970 2150-EXIT.                                                               
005980     EXIT.                                                                
005990                                                                          
006000 2160-FISCAL-TYPE-CLASSIFY.                                               
006010* R6 - FIRST MATCHING RULE WINS.  COST-CENTER-DETAIL ROWS HAVE            
006020* NO M-TYPE EXCEPTION (R7 IS ACTUALS-ONLY) - EVERY ROW IS                 
006030* CLASSIFIED DIRECTLY ON ITS OWN WBS ELEMENT CODE.                        
006040     MOVE GLD-WBS-ELEMENT-CODE TO WS-CLASSIFY-WBS-CODE.                   
006050     EVALUATE TRUE                                                        
006060         WHEN WS-CLASSIFY-WBS-CODE NOT = SPACES                           
006070             MOVE 'WBS'         TO GLD-FISCAL-TYPE                        
006080         WHEN GLD-COST-CENTER-CODE NOT = SPACES                           
006090             MOVE 'COST CENTER' TO GLD-FISCAL-TYPE                        
006100         WHEN GLD-PARTNER-CC-CODE NOT = SPACES                            
006110             MOVE 'COST CENTER' TO GLD-FISCAL-TYPE                        
006120         WHEN GLD-PRODUCT-CODE NOT = SPACES                               
006130             MOVE 'NO WBS'      TO GLD-FISCAL-TYPE                        
006140         WHEN OTHER                                                       
006150             MOVE 'FINANCE'     TO GLD-FISCAL-TYPE                        
006160     END-EVALUATE.                                                        
006170 2160-EXIT.                                                               
006180     EXIT.                                                                
