000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLREFLNK.                                                
000120 AUTHOR.         D. L. BOWERS.                                            
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   OCTOBER 05, 1988.                                        
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19881005*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1988-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19881005*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D REF-LINKS.  BUILDS THE THREE REFERENCE JOINS THAT THE GOLD             
000340*D TRANSFORM PROGRAMS (GLGACTLS/GLGCCDET/GLGCWBS/GLGCCCM) NEED            
000350*D AT LOOKUP TIME: PROFIT CENTER TO SIGNATURE (LEFT JOIN), COST           
000360*D CENTER TO COMPASS VIA STANDARD HIERARCHY NODE (INNER JOIN,             
000370*D UNMAPPED COST CENTERS DROPPED), AND G/L ACCOUNT TO COMPASS             
000380*D (LEFT JOIN).  JOB STEP GLD030 IN THE GLDNIGHT RUN.                     
000390*D****************************************************************        
000400*H****************************************************************        
000410*H                        PROGRAM HISTORY                                 
000420*H****************************************************************        
000430*H                                                                        
000440*H 881005-000-09 DLB  New program.                                CR00034 
000450*H 990211-000-07 MHT  Y2K review - no date fields, no change.     CR00701 
000460*H 140311-041-11 SPD  Rewritten - three joins now run from one    CR01188 
000470*H               step instead of three separate card decks.       CR01188 
000480*H                                                                        
000490*H****************************************************************        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.    IBM-370.                                             
000530 OBJECT-COMPUTER.    IBM-370.                                             
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560                                                                          
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT PCT-IN-FILE  ASSIGN TO UT-S-PRFCTR                            
000600            FILE STATUS IS WS-PCI-STATUS.                                 
000610     SELECT PCT-OUT-FILE ASSIGN TO UT-S-PCTSIG                            
000620            FILE STATUS IS WS-PCO-STATUS.                                 
000630     SELECT SIG-FILE     ASSIGN TO UT-S-SIGNAT                            
000640            FILE STATUS IS WS-SIG-STATUS.                                 
000650     SELECT CCT-IN-FILE  ASSIGN TO UT-S-CSTCTR                            
000660            FILE STATUS IS WS-CCI-STATUS.                                 
000670     SELECT CCT-OUT-FILE ASSIGN TO UT-S-CCTCMP                            
000680            FILE STATUS IS WS-CCO-STATUS.                                 
000690     SELECT N2C-FILE     ASSIGN TO UT-S-NOD2CM                            
000700            FILE STATUS IS WS-N2C-STATUS.                                 
000710     SELECT GLA-IN-FILE  ASSIGN TO UT-S-GLACCT                            
000720            FILE STATUS IS WS-GLI-STATUS.                                 
000730     SELECT GLA-OUT-FILE ASSIGN TO UT-S-GLACOM                            
000740            FILE STATUS IS WS-GLO-STATUS.                                 
000750     SELECT G2C-FILE     ASSIGN TO UT-S-GL2CMP                            
000760            FILE STATUS IS WS-G2C-STATUS.                                 
000770                                                                          
000780*****************************************************************         
000790 DATA DIVISION.                                                           
000800*****************************************************************         
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  PCT-IN-FILE                                                          
000840     LABEL RECORDS ARE STANDARD.                                          
000850 01  PCI-PROFIT-CENTER-RECORD.                                            
000860     05  PCI-PROFIT-CENTER-CODE     PIC X(10).                            
000870     05  PCI-DIVISION-ABBR          PIC X(08).                            
000880     05  PCI-DIVISION               PIC X(30).                            
000890     05  PCI-STD-HIER-NODE          PIC X(12).                            
000900     05  PCI-SIGNATURE-CODE         PIC X(08).                            
000910     05  FILLER                     PIC X(60).                            
000920                                                                          
000930 FD  PCT-OUT-FILE                                                         
000940     LABEL RECORDS ARE STANDARD.                                          
000950     COPY WPCTCPY.                                                        
000960                                                                          
000970 FD  SIG-FILE                                                             
000980     LABEL RECORDS ARE STANDARD.                                          
000990     COPY WSIGCPY.                                                        
001000                                                                          
001010 FD  CCT-IN-FILE                                                          
001020     LABEL RECORDS ARE STANDARD.                                          
001030 01  CCI-COST-CENTER-RECORD.                                              
001040     05  CCI-COST-CENTER-CODE       PIC X(10).                            
001050     05  CCI-PROFIT-CENTER-CODE     PIC X(10).                            
001060     05  CCI-STD-HIER-NODE          PIC X(12).                            
001070     05  FILLER                     PIC X(88).                            
001080                                                                          
001090 FD  CCT-OUT-FILE                                                         
001100     LABEL RECORDS ARE STANDARD.                                          
001110     COPY WCCTCPY.                                                        
001120                                                                          
001130 FD  N2C-FILE                                                             
001140     LABEL RECORDS ARE STANDARD.                                          
001150     COPY WN2CCPY.                                                        
001160                                                                          
001170 FD  GLA-IN-FILE                                                          
001180     LABEL RECORDS ARE STANDARD.                                          
001190 01  GLI-GL-ACCOUNT-RECORD.                                               
001200     05  GLI-G-L-ACCOUNT            PIC 9(08).                            
001210     05  GLI-SHORT-TEXT             PIC X(20).                            
001220     05  GLI-LONG-TEXT              PIC X(40).                            
001230     05  FILLER                     PIC X(30).                            
001240                                                                          
001250 FD  GLA-OUT-FILE                                                         
001260     LABEL RECORDS ARE STANDARD.                                          
001270     COPY WGLACPY.                                                        
001280                                                                          
001290 FD  G2C-FILE                                                             
001300     LABEL RECORDS ARE STANDARD.                                          
001310     COPY WG2CCPY.                                                        
001320                                                                          
001330*****************************************************************         
001340 WORKING-STORAGE SECTION.                                                 
001350*****************************************************************         
001360                                                                          
001370 01  WS-FILE-STATUSES.                                                    
001380     05  WS-PCI-STATUS              PIC X(02).                            
001390     05  WS-PCO-STATUS              PIC X(02).                            
001400     05  WS-SIG-STATUS              PIC X(02).                            
001410     05  WS-CCI-STATUS              PIC X(02).                            
001420     05  WS-CCO-STATUS              PIC X(02).                            
001430     05  WS-N2C-STATUS              PIC X(02).                            
001440     05  WS-GLI-STATUS              PIC X(02).                            
001450     05  WS-GLO-STATUS              PIC X(02).                            
001460     05  WS-G2C-STATUS              PIC X(02).                            
001470     05  FILLER                     PIC X(02).                            
001480 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001490     05  WS-STATUS-BYTE             OCCURS 10 TIMES PIC X(02).            
001500                                                                          
001510 01  WS-EOF-SWITCHES.                                                     
001520     05  WS-PCI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001530         88  WS-PCI-EOF                 VALUE 'Y'.                        
001540     05  WS-CCI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001550         88  WS-CCI-EOF                 VALUE 'Y'.                        
001560     05  WS-GLI-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001570         88  WS-GLI-EOF                 VALUE 'Y'.                        
001580     05  WS-TBL-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001590         88  WS-TBL-EOF                 VALUE 'Y'.                        
001600     05  FILLER                     PIC X(10).                            
001610                                                                          
001620 01  WS-COUNTERS.                                                         
001630     05  WS-SIG-ROW-COUNT           PIC 9(04)  COMP.                      
001640     05  WS-SIG-NDX                 PIC 9(04)  COMP.                      
001650     05  WS-N2C-ROW-COUNT           PIC 9(04)  COMP.                      
001660     05  WS-N2C-NDX                 PIC 9(04)  COMP.                      
001670     05  WS-G2C-ROW-COUNT           PIC 9(04)  COMP.                      
001680     05  WS-G2C-NDX                 PIC 9(04)  COMP.                      
001690     05  WS-PCT-OUT-COUNT           PIC 9(06)  COMP.                      
001700     05  WS-CCT-OUT-COUNT           PIC 9(06)  COMP.                      
001710     05  WS-GLA-OUT-COUNT           PIC 9(06)  COMP.                      
001720     05  FILLER                     PIC X(10).                            
001730                                                                          
001740* -- SIGNATURE, NODE-TO-COMPASS, GL-TO-COMPASS ARE SMALL ENOUGH           
001750*    TO HOLD ENTIRELY IN WORKING STORAGE FOR THE JOIN SCANS --            
001760 01  WS-SIG-TABLE.                                                        
001770     05  WS-SIG-ROWS                OCCURS 500 TIMES.                     
001780         10  WS-SIG-CODE            PIC X(08).                            
001790         10  WS-SIG-DESC            PIC X(40).                            
001800                                                                          
001810 01  WS-N2C-TABLE.                                                        
001820     05  WS-N2C-ROWS                OCCURS 2000 TIMES.                    
001830         10  WS-N2C-NODE            PIC X(12).                            
001840         10  WS-N2C-COMPASS-CODE    PIC X(10).                            
001850                                                                          
001860 01  WS-G2C-TABLE.                                                        
001870     05  WS-G2C-ROWS                OCCURS 4000 TIMES.                    
001880         10  WS-G2C-ACCOUNT         PIC 9(08).                            
001890         10  WS-G2C-CODE            PIC X(10).                            
001900* -- FLAT VIEW USED TO BLANK THE WHOLE TABLE IN ONE MOVE --               
001910 01  WS-G2C-TABLE-X REDEFINES WS-G2C-TABLE.                               
001920     05  FILLER                     PIC X(72000).                         
001930                                                                          
001940 01  WS-COUNTERS-DISPLAY.                                                 
001950     05  WS-PCT-OUT-COUNT-ED        PIC ZZZZZ9.                           
001960 01  WS-PCT-OUT-COUNT-X REDEFINES WS-COUNTERS-DISPLAY                     
001970                                    PIC X(06).                            
001980                                                                          
001990 01  WS-WORK-FIELDS.                                                      
002000     05  WS-FOUND-SWITCH            PIC X(01).                            
002010         88  WS-ROW-FOUND               VALUE 'Y'.                        
002020         88  WS-ROW-NOT-FOUND           VALUE 'N'.                        
002030     05  WS-COMPASS-WORK            PIC X(10).                            
002040     05  FILLER                     PIC X(20).                            
002050                                                                          
002060*****************************************************************         
002070 PROCEDURE DIVISION.                                                      
002080*****************************************************************         
002090                                                                          
002100 0000-MAINLINE.                                                           
002110     PERFORM 1000-LOAD-SMALL-TABLES        THRU 1000-EXIT.                
002120     PERFORM 2000-BUILD-PCT-TO-SIGNATURE    THRU 2000-EXIT.               
002130     PERFORM 3000-BUILD-CCT-TO-COMPASS      THRU 3000-EXIT.               
002140     PERFORM 4000-BUILD-GLA-TO-COMPASS      THRU 4000-EXIT.               
002150     STOP RUN.                                                            
002160                                                                          
002170*****************************************************************         
002180 1000-LOAD-SMALL-TABLES.                                                  
002190* LOADS SIGNATURE, NODE-TO-COMPASS AND GL-TO-COMPASS INTO                 
002200* WORKING STORAGE FOR THE THREE JOIN SCANS BELOW.                         
002210                                                                          
002220     MOVE 0 TO WS-SIG-ROW-COUNT.                                          
002230     SET WS-TBL-EOF-FLAG TO 'N'.                                          
002240     OPEN INPUT SIG-FILE.                                                 
002250     PERFORM 1100-READ-ONE-SIG THRU 1100-EXIT                             
002260         UNTIL WS-TBL-EOF.                                                
002270     CLOSE SIG-FILE.                                                      
002280                                                                          
002290     MOVE 0 TO WS-N2C-ROW-COUNT.                                          
002300     SET WS-TBL-EOF-FLAG TO 'N'.                                          
002310     OPEN INPUT N2C-FILE.                                                 
002320     PERFORM 1200-READ-ONE-N2C THRU 1200-EXIT                             
002330         UNTIL WS-TBL-EOF.                                                
002340     CLOSE N2C-FILE.                                                      
002350                                                                          
002360     MOVE 0 TO WS-G2C-ROW-COUNT.                                          
002370     SET WS-TBL-EOF-FLAG TO 'N'.                                          
002380     OPEN INPUT G2C-FILE.                                                 
002390     PERFORM 1300-READ-ONE-G2C THRU 1300-EXIT                             
002400         UNTIL WS-TBL-EOF.                                                
002410     CLOSE G2C-FILE.                                                      
002420 1000-EXIT.                                                               
002430     EXIT.                                                                
002440                                                                          
002450 1100-READ-ONE-SIG.                                                       
002460     ADD 1 TO WS-SIG-ROW-COUNT.                                           
002470     READ SIG-FILE                                                        
002480         AT END                                                           
002490             SUBTRACT 1 FROM WS-SIG-ROW-COUNT                             
002500             SET WS-TBL-EOF TO TRUE                                       
002510         NOT AT END                                                       
002520             MOVE SIG-SIGNATURE-CODE                                      
002530                     TO WS-SIG-CODE(WS-SIG-ROW-COUNT)                     
002540             MOVE SIG-SIGNATURE-DESC                                      
002550                     TO WS-SIG-DESC(WS-SIG-ROW-COUNT)                     
002560     END-READ.                                                            
002570 1100-EXIT.                                                               
002580     EXIT.                                                                
002590                                                                          
002600 1200-READ-ONE-N2C.                                                       
002610     ADD 1 TO WS-N2C-ROW-COUNT.                                           
002620     READ N2C-FILE                                                        
002630         AT END                                                           
002640             SUBTRACT 1 FROM WS-N2C-ROW-COUNT                             
002650             SET WS-TBL-EOF TO TRUE                                       
002660         NOT AT END                                                       
002670             MOVE N2C-STD-HIER-NODE                                       
002680                     TO WS-N2C-NODE(WS-N2C-ROW-COUNT)                     
002690             MOVE N2C-COMPASS-CODE                                        
002700                     TO WS-N2C-COMPASS-CODE(WS-N2C-ROW-COUNT)             
002710     END-READ.                                                            
002720 1200-EXIT.                                                               
002730     EXIT.                                                                
002740                                                                          
002750 1300-READ-ONE-G2C.                                                       
002760     ADD 1 TO WS-G2C-ROW-COUNT.                                           
002770     READ G2C-FILE                                                        
002780         AT END                                                           
002790             SUBTRACT 1 FROM WS-G2C-ROW-COUNT                             
002800             SET WS-TBL-EOF TO TRUE                                       
002810         NOT AT END                                                       
002820             MOVE G2C-G-L-ACCOUNT                                         
002830                     TO WS-G2C-ACCOUNT(WS-G2C-ROW-COUNT)                  
002840             MOVE G2C-COMPASS-CODE                                        
002850                     TO WS-G2C-CODE(WS-G2C-ROW-COUNT)                     
002860     END-READ.                                                            
002870 1300-EXIT.                                                               
002880     EXIT.                                                                
002890                                                                          
002900*****************************************************************         
002910 2000-BUILD-PCT-TO-SIGNATURE.                                             
002920* LEFT JOIN - EVERY PROFIT CENTER ROW SURVIVES REGARDLESS OF              
002930* WHETHER ITS SIGNATURE CODE MATCHES A SIGNATURE MASTER ROW.              
002940                                                                          
002950     MOVE 0 TO WS-PCT-OUT-COUNT.                                          
002960     SET WS-PCI-EOF-FLAG TO 'N'.                                          
002970     OPEN INPUT  PCT-IN-FILE.                                             
002980     OPEN OUTPUT PCT-OUT-FILE.                                            
002990     PERFORM 2100-JOIN-ONE-PCT THRU 2100-EXIT                             
003000         UNTIL WS-PCI-EOF.                                                
003010     CLOSE PCT-IN-FILE, PCT-OUT-FILE.                                     
003020     MOVE WS-PCT-OUT-COUNT TO WS-PCT-OUT-COUNT-ED.                        
003030     DISPLAY 'UPDATED METADATA TABLE: PROFIT_CENTERS WITH '               
003040             WS-PCT-OUT-COUNT-ED ' RECORDS'.                              
003050 2000-EXIT.                                                               
003060     EXIT.                                                                
003070                                                                          
003080 2100-JOIN-ONE-PCT.                                                       
003090     READ PCT-IN-FILE                                                     
003100         AT END SET WS-PCI-EOF TO TRUE                                    
003110         NOT AT END                                                       
003120             ADD 1 TO WS-PCT-OUT-COUNT                                    
003130             MOVE PCI-PROFIT-CENTER-CODE TO PCT-PROFIT-CENTER-CODE        
003140             MOVE PCI-DIVISION-ABBR      TO PCT-DIVISION-ABBR             
003150             MOVE PCI-DIVISION           TO PCT-DIVISION                  
003160             MOVE PCI-STD-HIER-NODE      TO PCT-STD-HIER-NODE             
003170             MOVE PCI-SIGNATURE-CODE     TO PCT-SIGNATURE-CODE            
003180             MOVE SPACES                 TO PCT-SIGNATURE-DESC            
003190             SET WS-ROW-NOT-FOUND TO TRUE                                 
003200             PERFORM 2110-SCAN-SIG-ROW THRU 2110-EXIT                     
003210                 VARYING WS-SIG-NDX FROM 1 BY 1                           
003220                 UNTIL WS-SIG-NDX > WS-SIG-ROW-COUNT                      
003230                 OR WS-ROW-FOUND                                          
003240             WRITE PCT-PROFIT-CENTER-RECORD                               
003250     END-READ.                                                            
003260 2100-EXIT.                                                               
003270     EXIT.                                                                
003280                                                                          
003290 2110-SCAN-SIG-ROW.                                                       
003300     IF WS-SIG-CODE(WS-SIG-NDX) = PCI-SIGNATURE-CODE                      
003310         MOVE WS-SIG-DESC(WS-SIG-NDX) TO PCT-SIGNATURE-DESC               
003320         SET WS-ROW-FOUND TO TRUE                                         
003330     END-IF.                                                              
003340 2110-EXIT.                                                               
003350     EXIT.                                                                
003360                                                                          
003370*****************************************************************         
003380 3000-BUILD-CCT-TO-COMPASS.                                               
003390* INNER JOIN - A COST CENTER WHOSE HIERARCHY NODE HAS NO                  
003400* NODE-TO-COMPASS MAPPING IS EXCLUDED FROM THE OUTPUT (R12).              
003410                                                                          
003420     MOVE 0 TO WS-CCT-OUT-COUNT.                                          
003430     SET WS-CCI-EOF-FLAG TO 'N'.                                          
003440     OPEN INPUT  CCT-IN-FILE.                                             
003450     OPEN OUTPUT CCT-OUT-FILE.                                            
003460     PERFORM 3100-JOIN-ONE-CCT THRU 3100-EXIT                             
003470         UNTIL WS-CCI-EOF.                                                
003480     CLOSE CCT-IN-FILE, CCT-OUT-FILE.                                     
003490     DISPLAY 'UPDATED METADATA TABLE: COST_CENTERS WITH '                 
003500             WS-CCT-OUT-COUNT ' RECORDS'.                                 
003510 3000-EXIT.                                                               
003520     EXIT.                                                                
003530                                                                          
003540 3100-JOIN-ONE-CCT.                                                       
003550     READ CCT-IN-FILE                                                     
003560         AT END SET WS-CCI-EOF TO TRUE                                    
003570         NOT AT END                                                       
003580             SET WS-ROW-NOT-FOUND TO TRUE                                 
003590             PERFORM 3110-SCAN-N2C-ROW THRU 3110-EXIT                     
003600                 VARYING WS-N2C-NDX FROM 1 BY 1                           
003610                 UNTIL WS-N2C-NDX > WS-N2C-ROW-COUNT                      
003620                 OR WS-ROW-FOUND                                          
003630             IF WS-ROW-FOUND                                              
003640                 ADD 1 TO WS-CCT-OUT-COUNT                                
003650                 MOVE CCI-COST-CENTER-CODE                                
003660                     TO CCT-COST-CENTER-CODE                              
003670                 MOVE CCI-PROFIT-CENTER-CODE                              
003680                     TO CCT-PROFIT-CENTER-CODE                            
003690                 MOVE CCI-STD-HIER-NODE      TO CCT-STD-HIER-NODE         
003700                 MOVE WS-COMPASS-WORK        TO CCT-COMPASS-CODE          
003710                 WRITE CCT-COST-CENTER-RECORD                             
003720             END-IF                                                       
003730     END-READ.                                                            
003740 3100-EXIT.                                                               
003750     EXIT.                                                                
003760                                                                          
003770 3110-SCAN-N2C-ROW.                                                       
003780     IF WS-N2C-NODE(WS-N2C-NDX) = CCI-STD-HIER-NODE                       
003790         MOVE WS-N2C-COMPASS-CODE(WS-N2C-NDX) TO WS-COMPASS-WORK          
003800         SET WS-ROW-FOUND TO TRUE                                         
003810     END-IF.                                                              
003820 3110-EXIT.                                                               
003830     EXIT.                                                                
003840                                                                          
003850*****************************************************************         
003860 4000-BUILD-GLA-TO-COMPASS.                                               
003870* LEFT JOIN - EVERY G/L ACCOUNT SURVIVES; ACCOUNTS WITH NO                
003880* GL-TO-COMPASS MAPPING CARRY A BLANK COMPASS CODE.                       
003890                                                                          
003900     MOVE 0 TO WS-GLA-OUT-COUNT.                                          
003910     SET WS-GLI-EOF-FLAG TO 'N'.                                          
003920     OPEN INPUT  GLA-IN-FILE.                                             
003930     OPEN OUTPUT GLA-OUT-FILE.                                            
003940     PERFORM 4100-JOIN-ONE-GLA THRU 4100-EXIT                             
003950         UNTIL WS-GLI-EOF.                                                
003960     CLOSE GLA-IN-FILE, GLA-OUT-FILE.                                     
003970     DISPLAY 'UPDATED METADATA TABLE: GL_ACCOUNTS WITH '                  
003980             WS-GLA-OUT-COUNT ' RECORDS'.                                 
003990 4000-EXIT.                                                               
004000     EXIT.                                                                
004010                                                                          
004020 4100-JOIN-ONE-GLA.                                                       
004030     READ GLA-IN-FILE                                                     
004040         AT END SET WS-GLI-EOF TO TRUE                                    
004050         NOT AT END                                                       
004060             ADD 1 TO WS-GLA-OUT-COUNT                                    
004070             MOVE GLI-G-L-ACCOUNT TO GLA-G-L-ACCOUNT                      
004080             MOVE GLI-SHORT-TEXT  TO GLA-SHORT-TEXT                       
004090             MOVE GLI-LONG-TEXT   TO GLA-LONG-TEXT                        
004100             MOVE SPACES          TO GLA-COMPASS-CODE                     
004110             SET WS-ROW-NOT-FOUND TO TRUE                                 
004120             PERFORM 4110-SCAN-G2C-ROW THRU 4110-EXIT                     
004130                 VARYING WS-G2C-NDX FROM 1 BY 1                           
004140                 UNTIL WS-G2C-NDX > WS-G2C-ROW-COUNT                      
004150                 OR WS-ROW-FOUND                                          
004160             WRITE GLA-GL-ACCOUNT-RECORD                                  
004170     END-READ.                                                            
004180 4100-EXIT.                                                               
004190     EXIT.                                                                
004200                                                                          
004210 4110-SCAN-G2C-ROW.                                                       
004220     IF WS-G2C-ACCOUNT(WS-G2C-NDX) = GLI-G-L-ACCOUNT                      
004230         MOVE WS-G2C-CODE(WS-G2C-NDX) TO GLA-COMPASS-CODE                 
004240         SET WS-ROW-FOUND TO TRUE                                         
004250     END-IF.                                                              
004260 4110-EXIT.                                                               
004270     EXIT.                                                                
