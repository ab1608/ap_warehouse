000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLDVIEWS.                                                
000120 AUTHOR.         S. P. DELACRUZ.                                          
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   MARCH 14, 1989.                                          
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19890314*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1989-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19890314*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D DATA-VIEWS.  BUCKETS THE NINE STAGING TABLES BY NAME - ANY             
000340*D TABLE NAME CONTAINING 'COMMIT' GOES TO THE COMMITTED VIEW,             
000350*D 'CCDET' GOES TO THE COST-CENTER-DETAILS VIEW, EVERYTHING               
000360*D ELSE GOES TO THE ACTUALS VIEW - AND CONCATENATES EACH                  
000370*D BUCKET'S MEMBER TABLES INTO A SINGLE CONSOLIDATED VIEW                 
000380*D DATASET, REPLACING ANY PRIOR VERSION.  A BUCKET WITH NO                
000390*D MEMBER TABLE PRESENT IS SKIPPED AND REPORTED AS SUCH.                  
000400*D JOB STEP GLD095.                                                       
000410*D****************************************************************        
000420*H****************************************************************        
000430*H                        PROGRAM HISTORY                                 
000440*H****************************************************************        
000450*H                                                                        
000460*H 890314-041-01 SPD  New program.                                CR01188 
000470*H 990211-000-14 MHT  Y2K review - no date-sensitive logic        CR00701 
000480*H               in this program, no change required.             CR00701 
000490*H                                                                        
000500*H****************************************************************        
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SOURCE-COMPUTER.    IBM-370.                                             
000540 OBJECT-COMPUTER.    IBM-370.                                             
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570                                                                          
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600* -- ACTUALS-VIEW BUCKET MEMBERS (EVERYTHING NOT COMMIT*/CCDET) --        
000610     SELECT ACT-FILE   ASSIGN TO UT-S-STGACT                              
000620            FILE STATUS IS WS-ACT-STATUS.                                 
000630     SELECT WBB-FILE   ASSIGN TO UT-S-STGWBB                              
000640            FILE STATUS IS WS-WBB-STATUS.                                 
000650     SELECT FLE-FILE   ASSIGN TO UT-S-STGFLE                              
000660            FILE STATUS IS WS-FLE-STATUS.                                 
000670     SELECT FPB-FILE   ASSIGN TO UT-S-STGFPB                              
000680            FILE STATUS IS WS-FPB-STATUS.                                 
000690     SELECT FBU-FILE   ASSIGN TO UT-S-STGFBU                              
000700            FILE STATUS IS WS-FBU-STATUS.                                 
000710     SELECT FTR-FILE   ASSIGN TO UT-S-STGFTR                              
000720            FILE STATUS IS WS-FTR-STATUS.                                 
000730* -- COST-CENTER-DETAILS VIEW BUCKET MEMBER --                            
000740     SELECT CCD-FILE   ASSIGN TO UT-S-STGCCD                              
000750            FILE STATUS IS WS-CCD-STATUS.                                 
000760* -- COMMITTED VIEW BUCKET MEMBERS --                                     
000770     SELECT CWB-FILE   ASSIGN TO UT-S-STGCWB                              
000780            FILE STATUS IS WS-CWB-STATUS.                                 
000790     SELECT CCM-FILE   ASSIGN TO UT-S-STGCCM                              
000800            FILE STATUS IS WS-CCM-STATUS.                                 
000810* -- CONSOLIDATED VIEW OUTPUTS --                                         
000820     SELECT VAC-FILE   ASSIGN TO UT-S-VWACT                               
000830            FILE STATUS IS WS-VAC-STATUS.                                 
000840     SELECT VCD-FILE   ASSIGN TO UT-S-VWCCD                               
000850            FILE STATUS IS WS-VCD-STATUS.                                 
000860     SELECT VCM-FILE   ASSIGN TO UT-S-VWCMT                               
000870            FILE STATUS IS WS-VCM-STATUS.                                 
000880                                                                          
000890*****************************************************************         
000900 DATA DIVISION.                                                           
000910*****************************************************************         
000920 FILE SECTION.                                                            
000930                                                                          
000940* EVERY STAGING TABLE AND VIEW BELOW SHARES THE TRANSACTION-              
000950* RECORD LAYOUT UNDER ITS OWN PREFIX, SO A MEMBER ROW IS                  
000960* CARRIED INTO ITS VIEW WITH ONE GROUP MOVE - THIS IS HOW THE             
000970* COLUMNS-ALIGN-BY-NAME UNION IS REALIZED.                                
000980 FD  ACT-FILE                                                             
000990     LABEL RECORDS ARE STANDARD.                                          
001000     COPY WTRNCPY REPLACING ==TRN-== BY ==ACT-==.                         
001010                                                                          
001020 FD  WBB-FILE                                                             
001030     LABEL RECORDS ARE STANDARD.                                          
001040     COPY WTRNCPY REPLACING ==TRN-== BY ==WBB-==.                         
001050                                                                          
001060 FD  FLE-FILE                                                             
001070     LABEL RECORDS ARE STANDARD.                                          
001080     COPY WTRNCPY REPLACING ==TRN-== BY ==FLE-==.                         
001090                                                                          
001100 FD  FPB-FILE                                                             
001110     LABEL RECORDS ARE STANDARD.                                          
001120     COPY WTRNCPY REPLACING ==TRN-== BY ==FPB-==.                         
001130                                                                          
001140 FD  FBU-FILE                                                             
001150     LABEL RECORDS ARE STANDARD.                                          
001160     COPY WTRNCPY REPLACING ==TRN-== BY ==FBU-==.                         
001170                                                                          
001180 FD  FTR-FILE                                                             
001190     LABEL RECORDS ARE STANDARD.                                          
001200     COPY WTRNCPY REPLACING ==TRN-== BY ==FTR-==.                         
001210                                                                          
001220 FD  CCD-FILE                                                             
001230     LABEL RECORDS ARE STANDARD.                                          
001240     COPY WTRNCPY REPLACING ==TRN-== BY ==CCD-==.                         
001250                                                                          
001260 FD  CWB-FILE                                                             
001270     LABEL RECORDS ARE STANDARD.                                          
001280     COPY WTRNCPY REPLACING ==TRN-== BY ==CWB-==.                         
001290                                                                          
001300 FD  CCM-FILE                                                             
001310     LABEL RECORDS ARE STANDARD.                                          
001320     COPY WTRNCPY REPLACING ==TRN-== BY ==CCM-==.                         
001330                                                                          
001340 FD  VAC-FILE                                                             
001350     LABEL RECORDS ARE STANDARD.                                          
001360     COPY WTRNCPY REPLACING ==TRN-== BY ==VAC-==.                         
001370                                                                          
001380 FD  VCD-FILE                                                             
001390     LABEL RECORDS ARE STANDARD.                                          
001400     COPY WTRNCPY REPLACING ==TRN-== BY ==VCD-==.                         
001410                                                                          
001420 FD  VCM-FILE                                                             
001430     LABEL RECORDS ARE STANDARD.                                          
001440     COPY WTRNCPY REPLACING ==TRN-== BY ==VCM-==.                         
001450                                                                          
001460*****************************************************************         
001470 WORKING-STORAGE SECTION.                                                 
001480*****************************************************************         
001490                                                                          
001500 01  WS-FILE-STATUSES.                                                    
001510     05  WS-ACT-STATUS              PIC X(02).                            
001520     05  WS-WBB-STATUS              PIC X(02).                            
001530     05  WS-FLE-STATUS              PIC X(02).                            
001540     05  WS-FPB-STATUS              PIC X(02).                            
001550     05  WS-FBU-STATUS              PIC X(02).                            
001560     05  WS-FTR-STATUS              PIC X(02).                            
001570     05  WS-CCD-STATUS              PIC X(02).                            
001580     05  WS-CWB-STATUS              PIC X(02).                            
001590     05  WS-CCM-STATUS              PIC X(02).                            
001600     05  WS-VAC-STATUS              PIC X(02).                            
001610     05  WS-VCD-STATUS              PIC X(02).                            
001620     05  WS-VCM-STATUS              PIC X(02).                            
001630 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001640     05  WS-STATUS-BYTE             OCCURS 12 TIMES PIC X(02).            
001650                                                                          
001660 01  WS-EOF-SWITCHES.                                                     
001670     05  WS-MEMBER-EOF-FLAG         PIC X(01)  VALUE 'N'.                 
001680         88  WS-MEMBER-EOF              VALUE 'Y'.                        
001690     05  FILLER                     PIC X(11).                            
001700                                                                          
001710 01  WS-MEMBER-SWITCHES.                                                  
001720     05  WS-MEMBER-OPEN-FLAG        PIC X(01).                            
001730         88  WS-MEMBER-IS-PRESENT       VALUE 'Y'.                        
001740         88  WS-MEMBER-IS-ABSENT        VALUE 'N'.                        
001750     05  FILLER                     PIC X(10).                            
001760                                                                          
001770 01  WS-COUNTERS.                                                         
001780     05  WS-VIEW-ROW-COUNT          PIC 9(07)  COMP.                      
001790     05  WS-MEMBER-COUNT            PIC 9(03)  COMP.                      
001800     05  WS-VIEW-ROW-COUNT-X REDEFINES WS-VIEW-ROW-COUNT                  
001810                                    PIC X(04).                            
001820     05  FILLER                     PIC X(10).                            
001830 01  WS-MEMBER-COUNT-DISPLAY        PIC 9(03).                            
001840 01  WS-MEMBER-COUNT-DISPLAY-X REDEFINES WS-MEMBER-COUNT-DISPLAY          
001850                                    PIC X(03).                            
001860                                                                          
001870*****************************************************************         
001880 PROCEDURE DIVISION.                                                      
001890*****************************************************************         
001900                                                                          
001910 0000-MAINLINE.                                                           
001920     PERFORM 1000-BUILD-ACTUALS-VIEW    THRU 1000-EXIT.                   
001930     PERFORM 2000-BUILD-CCDET-VIEW       THRU 2000-EXIT.                  
001940     PERFORM 3000-BUILD-COMMITTED-VIEW   THRU 3000-EXIT.                  
001950     STOP RUN.                                                            
001960                                                                          
001970*****************************************************************         
001980 1000-BUILD-ACTUALS-VIEW.                                                 
001990* EVERY STAGING TABLE WHOSE NAME DOES NOT CONTAIN 'COMMIT' OR             
002000* 'CCDET' BUCKETS INTO THE ACTUALS VIEW - THE FORECAST AND                
002010* BUDGET EXTRACTS INCLUDED.                                               
002020     MOVE 0 TO WS-VIEW-ROW-COUNT.                                         
002030     MOVE 0 TO WS-MEMBER-COUNT.                                           
002040     OPEN OUTPUT VAC-FILE.                                                
002050     PERFORM 1110-COPY-ACT-MEMBER THRU 1110-EXIT.                         
002060     PERFORM 1120-COPY-WBB-MEMBER THRU 1120-EXIT.                         
002070     PERFORM 1130-COPY-FLE-MEMBER THRU 1130-EXIT.                         
002080     PERFORM 1140-COPY-FPB-MEMBER THRU 1140-EXIT.                         
002090     PERFORM 1150-COPY-FBU-MEMBER THRU 1150-EXIT.                         
002100     PERFORM 1160-COPY-FTR-MEMBER THRU 1160-EXIT.                         
002110     CLOSE VAC-FILE.                                                      
002120     PERFORM 9000-REPORT-VIEW THRU 9000-EXIT.                             
002130 1000-EXIT.                                                               
002140     EXIT.                                                                
002150                                                                          
002160 1110-COPY-ACT-MEMBER.                                                    
002170     OPEN INPUT ACT-FILE.                                                 
002180     IF WS-ACT-STATUS NOT = '00'                                          
002190         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
002200     ELSE                                                                 
002210         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
002220         ADD 1 TO WS-MEMBER-COUNT                                         
002230         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
002240         PERFORM 1111-READ-ONE-ACT THRU 1111-EXIT                         
002250             UNTIL WS-MEMBER-EOF                                          
002260         CLOSE ACT-FILE                                                   
002270     END-IF.                                                              
002280 1110-EXIT.                                                               
002290     EXIT.                                                                
002300                                                                          
002310 1111-READ-ONE-ACT.                                                       
002320     READ ACT-FILE                                                        
002330         AT END SET WS-MEMBER-EOF TO TRUE                                 
002340         NOT AT END                                                       
002350             MOVE ACT-TRANSACTION-RECORD TO VAC-TRANSACTION-RECORD        
002360             ADD 1 TO WS-VIEW-ROW-COUNT                                   
002370             WRITE VAC-TRANSACTION-RECORD                                 
002380     END-READ.                                                            
002390 1111-EXIT.                                                               
002400     EXIT.                                                                
002410                                                                          
002420 1120-COPY-WBB-MEMBER.                                                    
002430     OPEN INPUT WBB-FILE.                                                 
002440     IF WS-WBB-STATUS NOT = '00'                                          
002450         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
002460     ELSE                                                                 
002470         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
002480         ADD 1 TO WS-MEMBER-COUNT                                         
002490         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
002500         PERFORM 1121-READ-ONE-WBB THRU 1121-EXIT                         
002510             UNTIL WS-MEMBER-EOF                                          
002520         CLOSE WBB-FILE                                                   
002530     END-IF.                                                              
002540 1120-EXIT.                                                               
002550     EXIT.                                                                
002560                                                                          
002570 1121-READ-ONE-WBB.                                                       
002580     READ WBB-FILE                                                        
002590         AT END SET WS-MEMBER-EOF TO TRUE                                 
002600         NOT AT END                                                       
002610             MOVE WBB-TRANSACTION-RECORD TO VAC-TRANSACTION-RECORD        
002620             ADD 1 TO WS-VIEW-ROW-COUNT                                   
002630             WRITE VAC-TRANSACTION-RECORD                                 
002640     END-READ.                                                            
002650 1121-EXIT.                                                               
002660     EXIT.                                                                
002670                                                                          
002680 1130-COPY-FLE-MEMBER.                                                    
002690     OPEN INPUT FLE-FILE.                                                 
002700     IF WS-FLE-STATUS NOT = '00'                                          
002710         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
002720     ELSE                                                                 
002730         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
002740         ADD 1 TO WS-MEMBER-COUNT                                         
002750         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
002760         PERFORM 1131-READ-ONE-FLE THRU 1131-EXIT                         
002770             UNTIL WS-MEMBER-EOF                                          
002780         CLOSE FLE-FILE                                                   
002790     END-IF.                                                              
002800 1130-EXIT.                                                               
002810     EXIT.                                                                
002820                                                                          
002830 1131-READ-ONE-FLE.                                                       
002840     READ FLE-FILE                                                        
002850         AT END SET WS-MEMBER-EOF TO TRUE                                 
002860         NOT AT END                                                       
002870             MOVE FLE-TRANSACTION-RECORD TO VAC-TRANSACTION-RECORD        
002880             ADD 1 TO WS-VIEW-ROW-COUNT                                   
002890             WRITE VAC-TRANSACTION-RECORD                                 
002900     END-READ.                                                            
002910 1131-EXIT.                                                               
002920     EXIT.                                                                
002930                                                                          
002940 1140-COPY-FPB-MEMBER.                                                    
002950     OPEN INPUT FPB-FILE.                                                 
002960     IF WS-FPB-STATUS NOT = '00'                                          
002970         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
002980     ELSE                                                                 
002990         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
003000         ADD 1 TO WS-MEMBER-COUNT                                         
003010         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
003020         PERFORM 1141-READ-ONE-FPB THRU 1141-EXIT                         
003030             UNTIL WS-MEMBER-EOF                                          
003040         CLOSE FPB-FILE                                                   
003050     END-IF.                                                              
003060 1140-EXIT.                                                               
003070     EXIT.                                                                
003080                                                                          
003090 1141-READ-ONE-FPB.                                                       
003100     READ FPB-FILE                                                        
003110         AT END SET WS-MEMBER-EOF TO TRUE                                 
003120         NOT AT END                                                       
003130             MOVE FPB-TRANSACTION-RECORD TO VAC-TRANSACTION-RECORD        
003140             ADD 1 TO WS-VIEW-ROW-COUNT                                   
003150             WRITE VAC-TRANSACTION-RECORD                                 
003160     END-READ.                                                            
003170 1141-EXIT.                                                               
003180     EXIT.                                                                
003190                                                                          
003200 1150-COPY-FBU-MEMBER.                                                    
003210     OPEN INPUT FBU-FILE.                                                 
003220     IF WS-FBU-STATUS NOT = '00'                                          
003230         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
003240     ELSE                                                                 
003250         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
003260         ADD 1 TO WS-MEMBER-COUNT                                         
003270         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
003280         PERFORM 1151-READ-ONE-FBU THRU 1151-EXIT                         
003290             UNTIL WS-MEMBER-EOF                                          
003300         CLOSE FBU-FILE                                                   
003310     END-IF.                                                              
003320 1150-EXIT.                                                               
003330     EXIT.                                                                
003340                                                                          
003350 1151-READ-ONE-FBU.                                                       
003360     READ FBU-FILE                                                        
003370         AT END SET WS-MEMBER-EOF TO TRUE                                 
003380         NOT AT END                                                       
003390             MOVE FBU-TRANSACTION-RECORD TO VAC-TRANSACTION-RECORD        
003400             ADD 1 TO WS-VIEW-ROW-COUNT                                   
003410             WRITE VAC-TRANSACTION-RECORD                                 
003420     END-READ.                                                            
003430 1151-EXIT.                                                               
003440     EXIT.                                                                
003450                                                                          
003460 1160-COPY-FTR-MEMBER.                                                    
003470     OPEN INPUT FTR-FILE.                                                 
003480     IF WS-FTR-STATUS NOT = '00'                                          
003490         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
003500     ELSE                                                                 
003510         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
003520         ADD 1 TO WS-MEMBER-COUNT                                         
003530         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
003540         PERFORM 1161-READ-ONE-FTR THRU 1161-EXIT                         
003550             UNTIL WS-MEMBER-EOF                                          
003560         CLOSE FTR-FILE                                                   
003570     END-IF.                                                              
003580 1160-EXIT.                                                               
003590     EXIT.                                                                
003600                                                                          
003610 1161-READ-ONE-FTR.                                                       
003620     READ FTR-FILE                                                        
003630         AT END SET WS-MEMBER-EOF TO TRUE                                 
003640         NOT AT END                                                       
003650             MOVE FTR-TRANSACTION-RECORD TO VAC-TRANSACTION-RECORD        
003660             ADD 1 TO WS-VIEW-ROW-COUNT                                   
003670             WRITE VAC-TRANSACTION-RECORD                                 
003680     END-READ.                                                            
003690 1161-EXIT.                                                               
003700     EXIT.                                                                
003710                                                                          
003720*****************************************************************         
003730 2000-BUILD-CCDET-VIEW.                                                   
003740* THE COST-CENTER-DETAILS VIEW HAS ONE MEMBER TABLE - THE                 
003750* STAGING TABLE WHOSE NAME CONTAINS 'CCDET'.                              
003760     MOVE 0 TO WS-VIEW-ROW-COUNT.                                         
003770     MOVE 0 TO WS-MEMBER-COUNT.                                           
003780     OPEN OUTPUT VCD-FILE.                                                
003790     OPEN INPUT CCD-FILE.                                                 
003800     IF WS-CCD-STATUS NOT = '00'                                          
003810         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
003820     ELSE                                                                 
003830         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
003840         ADD 1 TO WS-MEMBER-COUNT                                         
003850         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
003860         PERFORM 2110-READ-ONE-CCD THRU 2110-EXIT                         
003870             UNTIL WS-MEMBER-EOF                                          
003880         CLOSE CCD-FILE                                                   
003890     END-IF.                                                              
003900     CLOSE VCD-FILE.                                                      
003910     PERFORM 9000-REPORT-VIEW THRU 9000-EXIT.                             
003920 2000-EXIT.                                                               
003930     EXIT.                                                                
003940                                                                          
003950 2110-READ-ONE-CCD.                                                       
003960     READ CCD-FILE                                                        
003970         AT END SET WS-MEMBER-EOF TO TRUE                                 
003980         NOT AT END                                                       
003990             MOVE CCD-TRANSACTION-RECORD TO VCD-TRANSACTION-RECORD        
004000             ADD 1 TO WS-VIEW-ROW-COUNT                                   
004010             WRITE VCD-TRANSACTION-RECORD                                 
004020     END-READ.                                                            
004030 2110-EXIT.                                                               
004040     EXIT.                                                                
004050                                                                          
004060*****************************************************************         
004070 3000-BUILD-COMMITTED-VIEW.                                               
004080* THE COMMITTED VIEW HAS TWO MEMBER TABLES - THE STAGING                  
004090* TABLES WHOSE NAMES CONTAIN 'COMMIT' (COMMIT_WBS, COMMIT_CC).            
004100     MOVE 0 TO WS-VIEW-ROW-COUNT.                                         
004110     MOVE 0 TO WS-MEMBER-COUNT.                                           
004120     OPEN OUTPUT VCM-FILE.                                                
004130     PERFORM 3110-COPY-CWB-MEMBER THRU 3110-EXIT.                         
004140     PERFORM 3120-COPY-CCM-MEMBER THRU 3120-EXIT.                         
004150     CLOSE VCM-FILE.                                                      
004160     PERFORM 9000-REPORT-VIEW THRU 9000-EXIT.                             
004170 3000-EXIT.                                                               
004180     EXIT.                                                                
004190                                                                          
004200 3110-COPY-CWB-MEMBER.                                                    
004210     OPEN INPUT CWB-FILE.                                                 
004220     IF WS-CWB-STATUS NOT = '00'                                          
004230         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
004240     ELSE                                                                 
004250         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
004260         ADD 1 TO WS-MEMBER-COUNT                                         
004270         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
004280         PERFORM 3111-READ-ONE-CWB THRU 3111-EXIT                         
004290             UNTIL WS-MEMBER-EOF                                          
004300         CLOSE CWB-FILE                                                   
004310     END-IF.                                                              
004320 3110-EXIT.                                                               
004330     EXIT.                                                                
004340                                                                          
004350 3111-READ-ONE-CWB.                                                       
004360     READ CWB-FILE                                                        
004370         AT END SET WS-MEMBER-EOF TO TRUE                                 
004380         NOT AT END                                                       
004390             MOVE CWB-TRANSACTION-RECORD TO VCM-TRANSACTION-RECORD        
004400             ADD 1 TO WS-VIEW-ROW-COUNT                                   
004410             WRITE VCM-TRANSACTION-RECORD                                 
004420     END-READ.                                                            
004430 3111-EXIT.                                                               
004440     EXIT.                                                                
004450                                                                          
004460 3120-COPY-CCM-MEMBER.                                                    
004470     OPEN INPUT CCM-FILE.                                                 
004480     IF WS-CCM-STATUS NOT = '00'                                          
004490         SET WS-MEMBER-IS-ABSENT TO TRUE                                  
004500     ELSE                                                                 
004510         SET WS-MEMBER-IS-PRESENT TO TRUE                                 
004520         ADD 1 TO WS-MEMBER-COUNT                                         
004530         MOVE 'N' TO WS-MEMBER-EOF-FLAG                                   
004540         PERFORM 3121-READ-ONE-CCM THRU 3121-EXIT                         
004550             UNTIL WS-MEMBER-EOF                                          
004560         CLOSE CCM-FILE                                                   
004570     END-IF.                                                              
004580 3120-EXIT.                                                               
004590     EXIT.                                                                
004600                                                                          
004610 3121-READ-ONE-CCM.                                                       
004620     READ CCM-FILE                                                        
004630         AT END SET WS-MEMBER-EOF TO TRUE                                 
004640         NOT AT END                                                       
004650             MOVE CCM-TRANSACTION-RECORD TO VCM-TRANSACTION-RECORD        
004660             ADD 1 TO WS-VIEW-ROW-COUNT                                   
004670             WRITE VCM-TRANSACTION-RECORD                                 
004680     END-READ.                                                            
004690 3121-EXIT.                                                               
004700     EXIT.                                                                
004710                                                                          
004720*****************************************************************         
004730 9000-REPORT-VIEW.                                                        
004740     MOVE WS-MEMBER-COUNT TO WS-MEMBER-COUNT-DISPLAY.                     
004750     IF WS-MEMBER-COUNT = 0                                               
004760         DISPLAY 'GLDVIEWS - BUCKET SKIPPED, NO MEMBER TABLE'             
004770     ELSE                                                                 
004780         DISPLAY 'GLDVIEWS - VIEW CREATED, MEMBER TABLES: '               
004790                  WS-MEMBER-COUNT-DISPLAY ' ROWS: '                       
004800                  WS-VIEW-ROW-COUNT                                       
004810     END-IF.                                                              
004820 9000-EXIT.                                                               
004830     EXIT.                                                                
