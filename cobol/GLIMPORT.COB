000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GLIMPORT.                                                
000120 AUTHOR.         R. HAUSER.                                               
000130 INSTALLATION.   CONTROLLING SYSTEMS - BATCH.                             
000140 DATE-WRITTEN.   APRIL 12, 1988.                                          
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL.                                            
000170*@**19880412*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** HARBORVIEW INDUSTRIES, INC.                                          
000210*@**                                                                      
000220*@** (C) 1988-2014 HARBORVIEW INDUSTRIES, INC.  All Rights Reserve        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**19880412*******************************************                   
000290*D****************************************************************        
000300*D                     PROGRAM DESCRIPTION                                
000310*D****************************************************************        
000320*D                                                                        
000330*D IMPORT.  INGESTS ONE CANDIDATE LEDGER EXTRACT PER EXECUTION            
000340*D (THE CANDIDATE FILENAME ARRIVES ON A ONE-CARD SYSIN CONTROL            
000350*D RECORD; THE NIGHTLY PROC RUNS THIS STEP ONCE PER FILE FOUND).          
000360*D CLASSIFIES THE FILE BY A FILENAME SUBSTRING TEST, STAMPS EACH          
000370*D RECORD WITH ITS SOURCE FILE NAME AND A PARTITION DATE, APPENDS         
000380*D TO THE MATCHING STAGING DATASET, AND LOGS THE FILE AS INGESTED         
000390*D SO A RE-RUN CANNOT DOUBLE-POST IT.  JOB STEP GLD040.                   
000400*D****************************************************************        
000410*H****************************************************************        
000420*H                        PROGRAM HISTORY                                 
000430*H****************************************************************        
000440*H                                                                        
000450*H 880412-000-02 RGH  New program.                                CR00012 
000460*H 910617-000-10 DLB  Added WBS/project fields to the staging     CR00298 
000470*H               layout for capital-project extracts.             CR00298 
000480*H 990211-000-11 MHT  Y2K - CCYY fiscal year throughout.          CR00701 
000490*H 020699-000-13 MHT  Added budget/forecast staging targets       CR00612 
000500*H               (wbs_budget, live estimate, pre-budget,          CR00612 
000510*H               budget, trend) - staged verbatim, no             CR00612 
000520*H               enrichment performed on these.                   CR00612 
000530*H 140311-041-12 SPD  Rewrote the append as stage-then-commit     CR01188 
000540*H               (work file + copy) so a mid-file read error      CR01188 
000550*H               cannot leave a partially-posted staging table.   CR01188 
000560*H 150804-041-19 SPD  Control card now carries the candidate-     CR01207 
000570*H               file count from the directory-listing step so    CR01207 
000580*H               the log line reports a real count on every       CR01207 
000590*H               execution, not just the skip path.               CR01207 
000600*H                                                                        
000610*H****************************************************************        
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SOURCE-COMPUTER.    IBM-370.                                             
000650 OBJECT-COMPUTER.    IBM-370.                                             
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM.                                                  
000680                                                                          
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710     SELECT CTL-FILE  ASSIGN TO UT-S-IMPCTL                               
000720            FILE STATUS IS WS-CTL-STATUS.                                 
000730     SELECT PFL-FILE  ASSIGN TO UT-S-PROCLOG                              
000740            FILE STATUS IS WS-PFL-STATUS.                                 
000750     SELECT IN-FILE   ASSIGN TO UT-S-IMPIN                                
000760            FILE STATUS IS WS-IN-STATUS.                                  
000770     SELECT WRK-FILE  ASSIGN TO UT-S-IMPWRK                               
000780            FILE STATUS IS WS-WRK-STATUS.                                 
000790     SELECT ACT-FILE  ASSIGN TO UT-S-STGACT                               
000800            FILE STATUS IS WS-OUT-STATUS.                                 
000810     SELECT CCD-FILE  ASSIGN TO UT-S-STGCCD                               
000820            FILE STATUS IS WS-OUT-STATUS.                                 
000830     SELECT CWB-FILE  ASSIGN TO UT-S-STGCWB                               
000840            FILE STATUS IS WS-OUT-STATUS.                                 
000850     SELECT CCM-FILE  ASSIGN TO UT-S-STGCCM                               
000860            FILE STATUS IS WS-OUT-STATUS.                                 
000870     SELECT WBB-FILE  ASSIGN TO UT-S-STGWBB                               
000880            FILE STATUS IS WS-OUT-STATUS.                                 
000890     SELECT FLE-FILE  ASSIGN TO UT-S-STGFLE                               
000900            FILE STATUS IS WS-OUT-STATUS.                                 
000910     SELECT FPB-FILE  ASSIGN TO UT-S-STGFPB                               
000920            FILE STATUS IS WS-OUT-STATUS.                                 
000930     SELECT FBU-FILE  ASSIGN TO UT-S-STGFBU                               
000940            FILE STATUS IS WS-OUT-STATUS.                                 
000950     SELECT FTR-FILE  ASSIGN TO UT-S-STGFTR                               
000960            FILE STATUS IS WS-OUT-STATUS.                                 
000970                                                                          
000980*****************************************************************         
000990 DATA DIVISION.                                                           
001000*****************************************************************         
001010 FILE SECTION.                                                            
001020                                                                          
001030 FD  CTL-FILE                                                             
001040     LABEL RECORDS ARE STANDARD.                                          
001050 01  CTL-CONTROL-CARD.                                                    
001060     05  CTL-SOURCE-FILENAME        PIC X(44).                            
001070     05  CTL-FILE-COUNT             PIC 9(04).                            
001080     05  FILLER                     PIC X(32).                            
001090                                                                          
001100 FD  PFL-FILE                                                             
001110     LABEL RECORDS ARE STANDARD.                                          
001120     COPY WPFLCPY.                                                        
001130                                                                          
001140 FD  IN-FILE                                                              
001150     LABEL RECORDS ARE STANDARD.                                          
001160     COPY WTRNCPY.                                                        
001170                                                                          
001180 FD  WRK-FILE                                                             
001190     LABEL RECORDS ARE STANDARD.                                          
001200 01  WRK-TRANSACTION-RECORD          PIC X(476).                          
001210                                                                          
001220 FD  ACT-FILE                                                             
001230     LABEL RECORDS ARE STANDARD.                                          
001240 01  ACT-TRANSACTION-RECORD          PIC X(476).                          
001250                                                                          
001260 FD  CCD-FILE                                                             
001270     LABEL RECORDS ARE STANDARD.                                          
001280 01  CCD-TRANSACTION-RECORD          PIC X(476).                          
001290                                                                          
001300 FD  CWB-FILE                                                             
001310     LABEL RECORDS ARE STANDARD.                                          
001320 01  CWB-TRANSACTION-RECORD          PIC X(476).                          
001330                                                                          
001340 FD  CCM-FILE                                                             
001350     LABEL RECORDS ARE STANDARD.                                          
001360 01  CCM-TRANSACTION-RECORD          PIC X(476).                          
001370                                                                          
001380 FD  WBB-FILE                                                             
001390     LABEL RECORDS ARE STANDARD.                                          
001400 01  WBB-TRANSACTION-RECORD          PIC X(476).                          
001410                                                                          
001420 FD  FLE-FILE                                                             
001430     LABEL RECORDS ARE STANDARD.                                          
001440 01  FLE-TRANSACTION-RECORD          PIC X(476).                          
001450                                                                          
001460 FD  FPB-FILE                                                             
001470     LABEL RECORDS ARE STANDARD.                                          
001480 01  FPB-TRANSACTION-RECORD          PIC X(476).                          
001490                                                                          
001500 FD  FBU-FILE                                                             
001510     LABEL RECORDS ARE STANDARD.                                          
001520 01  FBU-TRANSACTION-RECORD          PIC X(476).                          
001530                                                                          
001540 FD  FTR-FILE                                                             
001550     LABEL RECORDS ARE STANDARD.                                          
001560 01  FTR-TRANSACTION-RECORD          PIC X(476).                          
001570                                                                          
001580*****************************************************************         
001590 WORKING-STORAGE SECTION.                                                 
001600*****************************************************************         
001610                                                                          
001620 01  WS-FILE-STATUSES.                                                    
001630     05  WS-CTL-STATUS              PIC X(02).                            
001640     05  WS-PFL-STATUS              PIC X(02).                            
001650     05  WS-IN-STATUS               PIC X(02).                            
001660     05  WS-WRK-STATUS              PIC X(02).                            
001670     05  WS-OUT-STATUS              PIC X(02).                            
001680     05  FILLER                     PIC X(10).                            
001690 01  WS-STATUS-X REDEFINES WS-FILE-STATUSES.                              
001700     05  WS-STATUS-BYTE             OCCURS 10 TIMES PIC X(02).            
001710                                                                          
001720 01  WS-EOF-SWITCHES.                                                     
001730     05  WS-PFL-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001740         88  WS-PFL-EOF                 VALUE 'Y'.                        
001750     05  WS-IN-EOF-FLAG             PIC X(01)  VALUE 'N'.                 
001760         88  WS-IN-EOF                  VALUE 'Y'.                        
001770     05  WS-WRK-EOF-FLAG            PIC X(01)  VALUE 'N'.                 
001780         88  WS-WRK-EOF                 VALUE 'Y'.                        
001790     05  FILLER                     PIC X(10).                            
001800                                                                          
001810 01  WS-SWITCHES.                                                         
001820     05  WS-ALREADY-LOGGED-FLAG     PIC X(01)  VALUE 'N'.                 
001830         88  WS-ALREADY-LOGGED          VALUE 'Y'.                        
001840     05  WS-READ-ERROR-FLAG         PIC X(01)  VALUE 'N'.                 
001850         88  WS-READ-ERROR              VALUE 'Y'.                        
001860     05  FILLER                     PIC X(10).                            
001870                                                                          
001880 01  WS-COUNTERS.                                                         
001890     05  WS-RECORD-COUNT            PIC 9(07)  COMP.                      
001900     05  WS-RECORD-COUNT-X REDEFINES WS-RECORD-COUNT                      
001910                                    PIC X(04).                            
001920     05  FILLER                     PIC X(10).                            
001930                                                                          
001940 01  WS-FILENAME-WORK.                                                    
001950     05  WS-FILENAME-UPPER          PIC X(44).                            
001960     05  WS-TALLY                   PIC 9(04)  COMP.                      
001970                                                                          
001980 01  WS-CLASS-CODE                  PIC X(03)  VALUE SPACES.              
001990     88  WS-CLASS-CCDET                 VALUE 'CCD'.                      
002000     88  WS-CLASS-COMMIT-CC             VALUE 'CCM'.                      
002010     88  WS-CLASS-COMMIT-WBS            VALUE 'CWB'.                      
002020     88  WS-CLASS-WBS-BUDGET             VALUE 'WBB'.                     
002030     88  WS-CLASS-LIVE-ESTIMATE          VALUE 'FLE'.                     
002040     88  WS-CLASS-PRE-BUDGET             VALUE 'FPB'.                     
002050     88  WS-CLASS-BUDGET                 VALUE 'FBU'.                     
002060     88  WS-CLASS-TREND                  VALUE 'FTR'.                     
002070     88  WS-CLASS-ACTUALS                VALUE 'ACT'.                     
002080                                                                          
002090 01  WS-PARTITION-WORK.                                                   
002100     05  WS-PART-CCYY               PIC 9(04).                            
002110     05  FILLER                     PIC X(01)  VALUE '-'.                 
002120     05  WS-PART-MM                 PIC 9(02).                            
002130     05  FILLER                     PIC X(01)  VALUE '-'.                 
002140     05  WS-PART-DD                 PIC X(02)  VALUE '01'.                
002150 01  WS-PARTITION-X REDEFINES WS-PARTITION-WORK PIC X(10).                
002160                                                                          
002170 01  WS-TODAY-STAMP                 PIC X(26)  VALUE SPACES.              
002180                                                                          
002190*****************************************************************         
002200 PROCEDURE DIVISION.                                                      
002210*****************************************************************         
002220                                                                          
002230 0000-MAINLINE.                                                           
002240     PERFORM 1000-READ-CONTROL-CARD    THRU 1000-EXIT.                    
002250     DISPLAY 'FOUND ' CTL-FILE-COUNT ' DATA FILES'.                       
002260     PERFORM 2000-CHECK-PROCESSED-LOG  THRU 2000-EXIT.                    
002270     IF WS-ALREADY-LOGGED                                                 
002280         DISPLAY 'FILE ALREADY LOGGED, SKIPPING: '                        
002290                 CTL-SOURCE-FILENAME                                      
002300     ELSE                                                                 
002310         PERFORM 3000-CLASSIFY-FILE      THRU 3000-EXIT                   
002320         PERFORM 4000-STAGE-TO-WORK-FILE THRU 4000-EXIT                   
002330         IF WS-READ-ERROR                                                 
002340             DISPLAY 'ERROR PROCESSING FILE: ' CTL-SOURCE-FILENAME        
002350         ELSE                                                             
002360             PERFORM 5000-COMMIT-WORK-FILE   THRU 5000-EXIT               
002370             PERFORM 6000-LOG-FILE-PROCESSED THRU 6000-EXIT               
002380             DISPLAY 'SUCCESSFULLY INGESTED: '                            
002390                     CTL-SOURCE-FILENAME ' TO TABLE '                     
002400                     WS-CLASS-CODE                                        
002410         END-IF                                                           
002420     END-IF.                                                              
002430     STOP RUN.                                                            
002440                                                                          
002450*****************************************************************         
002460 1000-READ-CONTROL-CARD.                                                  
002470* ONE SYSIN CARD NAMES THE CANDIDATE FILE FOR THIS EXECUTION AND          
002480* CARRIES THE TOTAL CANDIDATE-FILE COUNT THE DIRECTORY-LISTING            
002490* STEP FOUND EARLIER IN THE PROC, SO EACH EXECUTION CAN ECHO              
002500* THE SAME 'FOUND N DATA FILES' COUNT TO THE OPERATIONS LOG.              
002510     OPEN INPUT CTL-FILE.                                                 
002520     READ CTL-FILE.                                                       
002530     CLOSE CTL-FILE.                                                      
002540 1000-EXIT.                                                               
002550     EXIT.                                                                
002560                                                                          
002570*****************************************************************         
002580 2000-CHECK-PROCESSED-LOG.                                                
002590* R11 - A FILE NAME ALREADY IN THE LOG IS NEVER RE-INGESTED.              
002600     MOVE 'N' TO WS-ALREADY-LOGGED-FLAG.                                  
002610     MOVE 'N' TO WS-PFL-EOF-FLAG.                                         
002620     OPEN INPUT PFL-FILE.                                                 
002630     PERFORM 2100-SCAN-ONE-LOG-ROW THRU 2100-EXIT                         
002640         UNTIL WS-PFL-EOF OR WS-ALREADY-LOGGED.                           
002650     CLOSE PFL-FILE.                                                      
002660 2000-EXIT.                                                               
002670     EXIT.                                                                
002680                                                                          
002690 2100-SCAN-ONE-LOG-ROW.                                                   
002700     READ PFL-FILE                                                        
002710         AT END SET WS-PFL-EOF TO TRUE                                    
002720         NOT AT END                                                       
002730             IF PFL-FILENAME = CTL-SOURCE-FILENAME                        
002740                 MOVE 'Y' TO WS-ALREADY-LOGGED-FLAG                       
002750             END-IF                                                       
002760     END-READ.                                                            
002770 2100-EXIT.                                                               
002780     EXIT.                                                                
002790                                                                          
002800*****************************************************************         
002810 3000-CLASSIFY-FILE.                                                      
002820* CASE-INSENSITIVE SUBSTRING TEST, FIRST MATCH WINS, IN THE               
002830* ORDER SPECIFIED BY THE CONTROLLING GROUP'S FILE-NAMING RULE.            
002840                                                                          
002850     MOVE CTL-SOURCE-FILENAME TO WS-FILENAME-UPPER.                       
002860     INSPECT WS-FILENAME-UPPER                                            
002870         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
002880                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
002890     MOVE SPACES TO WS-CLASS-CODE.                                        
002900     MOVE 0 TO WS-TALLY.                                                  
002910     IF WS-TALLY = 0                                                      
002920         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
002930             FOR ALL 'CCDET'                                              
002940         IF WS-TALLY > 0                                                  
002950             SET WS-CLASS-CCDET TO TRUE                                   
002960         END-IF                                                           
002970     END-IF.                                                              
002980     IF WS-TALLY = 0                                                      
002990         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003000             FOR ALL 'COMMIT_CC'                                          
003010         IF WS-TALLY > 0                                                  
003020             SET WS-CLASS-COMMIT-CC TO TRUE                               
003030         END-IF                                                           
003040     END-IF.                                                              
003050     IF WS-TALLY = 0                                                      
003060         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003070             FOR ALL 'COMMIT_WBS'                                         
003080         IF WS-TALLY > 0                                                  
003090             SET WS-CLASS-COMMIT-WBS TO TRUE                              
003100         END-IF                                                           
003110     END-IF.                                                              
003120     IF WS-TALLY = 0                                                      
003130         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003140             FOR ALL 'WBS_BUDGET'                                         
003150         IF WS-TALLY > 0                                                  
003160             SET WS-CLASS-WBS-BUDGET TO TRUE                              
003170         END-IF                                                           
003180     END-IF.                                                              
003190     IF WS-TALLY = 0                                                      
003200         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003210             FOR ALL '_LE_'                                               
003220         IF WS-TALLY > 0                                                  
003230             SET WS-CLASS-LIVE-ESTIMATE TO TRUE                           
003240         END-IF                                                           
003250     END-IF.                                                              
003260     IF WS-TALLY = 0                                                      
003270         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003280             FOR ALL '_PREBUD_'                                           
003290         IF WS-TALLY > 0                                                  
003300             SET WS-CLASS-PRE-BUDGET TO TRUE                              
003310         END-IF                                                           
003320     END-IF.                                                              
003330     IF WS-TALLY = 0                                                      
003340         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003350             FOR ALL '_BUD_'                                              
003360         IF WS-TALLY > 0                                                  
003370             SET WS-CLASS-BUDGET TO TRUE                                  
003380         END-IF                                                           
003390     END-IF.                                                              
003400     IF WS-TALLY = 0                                                      
003410         INSPECT WS-FILENAME-UPPER TALLYING WS-TALLY                      
003420             FOR ALL '_T0'                                                
003430         IF WS-TALLY > 0                                                  
003440             SET WS-CLASS-TREND TO TRUE                                   
003450         END-IF                                                           
003460     END-IF.                                                              
003470     IF WS-CLASS-CODE = SPACES                                            
003480         SET WS-CLASS-ACTUALS TO TRUE                                     
003490     END-IF.                                                              
003500 3000-EXIT.                                                               
003510     EXIT.                                                                
003520                                                                          
003530*****************************************************************         
003540 4000-STAGE-TO-WORK-FILE.                                                 
003550* READS THE CANDIDATE FILE IN FULL, STAMPING SOURCE FILE AND              
003560* PARTITION DATE, AND WRITES EACH ROW TO A SCRATCH WORK FILE.             
003570* NOTHING TOUCHES THE REAL STAGING TABLE UNTIL EOF IS REACHED             
003580* WITHOUT ERROR (R11 - APPEND AND LOG TOGETHER OR NOT AT ALL).            
003590                                                                          
003600     MOVE 0 TO WS-RECORD-COUNT.                                           
003610     MOVE 'N' TO WS-IN-EOF-FLAG.                                          
003620     MOVE 'N' TO WS-READ-ERROR-FLAG.                                      
003630     OPEN INPUT  IN-FILE.                                                 
003640     OPEN OUTPUT WRK-FILE.                                                
003650     PERFORM 4100-STAGE-ONE-ROW THRU 4100-EXIT                            
003660         UNTIL WS-IN-EOF OR WS-READ-ERROR.                                
003670     CLOSE IN-FILE, WRK-FILE.                                             
003680 4000-EXIT.                                                               
003690     EXIT.                                                                
003700                                                                          
003710 4100-STAGE-ONE-ROW.                                                      
003720     READ IN-FILE                                                         
003730         AT END SET WS-IN-EOF TO TRUE                                     
003740         NOT AT END                                                       
003750             IF WS-IN-STATUS NOT = '00' AND                               
003760                WS-IN-STATUS NOT = SPACES                                 
003770                 MOVE 'Y' TO WS-READ-ERROR-FLAG                           
003780             ELSE                                                         
003790                 ADD 1 TO WS-RECORD-COUNT                                 
003800                 MOVE CTL-SOURCE-FILENAME TO TRN-SOURCE-FILE              
003810                 PERFORM 4110-DERIVE-PARTITION-DATE THRU 4110-EXIT        
003820                 WRITE WRK-TRANSACTION-RECORD FROM                        
003830                         TRN-TRANSACTION-RECORD                           
003840             END-IF                                                       
003850     END-READ.                                                            
003860 4100-EXIT.                                                               
003870     EXIT.                                                                
003880                                                                          
003890 4110-DERIVE-PARTITION-DATE.                                              
003900* R8 - PARTITION-DATE = FIRST DAY OF THE RECORD'S OWN FISCAL              
003910* YEAR/PERIOD, ONLY WHEN A PERIOD IS PRESENT ON THE RECORD.               
003920     IF TRN-FISCAL-PERIOD > 0                                             
003930         MOVE TRN-FISCAL-YEAR   TO WS-PART-CCYY                           
003940         MOVE TRN-FISCAL-PERIOD TO WS-PART-MM                             
003950         MOVE WS-PARTITION-X    TO TRN-PARTITION-DATE                     
003960     ELSE                                                                 
003970         MOVE SPACES TO TRN-PARTITION-DATE                                
003980     END-IF.                                                              
003990 4110-EXIT.                                                               
004000     EXIT.                                                                
004010                                                                          
004020*****************************************************************         
004030 5000-COMMIT-WORK-FILE.                                                   
004040* COPIES THE SCRATCH WORK FILE ONTO THE END OF THE TARGET                 
004050* STAGING TABLE CHOSEN IN 3000-CLASSIFY-FILE.                             
004060                                                                          
004070     MOVE 'N' TO WS-WRK-EOF-FLAG.                                         
004080     OPEN INPUT WRK-FILE.                                                 
004090     EVALUATE TRUE                                                        
004100         WHEN WS-CLASS-CCDET        OPEN EXTEND CCD-FILE                  
004110         WHEN WS-CLASS-COMMIT-CC    OPEN EXTEND CCM-FILE                  
004120         WHEN WS-CLASS-COMMIT-WBS   OPEN EXTEND CWB-FILE                  
004130         WHEN WS-CLASS-WBS-BUDGET   OPEN EXTEND WBB-FILE                  
004140         WHEN WS-CLASS-LIVE-ESTIMATE OPEN EXTEND FLE-FILE                 
004150         WHEN WS-CLASS-PRE-BUDGET   OPEN EXTEND FPB-FILE                  
004160         WHEN WS-CLASS-BUDGET       OPEN EXTEND FBU-FILE                  
004170         WHEN WS-CLASS-TREND        OPEN EXTEND FTR-FILE                  
004180         WHEN OTHER                 OPEN EXTEND ACT-FILE                  
004190     END-EVALUATE.                                                        
004200     PERFORM 5100-COPY-ONE-ROW THRU 5100-EXIT                             
004210         UNTIL WS-WRK-EOF.                                                
004220     CLOSE WRK-FILE.                                                      
004230     EVALUATE TRUE                                                        
004240         WHEN WS-CLASS-CCDET        CLOSE CCD-FILE                        
004250         WHEN WS-CLASS-COMMIT-CC    CLOSE CCM-FILE                        
004260         WHEN WS-CLASS-COMMIT-WBS   CLOSE CWB-FILE                        
004270         WHEN WS-CLASS-WBS-BUDGET   CLOSE WBB-FILE                        
004280         WHEN WS-CLASS-LIVE-ESTIMATE CLOSE FLE-FILE                       
004290         WHEN WS-CLASS-PRE-BUDGET   CLOSE FPB-FILE                        
004300         WHEN WS-CLASS-BUDGET       CLOSE FBU-FILE                        
004310         WHEN WS-CLASS-TREND        CLOSE FTR-FILE                        
004320         WHEN OTHER                 CLOSE ACT-FILE                        
004330     END-EVALUATE.                                                        
004340 5000-EXIT.                                                               
004350     EXIT.                                                                
004360                                                                          
004370 5100-COPY-ONE-ROW.                                                       
004380     READ WRK-FILE                                                        
004390         AT END SET WS-WRK-EOF TO TRUE                                    
004400         NOT AT END                                                       
004410             EVALUATE TRUE                                                
004420                 WHEN WS-CLASS-CCDET                                      
004430                     WRITE CCD-TRANSACTION-RECORD                         
004440                         FROM WRK-TRANSACTION-RECORD                      
004450                 WHEN WS-CLASS-COMMIT-CC                                  
004460                     WRITE CCM-TRANSACTION-RECORD                         
004470                         FROM WRK-TRANSACTION-RECORD                      
004480                 WHEN WS-CLASS-COMMIT-WBS                                 
004490                     WRITE CWB-TRANSACTION-RECORD                         
004500                         FROM WRK-TRANSACTION-RECORD                      
004510                 WHEN WS-CLASS-WBS-BUDGET                                 
004520                     WRITE WBB-TRANSACTION-RECORD                         
004530                         FROM WRK-TRANSACTION-RECORD                      
004540                 WHEN WS-CLASS-LIVE-ESTIMATE                              
004550                     WRITE FLE-TRANSACTION-RECORD                         
004560                         FROM WRK-TRANSACTION-RECORD                      
004570                 WHEN WS-CLASS-PRE-BUDGET                                 
004580                     WRITE FPB-TRANSACTION-RECORD                         
004590                         FROM WRK-TRANSACTION-RECORD                      
004600                 WHEN WS-CLASS-BUDGET                                     
004610                     WRITE FBU-TRANSACTION-RECORD                         
004620                         FROM WRK-TRANSACTION-RECORD                      
004630                 WHEN WS-CLASS-TREND                                      
004640                     WRITE FTR-TRANSACTION-RECORD                         
004650                         FROM WRK-TRANSACTION-RECORD                      
004660                 WHEN OTHER                                               
004670                     WRITE ACT-TRANSACTION-RECORD                         
004680                         FROM WRK-TRANSACTION-RECORD                      
004690             END-EVALUATE                                                 
004700     END-READ.                                                            
004710 5100-EXIT.                                                               
004720     EXIT.                                                                
004730                                                                          
004740*****************************************************************         
004750 6000-LOG-FILE-PROCESSED.                                                 
004760* R11 - THE FILE IS LOGGED ONLY AFTER ITS ROWS HAVE BEEN                  
004770* SUCCESSFULLY APPENDED TO THE TARGET STAGING TABLE.                      
004780     ACCEPT WS-TODAY-STAMP FROM DATE.                                     
004790     OPEN EXTEND PFL-FILE.                                                
004800     MOVE CTL-SOURCE-FILENAME TO PFL-FILENAME.                            
004810     MOVE WS-TODAY-STAMP      TO PFL-INGESTED-AT.                         
004820     WRITE PFL-PROCESSED-FILE-RECORD.                                     
004830     CLOSE PFL-FILE.                                                      
004840 6000-EXIT.                                                               
004850     EXIT.                                                                
